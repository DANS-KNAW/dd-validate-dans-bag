000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPVSTRUC.
000500 AUTHOR.         M A DE GROOT.
000600 INSTALLATION.   DANS BATCH SERVICES.
000700 DATE-WRITTEN.   24 MAR 2005.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE CHECKS THE PACKAGE'S DIRECTORY
001200*               STRUCTURE - THAT metadata EXISTS AND CARRIES ITS
001300*               TWO MANDATORY XML FILES, THAT metadata HOLDS
001400*               NOTHING OUTSIDE THE ALLOWED SET FOR THE PACKAGE'S
001500*               SCOPE, AND THAT THE PAYLOAD DOES NOT CARRY A
001600*               DATASTATION LEFTOVER FILE.  CALLED ONCE PER
001700*               APPLICABLE RULE, PER PACKAGE, BY DPVDRV01 - THE
001800*               CHECK OPTION CODE (WK-C-DPVRSLT-OPTNCD) SELECTS
001900*               THE CHECK.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*|USER    |DATE      | TAG      | DESCRIPTION                   |
002500*-----------------------------------------------------------------
002600*|RDNMDG  |24/03/2005| D1CREC1  | INITIAL VERSION - E-REQ 20044  |
002700*|RDNJVK  |17/08/2009| D2CDATA1 | ADD original-metadata.zip      |
002800*|        |          |          | PAYLOAD CHECK (RULE 4.4)       |
002900*|RDNMHT  |02/03/2011| D3CMIG1  | ADD MIGRATION metadata ALLOW-  |
003000*|        |          |          | LIST CHECK (2.2-MIGRATION) FOR |
003100*|        |          |          | THE VAULT CONVERSION PROJECT   |
003200*-----------------------------------------------------------------
003300*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*                 NO FILES - THE PACKAGE FACTS ARE ALREADY IN
004600*                 MEMORY (SEE DPVPKGWS, LOADED ONCE PER PACKAGE
004700*                 BY DPVDRV01).
004800*
004900 EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500*                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
005600*
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                  PIC X(24) VALUE
006100     "** PROGRAM DPVSTRUC **".
006200*
006300*------------------ PROGRAM WORKING STORAGE ---------------------*
006400 01  WK-N-WORK-AREA.
006500     05  WK-C-ALLOW-FOUND-SW     PIC X(01) VALUE "N".
006600         88  WK-C-ALLOW-FOUND            VALUE "Y".
006700     05  WK-N-ALLOW-IX           PIC 9(02) COMP VALUE ZERO.
006800*
006900 01  WK-C-CHECK-PATH             PIC X(112) VALUE SPACES.
007000 01  WK-C-MSG-BUILD              PIC X(88) VALUE SPACES.
007100*
007200*    -- REDEFINES 1: THE MESSAGE-BUILD AREA VIEWED AS TWO HALVES,   --
007300*    -- SO A LITERAL AND AN OFFENDING PATH CAN BE JOINED ON ONE     --
007400*    -- 88-BYTE LINE WITHOUT A STRING VERB.                         --
007500 01  WK-C-MSG-HALVES REDEFINES WK-C-MSG-BUILD.
007600     05  WK-C-MSG-FIRST-HALF     PIC X(44).
007700     05  WK-C-MSG-SECOND-HALF    PIC X(44).
007800*
007900 01  WK-C-PATH-CHECK-WORK        PIC X(112) VALUE SPACES.
008000*
008100*    -- REDEFINES 2: THE WORKING PATH SPLIT AT 9 BYTES, FOR THE     --
008200*    -- "IS THIS ENTRY UNDER metadata/" TEST.                       --
008300 01  WK-C-PATH-9-SPLIT REDEFINES WK-C-PATH-CHECK-WORK.
008400     05  WK-C-PATH-PREFIX-9      PIC X(09).
008500     05  WK-C-PATH-REMAINDER     PIC X(103).
008600*
008700*    -- REDEFINES 3: THE SAME WORKING PATH SPLIT AT 5 BYTES,        --
008800*    -- FOR THE "IS THIS ENTRY UNDER data/" TEST.                   --
008900 01  WK-C-PATH-5-SPLIT REDEFINES WK-C-PATH-CHECK-WORK.
009000     05  WK-C-PATH-PREFIX-5      PIC X(05).
009100     05  FILLER                  PIC X(107).
009200*
009300*    -- THE metadata ALLOW-LIST FOR A MIGRATION BAG (RULE           --
009400*    -- 2.2-MIGRATION).  LOADED ONCE PER CALL BY B000 BELOW.        --
009500 01  WK-T-MIGR-ALLOW.
009600     05  WK-T-MIGR-ALLOW-ENTRY PIC X(40) OCCURS 16 TIMES
009700             INDEXED BY WK-ALW-IX.
009800*
009900****************
010000 LINKAGE SECTION.
010100****************
010200 COPY DPVPKGWS.
010300*
010400 COPY DPVRSLT.
010500*
010600 EJECT
010700****************************************************
010800 PROCEDURE DIVISION USING WK-C-PKGWS-RECORD,
010900                          WK-C-DPVRSLT-RECORD.
011000****************************************************
011100 MAIN-MODULE.
011200     PERFORM A000-PROCESS-CALLED-ROUTINE
011300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011400     PERFORM Z000-END-PROGRAM-ROUTINE
011500        THRU Z999-END-PROGRAM-ROUTINE-EX.
011600     EXIT PROGRAM.
011700*
011800*-----------------------------------------------------------------*
011900 A000-PROCESS-CALLED-ROUTINE.
012000*-----------------------------------------------------------------*
012100     MOVE "PASS"             TO WK-C-DPVRSLT-STATUS.
012200     MOVE ZERO               TO WK-N-DPVRSLT-MSG-CNT.
012300     EVALUATE WK-C-DPVRSLT-OPTNCD
012400         WHEN "CDIR"
012500             MOVE "metadata"     TO WK-C-CHECK-PATH
012600             PERFORM C100-CONTAINS-DIR
012700                THRU C199-CONTAINS-DIR-EX
012800         WHEN "CDST"
012900             MOVE "metadata/dataset.xml" TO WK-C-CHECK-PATH
013000             PERFORM C200-CONTAINS-FILE
013100                THRU C299-CONTAINS-FILE-EX
013200         WHEN "CFIL"
013300             MOVE "metadata/files.xml" TO WK-C-CHECK-PATH
013400             PERFORM C200-CONTAINS-FILE
013500                THRU C299-CONTAINS-FILE-EX
013600         WHEN "CNEM"
013700             PERFORM C300-CONTAINS-NOTHING-ELSE-MIGR
013800                THRU C399-CONTAINS-NOTHING-ELSE-MIGR-EX
013900         WHEN "CNED"
014000             PERFORM C310-CONTAINS-NOTHING-ELSE-DEP
014100                THRU C319-CONTAINS-NOTHING-ELSE-DEP-EX
014200         WHEN "MNCT"
014300             PERFORM C400-MUST-NOT-CONTAIN
014400                THRU C499-MUST-NOT-CONTAIN-EX
014500         WHEN OTHER
014600             MOVE "FAIL"         TO WK-C-DPVRSLT-STATUS
014700             MOVE "DPVSTRUC CALLED WITH AN UNKNOWN OPTION CODE"
014800                                 TO WK-C-MSG-BUILD
014900             PERFORM Y100-ADD-ONE-MESSAGE
015000                THRU Y199-ADD-ONE-MESSAGE-EX
015100     END-EVALUATE.
015200 A099-PROCESS-CALLED-ROUTINE-EX.
015300 EXIT.
015400*
015500*-----------------------------------------------------------------*
015600 C100-CONTAINS-DIR.
015700*-----------------------------------------------------------------*
015800*    2.1 - THE NAMED DIRECTORY MUST EXIST AS A DIRENT "D" ENTRY.   *
015900     MOVE "N"                TO WK-C-ALLOW-FOUND-SW.
016000     PERFORM B100-SEARCH-DIRENT-FOR-DIR
016100        THRU B199-SEARCH-DIRENT-FOR-DIR-EX
016200        VARYING WK-DIR-IX FROM 1 BY 1
016300                 UNTIL WK-DIR-IX > WK-N-DIRENT-CNT
016400                 OR WK-C-ALLOW-FOUND.
016500     IF NOT WK-C-ALLOW-FOUND
016600        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
016700        MOVE "PATH '"        TO WK-C-MSG-FIRST-HALF
016800        MOVE WK-C-CHECK-PATH TO WK-C-MSG-FIRST-HALF(7:38)
016900        MOVE "' IS NOT A DIRECTORY" TO WK-C-MSG-SECOND-HALF
017000        PERFORM Y100-ADD-ONE-MESSAGE
017100           THRU Y199-ADD-ONE-MESSAGE-EX
017200     END-IF.
017300 C199-CONTAINS-DIR-EX.
017400 EXIT.
017500*
017600*-----------------------------------------------------------------*
017700 B100-SEARCH-DIRENT-FOR-DIR.
017800*-----------------------------------------------------------------*
017900     IF WK-DIR-IS-DIR(WK-DIR-IX)
018000           AND WK-DIR-PATH(WK-DIR-IX) = WK-C-CHECK-PATH
018100        MOVE "Y"             TO WK-C-ALLOW-FOUND-SW
018200     END-IF.
018300 B199-SEARCH-DIRENT-FOR-DIR-EX.
018400 EXIT.
018500*
018600*-----------------------------------------------------------------*
018700 C200-CONTAINS-FILE.
018800*-----------------------------------------------------------------*
018900*    2.2(A)/2.2(B) - THE NAMED FILE MUST EXIST AS A DIRENT "F"     *
019000*    ENTRY.                                                        *
019100     MOVE "N"                TO WK-C-ALLOW-FOUND-SW.
019200     PERFORM B200-SEARCH-DIRENT-FOR-FILE
019300        THRU B299-SEARCH-DIRENT-FOR-FILE-EX
019400        VARYING WK-DIR-IX FROM 1 BY 1
019500                 UNTIL WK-DIR-IX > WK-N-DIRENT-CNT
019600                 OR WK-C-ALLOW-FOUND.
019700     IF NOT WK-C-ALLOW-FOUND
019800        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
019900        MOVE "PATH '"        TO WK-C-MSG-FIRST-HALF
020000        MOVE WK-C-CHECK-PATH TO WK-C-MSG-FIRST-HALF(7:38)
020100        MOVE "' DOES NOT EXIST OR IS NOT A FILE"
020200                             TO WK-C-MSG-SECOND-HALF
020300        PERFORM Y100-ADD-ONE-MESSAGE
020400           THRU Y199-ADD-ONE-MESSAGE-EX
020500     END-IF.
020600 C299-CONTAINS-FILE-EX.
020700 EXIT.
020800*
020900*-----------------------------------------------------------------*
021000 B200-SEARCH-DIRENT-FOR-FILE.
021100*-----------------------------------------------------------------*
021200     IF WK-DIR-IS-FILE(WK-DIR-IX)
021300           AND WK-DIR-PATH(WK-DIR-IX) = WK-C-CHECK-PATH
021400        MOVE "Y"             TO WK-C-ALLOW-FOUND-SW
021500     END-IF.
021600 B299-SEARCH-DIRENT-FOR-FILE-EX.
021700 EXIT.
021800*
021900*-----------------------------------------------------------------*
022000 C300-CONTAINS-NOTHING-ELSE-MIGR.
022100*-----------------------------------------------------------------*
022200*    2.2-MIGRATION - EVERY ENTRY UNDER metadata/, AT ANY DEPTH,    *
022300*    MUST APPEAR (RELATIVE TO metadata) IN THE MIGRATION ALLOW-    *
022400*    LIST.  ANY OTHER ENTRY FAILS, NAMING THE OFFENDER.            *
022500     PERFORM B000-LOAD-MIGRATION-ALLOW-LIST
022600        THRU B099-LOAD-MIGRATION-ALLOW-LIST-EX.
022700     PERFORM D100-CHECK-ONE-DIRENT-VS-MIGR-LIST
022800        THRU D199-CHECK-ONE-DIRENT-VS-MIGR-LIST-EX
022900        VARYING WK-DIR-IX FROM 1 BY 1
023000                 UNTIL WK-DIR-IX > WK-N-DIRENT-CNT.
023100 C399-CONTAINS-NOTHING-ELSE-MIGR-EX.
023200 EXIT.
023300*
023400*-----------------------------------------------------------------*
023500 B000-LOAD-MIGRATION-ALLOW-LIST.
023600*-----------------------------------------------------------------*
023700     MOVE "dataset.xml"           TO WK-T-MIGR-ALLOW-ENTRY(1).
023800     MOVE "files.xml"             TO WK-T-MIGR-ALLOW-ENTRY(2).
023900     MOVE "provenance.xml"        TO WK-T-MIGR-ALLOW-ENTRY(3).
024000     MOVE "amd.xml"               TO WK-T-MIGR-ALLOW-ENTRY(4).
024100     MOVE "emd.xml"               TO WK-T-MIGR-ALLOW-ENTRY(5).
024200     MOVE "original"              TO WK-T-MIGR-ALLOW-ENTRY(6).
024300     MOVE "original/dataset.xml"  TO WK-T-MIGR-ALLOW-ENTRY(7).
024400     MOVE "original/files.xml"    TO WK-T-MIGR-ALLOW-ENTRY(8).
024500     MOVE "depositor-info"        TO WK-T-MIGR-ALLOW-ENTRY(9).
024600     MOVE "depositor-info/agreements.xml"
024700                                  TO WK-T-MIGR-ALLOW-ENTRY(10).
024800     MOVE "depositor-info/depositor-agreement.pdf"
024900                                  TO WK-T-MIGR-ALLOW-ENTRY(11).
025000     MOVE "depositor-info/depositor-agreement.txt"
025100                                  TO WK-T-MIGR-ALLOW-ENTRY(12).
025200     MOVE "depositor-info/message-from-depositor.txt"
025300                                  TO WK-T-MIGR-ALLOW-ENTRY(13).
025400     MOVE "license.html"          TO WK-T-MIGR-ALLOW-ENTRY(14).
025500     MOVE "license.txt"           TO WK-T-MIGR-ALLOW-ENTRY(15).
025600     MOVE "license.pdf"           TO WK-T-MIGR-ALLOW-ENTRY(16).
025700 B099-LOAD-MIGRATION-ALLOW-LIST-EX.
025800 EXIT.
025900*
026000*-----------------------------------------------------------------*
026100 D100-CHECK-ONE-DIRENT-VS-MIGR-LIST.
026200*-----------------------------------------------------------------*
026300     MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-PATH-CHECK-WORK.
026400     IF WK-C-PATH-PREFIX-9 = "metadata/"
026500        MOVE "N"             TO WK-C-ALLOW-FOUND-SW
026600        PERFORM E100-SEARCH-MIGR-ALLOW-LIST
026700           THRU E199-SEARCH-MIGR-ALLOW-LIST-EX
026800           VARYING WK-ALW-IX FROM 1 BY 1
026900                    UNTIL WK-ALW-IX > 16
027000                    OR WK-C-ALLOW-FOUND
027100        IF NOT WK-C-ALLOW-FOUND
027200           MOVE "FAIL"       TO WK-C-DPVRSLT-STATUS
027300           MOVE "metadata CONTAINS AN ENTRY NOT ON THE"
027400                             TO WK-C-MSG-FIRST-HALF
027500           MOVE " MIGRATION ALLOW-LIST: "
027600                             TO WK-C-MSG-SECOND-HALF
027700           MOVE WK-DIR-PATH(WK-DIR-IX) TO
027800                             WK-C-MSG-SECOND-HALF(24:21)
027900           PERFORM Y100-ADD-ONE-MESSAGE
028000              THRU Y199-ADD-ONE-MESSAGE-EX
028100        END-IF
028200     END-IF.
028300 D199-CHECK-ONE-DIRENT-VS-MIGR-LIST-EX.
028400 EXIT.
028500*
028600*-----------------------------------------------------------------*
028700 E100-SEARCH-MIGR-ALLOW-LIST.
028800*-----------------------------------------------------------------*
028900     IF WK-C-PATH-REMAINDER(1:40) = WK-T-MIGR-ALLOW-ENTRY(WK-ALW-IX)
029000        MOVE "Y"             TO WK-C-ALLOW-FOUND-SW
029100     END-IF.
029200 E199-SEARCH-MIGR-ALLOW-LIST-EX.
029300 EXIT.
029400*
029500*-----------------------------------------------------------------*
029600 C310-CONTAINS-NOTHING-ELSE-DEP.
029700*-----------------------------------------------------------------*
029800*    2.3 - FOR A DEPOSIT, metadata MAY HOLD ONLY dataset.xml AND   *
029900*    files.xml.  ANY OTHER ENTRY FAILS, NAMING THE OFFENDER.       *
030000     PERFORM D200-CHECK-ONE-DIRENT-VS-DEP-LIST
030100        THRU D299-CHECK-ONE-DIRENT-VS-DEP-LIST-EX
030200        VARYING WK-DIR-IX FROM 1 BY 1
030300                 UNTIL WK-DIR-IX > WK-N-DIRENT-CNT.
030400 C319-CONTAINS-NOTHING-ELSE-DEP-EX.
030500 EXIT.
030600*
030700*-----------------------------------------------------------------*
030800 D200-CHECK-ONE-DIRENT-VS-DEP-LIST.
030900*-----------------------------------------------------------------*
031000     MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-PATH-CHECK-WORK.
031100     IF WK-C-PATH-PREFIX-9 = "metadata/"
031200        IF WK-C-PATH-REMAINDER(1:11) NOT = "dataset.xml"
031300              AND WK-C-PATH-REMAINDER(1:9) NOT = "files.xml"
031400           MOVE "FAIL"       TO WK-C-DPVRSLT-STATUS
031500           MOVE "metadata CONTAINS AN ENTRY OTHER THAN"
031600                             TO WK-C-MSG-FIRST-HALF
031700           MOVE " dataset.xml/files.xml: " TO WK-C-MSG-SECOND-HALF
031800           MOVE WK-DIR-PATH(WK-DIR-IX) TO
031900                             WK-C-MSG-SECOND-HALF(25:20)
032000           PERFORM Y100-ADD-ONE-MESSAGE
032100              THRU Y199-ADD-ONE-MESSAGE-EX
032200        END-IF
032300     END-IF.
032400 D299-CHECK-ONE-DIRENT-VS-DEP-LIST-EX.
032500 EXIT.
032600*
032700*-----------------------------------------------------------------*
032800 C400-MUST-NOT-CONTAIN.
032900*-----------------------------------------------------------------*
033000*    4.4 - A DATASTATION-STYLE original-metadata.zip LEFT IN THE   *
033100*    PAYLOAD OF A DEPOSIT IS FORBIDDEN.                            *
033200     MOVE "N"                TO WK-C-ALLOW-FOUND-SW.
033300     PERFORM D300-SEARCH-DIRENT-FOR-FORBIDDEN
033400        THRU D399-SEARCH-DIRENT-FOR-FORBIDDEN-EX
033500        VARYING WK-DIR-IX FROM 1 BY 1
033600                 UNTIL WK-DIR-IX > WK-N-DIRENT-CNT
033700                 OR WK-C-ALLOW-FOUND.
033800     IF WK-C-ALLOW-FOUND
033900        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
034000        MOVE "PATH 'data/original-metadata.zip' MUST"
034100                             TO WK-C-MSG-FIRST-HALF
034200        MOVE " NOT BE PRESENT IN A DEPOSIT" TO
034300                             WK-C-MSG-SECOND-HALF
034400        PERFORM Y100-ADD-ONE-MESSAGE
034500           THRU Y199-ADD-ONE-MESSAGE-EX
034600     END-IF.
034700 C499-MUST-NOT-CONTAIN-EX.
034800 EXIT.
034900*
035000*-----------------------------------------------------------------*
035100 D300-SEARCH-DIRENT-FOR-FORBIDDEN.
035200*-----------------------------------------------------------------*
035300     IF WK-DIR-IS-FILE(WK-DIR-IX)
035400           AND WK-DIR-PATH(WK-DIR-IX) = "data/original-metadata.zip"
035500        MOVE "Y"             TO WK-C-ALLOW-FOUND-SW
035600     END-IF.
035700 D399-SEARCH-DIRENT-FOR-FORBIDDEN-EX.
035800 EXIT.
035900*
036000*-----------------------------------------------------------------*
036100 Y100-ADD-ONE-MESSAGE.
036200*-----------------------------------------------------------------*
036300*    APPENDS WK-C-MSG-BUILD TO THE NEXT FREE SLOT OF THE RESULT'S  *
036400*    5-LINE MESSAGE TABLE.                                         *
036500     IF WK-N-DPVRSLT-MSG-CNT < 5
036600        ADD 1 TO WK-N-DPVRSLT-MSG-CNT
036700        MOVE WK-C-MSG-BUILD  TO
036800              WK-C-DPVRSLT-MESSAGE(WK-N-DPVRSLT-MSG-CNT)
036900     END-IF.
037000 Y199-ADD-ONE-MESSAGE-EX.
037100 EXIT.
037200*
037300*-----------------------------------------------------------------*
037400 Y900-ABNORMAL-TERMINATION.
037500*-----------------------------------------------------------------*
037600     PERFORM Z000-END-PROGRAM-ROUTINE
037700        THRU Z999-END-PROGRAM-ROUTINE-EX.
037800     EXIT PROGRAM.
037900*
038000*-----------------------------------------------------------------*
038100 Z000-END-PROGRAM-ROUTINE.
038200*-----------------------------------------------------------------*
038300     CONTINUE.
038400 Z999-END-PROGRAM-ROUTINE-EX.
038500 EXIT.
038600*
038700******************************************************************
038800*************** END OF PROGRAM SOURCE - DPVSTRUC ****************
038900******************************************************************
