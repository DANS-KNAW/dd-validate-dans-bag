000010******************************************************************
000020*    COPYBOOK   :  DPVLICR                                       *
000030*    DESCRIPTION:  VALID-LICENSES REFERENCE RECORD - ONE         *
000040*                  PERMITTED DCTERMS LICENSE URI PER RECORD,     *
000050*                  NORMALIZED (NO TRAILING SLASH).               *
000060*    FIXED LENGTH:  120 BYTES.                                   *
000070******************************************************************
000080*
000090*=================================================================
000100* HISTORY OF MODIFICATION:
000110*=================================================================
000120*|USER    |DATE      | TAG      | DESCRIPTION                   |
000130*-----------------------------------------------------------------
000140*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION                |
000150*-----------------------------------------------------------------
000160*
000170 01  DPV-LICENSE-RECORD.
000180     05  LIC-URI                     PIC X(120).
