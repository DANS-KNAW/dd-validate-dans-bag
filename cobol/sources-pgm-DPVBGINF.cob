000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPVBGINF.
000500 AUTHOR.         R J VAN KEULEN.
000600 INSTALLATION.   DANS BATCH SERVICES.
000700 DATE-WRITTEN.   17 MAR 2005.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE CHECKS THE BAG-INFO.TXT TAGS
001200*               CARRIED FOR THE CURRENT PACKAGE IN WK-T-BAGINFO
001300*               (SEE DPVPKGWS) - THAT THE FILE EXISTS AT ALL,
001400*               THAT CERTAIN TAGS APPEAR EXACTLY ONCE OR AT MOST
001500*               ONCE, AND THAT THE "CREATED" AND "IS-VERSION-OF"
001600*               TAG VALUES ARE WELL FORMED.  CALLED ONCE PER
001700*               APPLICABLE RULE, PER PACKAGE, BY DPVDRV01 - THE
001800*               CHECK OPTION CODE (WK-C-DPVRSLT-OPTNCD) SELECTS
001900*               WHICH OF THE PARAGRAPHS BELOW RUNS.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*|USER    |DATE      | TAG      | DESCRIPTION                   |
002500*-----------------------------------------------------------------
002600*|RDNJVK  |17/03/2005| D1CREC1  | INITIAL VERSION - BAG-INFO     |
002700*|        |          |          | EXISTS/EXACTLY-ONE CHECKS ONLY |
002800*|        |          |          | E-REQ 20044                    |
002900*|RDNMHT  |02/11/2006| D2CVERS1 | ADD IS-VERSION-OF AT-MOST-ONE  |
003000*|        |          |          | AND URN:UUID FORMAT CHECK      |
003100*|        |          |          | 4-DIGIT - NO CHANGE REQUIRED   |
003200*|RDNJVK  |11/04/2009| D3CORGI1 | ADD HAS-ORGANIZATIONAL-        |
003300*|        |          |          | IDENTIFIER(-VERSION) AT-MOST-  |
003400*|        |          |          | ONE CHECKS FOR E-REQ 20390     |
003500*-----------------------------------------------------------------
003600*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*                 NO FILES - THE PACKAGE FACTS ARE ALREADY IN
004900*                 MEMORY (SEE WK-T-BAGINFO IN DPVPKGWS, LOADED
005000*                 ONCE PER PACKAGE BY DPVDRV01).
005100*
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800*                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
005900*
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                  PIC X(24) VALUE
006400     "** PROGRAM DPVBGINF **".
006500*
006600*------------------ PROGRAM WORKING STORAGE ---------------------*
006700 01  WK-N-WORK-AREA.
006800     05  WK-N-TAG-COUNT          PIC 9(02) COMP VALUE ZERO.
006900     05  WK-N-LENGTH             PIC 9(03) COMP VALUE ZERO.
007000     05  WK-N-MONTH-IX           PIC 9(02) COMP VALUE ZERO.
007100     05  WK-N-DAYS-THIS-MONTH    PIC 9(02) COMP VALUE ZERO.
007200     05  WK-N-QUOTIENT           PIC 9(04) COMP VALUE ZERO.
007300     05  WK-N-REMAINDER-4        PIC 9(02) COMP VALUE ZERO.
007400     05  WK-N-REMAINDER-100      PIC 9(02) COMP VALUE ZERO.
007500     05  WK-N-REMAINDER-400      PIC 9(03) COMP VALUE ZERO.
007600     05  WK-N-CALENDAR-OK-SW     PIC X(01) VALUE "Y".
007700         88  WK-N-CALENDAR-OK            VALUE "Y".
007800     05  WK-N-FORMAT-OK-SW       PIC X(01) VALUE "Y".
007900         88  WK-N-FORMAT-OK              VALUE "Y".
008000     05  WK-N-HEX-OK-SW          PIC X(01) VALUE "Y".
008100         88  WK-N-HEX-OK                 VALUE "Y".
008200*
008300 01  WK-C-TARGET-TAG             PIC X(40) VALUE SPACES.
008400 01  WK-C-TAG-VALUE-FOUND        PIC X(112) VALUE SPACES.
008500 01  WK-C-MSG-BUILD              PIC X(88)  VALUE SPACES.
008600*
008700*    -- REDEFINES 1: CHARACTER-BY-CHARACTER SCAN VIEW OF THE     --
008800*    -- VALUE FIELD, USED TO BACK UP OVER TRAILING SPACES.       --
008900 01  WK-C-SCAN-CHARS REDEFINES WK-C-TAG-VALUE-FOUND.
009000     05  WK-C-SCAN-CHAR OCCURS 112 TIMES PIC X(01).
009100*
009200*    -- REDEFINES 2: THE "CREATED" TAG VALUE VIEWED AS ITS       --
009300*    -- ISO-8601-WITH-MILLIS-AND-OFFSET COMPONENTS.              --
009400 01  WK-C-CREATED-WORK           PIC X(29)  VALUE SPACES.
009500 01  WK-C-CREATED-SPLIT REDEFINES WK-C-CREATED-WORK.
009600     05  WK-C-CRT-YEAR           PIC X(04).
009700     05  WK-C-CRT-DASH1          PIC X(01).
009800     05  WK-C-CRT-MONTH          PIC X(02).
009900     05  WK-C-CRT-DASH2          PIC X(01).
010000     05  WK-C-CRT-DAY            PIC X(02).
010100     05  WK-C-CRT-TSEP           PIC X(01).
010200     05  WK-C-CRT-HOUR           PIC X(02).
010300     05  WK-C-CRT-COLON1         PIC X(01).
010400     05  WK-C-CRT-MINUTE         PIC X(02).
010500     05  WK-C-CRT-COLON2         PIC X(01).
010600     05  WK-C-CRT-SECOND         PIC X(02).
010700     05  WK-C-CRT-DOT            PIC X(01).
010800     05  WK-C-CRT-MILLIS         PIC X(03).
010900     05  WK-C-CRT-SIGN           PIC X(01).
011000     05  WK-C-CRT-OFFHOUR        PIC X(02).
011100     05  WK-C-CRT-COLON3         PIC X(01).
011200     05  WK-C-CRT-OFFMIN         PIC X(02).
011300*
011400*    -- NUMERIC WORK FIELDS MOVED IN FROM THE SPLIT ABOVE ONCE   --
011500*    -- EVERY COMPONENT HAS TESTED NUMERIC.                     --
011600 01  WK-N-CRT-YEAR               PIC 9(04) COMP VALUE ZERO.
011700 01  WK-N-CRT-MONTH              PIC 9(02) COMP VALUE ZERO.
011800 01  WK-N-CRT-DAY                PIC 9(02) COMP VALUE ZERO.
011900 01  WK-N-CRT-HOUR               PIC 9(02) COMP VALUE ZERO.
012000 01  WK-N-CRT-MINUTE             PIC 9(02) COMP VALUE ZERO.
012100 01  WK-N-CRT-SECOND             PIC 9(02) COMP VALUE ZERO.
012200*
012300*    -- REDEFINES 3: A 12-ENTRY DAYS-PER-MONTH LOOKUP TABLE,     --
012400*    -- LOADED BY VALUE AND SEARCHED BY SUBSCRIPT - FEBRUARY'S   --
012500*    -- 28 IS BUMPED TO 29 IN LEAP YEARS BY E100 BELOW.          --
012600 01  WK-T-DAYS-PER-MONTH-LOAD    PIC X(24) VALUE
012700     "312831303130313130313031".
012800 01  WK-T-DAYS-PER-MONTH REDEFINES WK-T-DAYS-PER-MONTH-LOAD.
012900     05  WK-DPM-ENTRY OCCURS 12 TIMES PIC 9(02).
013000*
013100*    -- REDEFINES 4: THE "IS-VERSION-OF" VALUE VIEWED AS THE     --
013200*    -- URN:UUID: PREFIX PLUS THE 8-4-4-4-12 HEX GROUPS.         --
013300 01  WK-C-URN-WORK               PIC X(45)  VALUE SPACES.
013400 01  WK-C-URN-SPLIT REDEFINES WK-C-URN-WORK.
013500     05  WK-C-URN-PREFIX         PIC X(09).
013600     05  WK-C-URN-UUID           PIC X(36).
013700*
013800*    -- CHAR-ARRAY VIEW OF THE 36-BYTE UUID PART, SCANNED ONE    --
013900*    -- POSITION AT A TIME TO VALIDATE HEX DIGITS AND DASHES.    --
014000 01  WK-C-URN-UUID-CHARS REDEFINES WK-C-URN-UUID.
014100     05  WK-C-URN-CHAR OCCURS 36 TIMES PIC X(01).
014200*
014300*    -- SCAN INDEX FOR THE UUID CHARACTER CHECK.                 --
014400 01  WK-N-URN-CHAR-IX            PIC 9(02) COMP VALUE ZERO.
014500*
014600****************
014700 LINKAGE SECTION.
014800****************
014900 COPY DPVPKGWS.
015000*
015100 COPY DPVRSLT.
015200*
015300 EJECT
015400****************************************************
015500 PROCEDURE DIVISION USING WK-C-PKGWS-RECORD,
015600                          WK-C-DPVRSLT-RECORD.
015700****************************************************
015800 MAIN-MODULE.
015900     PERFORM A000-PROCESS-CALLED-ROUTINE
016000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
016100     PERFORM Z000-END-PROGRAM-ROUTINE
016200        THRU Z999-END-PROGRAM-ROUTINE-EX.
016300     EXIT PROGRAM.
016400*
016500*-----------------------------------------------------------------*
016600 A000-PROCESS-CALLED-ROUTINE.
016700*-----------------------------------------------------------------*
016800     MOVE "PASS"             TO WK-C-DPVRSLT-STATUS.
016900     MOVE ZERO               TO WK-N-DPVRSLT-MSG-CNT.
017000     MOVE SPACES             TO WK-C-TARGET-TAG.
017100     EVALUATE WK-C-DPVRSLT-OPTNCD
017200         WHEN "1211"
017300             PERFORM C100-CHECK-BAGINFO-EXISTS
017400                THRU C199-CHECK-BAGINFO-EXISTS-EX
017500         WHEN "CRTD"
017600             MOVE "CREATED"      TO WK-C-TARGET-TAG
017700             PERFORM C200-CHECK-EXACTLY-ONE
017800                THRU C299-CHECK-EXACTLY-ONE-EX
017900         WHEN "CRTF"
018000             MOVE "CREATED"      TO WK-C-TARGET-TAG
018100             PERFORM C400-CHECK-CREATED-FORMAT
018200                THRU C499-CHECK-CREATED-FORMAT-EX
018300         WHEN "ISVO"
018400             MOVE "IS-VERSION-OF" TO WK-C-TARGET-TAG
018500             PERFORM C300-CHECK-AT-MOST-ONE
018600                THRU C399-CHECK-AT-MOST-ONE-EX
018700         WHEN "ISVF"
018800             MOVE "IS-VERSION-OF" TO WK-C-TARGET-TAG
018900             PERFORM C500-CHECK-ISVERSOF-URN
019000                THRU C599-CHECK-ISVERSOF-URN-EX
019100         WHEN "ORGI"
019200             MOVE "HAS-ORGANIZATIONAL-IDENTIFIER"
019300                                 TO WK-C-TARGET-TAG
019400             PERFORM C300-CHECK-AT-MOST-ONE
019500                THRU C399-CHECK-AT-MOST-ONE-EX
019600         WHEN "ORGV"
019700             MOVE "HAS-ORGANIZATIONAL-IDENTIFIER-VERSION"
019800                                 TO WK-C-TARGET-TAG
019900             PERFORM C300-CHECK-AT-MOST-ONE
020000                THRU C399-CHECK-AT-MOST-ONE-EX
020100         WHEN OTHER
020200             MOVE "FAIL"         TO WK-C-DPVRSLT-STATUS
020300             MOVE "DPVBGINF CALLED WITH AN UNKNOWN OPTION CODE"
020400                                 TO WK-C-MSG-BUILD
020500             PERFORM Y100-ADD-ONE-MESSAGE
020600                THRU Y199-ADD-ONE-MESSAGE-EX
020700     END-EVALUATE.
020800 A099-PROCESS-CALLED-ROUTINE-EX.
020900 EXIT.
021000*
021100*-----------------------------------------------------------------*
021200 C100-CHECK-BAGINFO-EXISTS.
021300*-----------------------------------------------------------------*
021400*    1.2.1 - A BAGINFO ROW WITH KEY=*MISSING* MEANS THE BAG-INFO  *
021500*    FILE ITSELF WAS ABSENT OR COULD NOT BE OPENED WHEN THE       *
021600*    EXTRACTION SHELL WALKED THE PACKAGE.                         *
021700     IF WK-BAGINFO-IS-MISSING
021800        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
021900        MOVE "BAG IS NOT VALID: BAG-INFO.TXT DOES NOT EXIST OR "
022000                             TO WK-C-MSG-BUILD
022100        MOVE "COULD NOT BE OPENED"
022200                             TO WK-C-MSG-BUILD(50:19)
022300        PERFORM Y100-ADD-ONE-MESSAGE
022400           THRU Y199-ADD-ONE-MESSAGE-EX
022500     END-IF.
022600 C199-CHECK-BAGINFO-EXISTS-EX.
022700 EXIT.
022800*
022900*-----------------------------------------------------------------*
023000 C200-CHECK-EXACTLY-ONE.
023100*-----------------------------------------------------------------*
023200*    EXACTLY-ONE-OF(K) - RULE 1.2.2(A).  THE COUNT OF BAGINFO     *
023300*    ROWS CARRYING WK-C-TARGET-TAG MUST BE EXACTLY ONE.           *
023400     MOVE ZERO               TO WK-N-TAG-COUNT.
023500     MOVE SPACES             TO WK-C-TAG-VALUE-FOUND.
023600     PERFORM B100-COUNT-TARGET-TAG-OCCURS
023700        THRU B199-COUNT-TARGET-TAG-OCCURS-EX
023800        VARYING WK-BGI-IX FROM 1 BY 1
023900                 UNTIL WK-BGI-IX > WK-N-BAGINFO-CNT.
024000     IF WK-N-TAG-COUNT NOT = 1
024100        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
024200        STRING "MUST CONTAIN EXACTLY ONE " DELIMITED BY SIZE
024300               WK-C-TARGET-TAG DELIMITED BY SPACE
024400               " (FOUND "     DELIMITED BY SIZE
024500               WK-N-TAG-COUNT DELIMITED BY SIZE
024600               ")"            DELIMITED BY SIZE
024700          INTO WK-C-MSG-BUILD
024800        PERFORM Y100-ADD-ONE-MESSAGE
024900           THRU Y199-ADD-ONE-MESSAGE-EX
025000     END-IF.
025100 C299-CHECK-EXACTLY-ONE-EX.
025200 EXIT.
025300*
025400*-----------------------------------------------------------------*
025500 C300-CHECK-AT-MOST-ONE.
025600*-----------------------------------------------------------------*
025700*    AT-MOST-ONE-OF(K) - RULES 1.2.3(A), 1.2.4(A), 1.2.4(B).      *
025800*    COUNT 0 SKIPS EVERY RULE THAT DEPENDS ON THIS ONE, COUNT 1   *
025900*    PASSES, COUNT >1 FAILS.                                      *
026000     MOVE ZERO               TO WK-N-TAG-COUNT.
026100     MOVE SPACES             TO WK-C-TAG-VALUE-FOUND.
026200     PERFORM B100-COUNT-TARGET-TAG-OCCURS
026300        THRU B199-COUNT-TARGET-TAG-OCCURS-EX
026400        VARYING WK-BGI-IX FROM 1 BY 1
026500                 UNTIL WK-BGI-IX > WK-N-BAGINFO-CNT.
026600     EVALUATE TRUE
026700         WHEN WK-N-TAG-COUNT = 0
026800             MOVE "SKIPDEP"   TO WK-C-DPVRSLT-STATUS
026900         WHEN WK-N-TAG-COUNT = 1
027000             MOVE "PASS"      TO WK-C-DPVRSLT-STATUS
027100         WHEN OTHER
027200             MOVE "FAIL"      TO WK-C-DPVRSLT-STATUS
027300             STRING "MUST CONTAIN AT MOST ONE " DELIMITED BY SIZE
027400                    WK-C-TARGET-TAG DELIMITED BY SPACE
027500                    " (FOUND "     DELIMITED BY SIZE
027600                    WK-N-TAG-COUNT DELIMITED BY SIZE
027700                    ")"            DELIMITED BY SIZE
027800               INTO WK-C-MSG-BUILD
027900             PERFORM Y100-ADD-ONE-MESSAGE
028000                THRU Y199-ADD-ONE-MESSAGE-EX
028100     END-EVALUATE.
028200 C399-CHECK-AT-MOST-ONE-EX.
028300 EXIT.
028400*
028500*-----------------------------------------------------------------*
028600 C400-CHECK-CREATED-FORMAT.
028700*-----------------------------------------------------------------*
028800*    1.2.2(B) - THE "CREATED" TAG MUST READ                       *
028900*    YYYY-MM-DDThh:mm:ss.fff+hh:mm (OR -hh:mm) - A "Z" OFFSET, A   *
029000*    SPACE SEPARATOR OR MISSING MILLISECONDS ALL FAIL - AND THE    *
029100*    DATE/TIME PARTS MUST BE CALENDAR-VALID.  RULE 1.2.2(A)        *
029200*    ALREADY GUARANTEED EXACTLY ONE "CREATED" ROW EXISTS.          *
029300     MOVE ZERO               TO WK-N-TAG-COUNT.
029400     MOVE SPACES             TO WK-C-TAG-VALUE-FOUND.
029500     PERFORM B100-COUNT-TARGET-TAG-OCCURS
029600        THRU B199-COUNT-TARGET-TAG-OCCURS-EX
029700        VARYING WK-BGI-IX FROM 1 BY 1
029800                 UNTIL WK-BGI-IX > WK-N-BAGINFO-CNT.
029900     MOVE "Y"                TO WK-N-FORMAT-OK-SW.
030000     PERFORM D100-TRIM-TAG-VALUE
030100        THRU D199-TRIM-TAG-VALUE-EX.
030200     IF WK-N-LENGTH NOT = 29
030300        MOVE "N"             TO WK-N-FORMAT-OK-SW
030400     ELSE
030500        MOVE WK-C-TAG-VALUE-FOUND(1:29) TO WK-C-CREATED-WORK
030600        IF WK-C-CRT-DASH1 NOT = "-" OR WK-C-CRT-DASH2 NOT = "-"
030700           OR WK-C-CRT-TSEP  NOT = "T" OR WK-C-CRT-COLON1 NOT = ":"
030800           OR WK-C-CRT-COLON2 NOT = ":" OR WK-C-CRT-DOT NOT = "."
030900           OR WK-C-CRT-COLON3 NOT = ":"
031000           OR (WK-C-CRT-SIGN NOT = "+" AND WK-C-CRT-SIGN NOT = "-")
031100           MOVE "N"          TO WK-N-FORMAT-OK-SW
031200        ELSE
031300           IF WK-C-CRT-YEAR NOT NUMERIC OR WK-C-CRT-MONTH NOT NUMERIC
031400              OR WK-C-CRT-DAY NOT NUMERIC OR WK-C-CRT-HOUR NOT NUMERIC
031500              OR WK-C-CRT-MINUTE NOT NUMERIC
031600              OR WK-C-CRT-SECOND NOT NUMERIC
031700              OR WK-C-CRT-MILLIS NOT NUMERIC
031800              OR WK-C-CRT-OFFHOUR NOT NUMERIC
031900              OR WK-C-CRT-OFFMIN NOT NUMERIC
032000              MOVE "N"       TO WK-N-FORMAT-OK-SW
032100           END-IF
032200        END-IF
032300     END-IF.
032400     IF WK-N-FORMAT-OK
032500        PERFORM E100-CHECK-CREATED-CALENDAR
032600           THRU E199-CHECK-CREATED-CALENDAR-EX
032700        IF NOT WK-N-CALENDAR-OK
032800           MOVE "FAIL"       TO WK-C-DPVRSLT-STATUS
032900           MOVE "'CREATED' IS NOT A VALID CALENDAR DATE/TIME"
033000                             TO WK-C-MSG-BUILD
033100           PERFORM Y100-ADD-ONE-MESSAGE
033200              THRU Y199-ADD-ONE-MESSAGE-EX
033300        END-IF
033400     ELSE
033500        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
033600        STRING "'CREATED' IS NOT ISO-8601 WITH MILLISECONDS AND "
033700               DELIMITED BY SIZE
033800               "A UTC OFFSET: " DELIMITED BY SIZE
033900               WK-C-TAG-VALUE-FOUND DELIMITED BY SPACE
034000          INTO WK-C-MSG-BUILD
034100        PERFORM Y100-ADD-ONE-MESSAGE
034200           THRU Y199-ADD-ONE-MESSAGE-EX
034300     END-IF.
034400 C499-CHECK-CREATED-FORMAT-EX.
034500 EXIT.
034600*
034700*-----------------------------------------------------------------*
034800 C500-CHECK-ISVERSOF-URN.
034900*-----------------------------------------------------------------*
035000*    1.2.3(B) - THE "IS-VERSION-OF" TAG MUST READ                 *
035100*    urn:uuid: FOLLOWED BY AN 8-4-4-4-12 HEX UUID, CASE            *
035200*    INSENSITIVE.  A PLAIN URL, A SHORT VALUE OR ANY OTHER URN     *
035300*    SCHEME FAILS.  RULE 1.2.3(A) ALREADY GUARANTEED AT MOST ONE   *
035400*    "IS-VERSION-OF" ROW EXISTS - A COUNT OF ZERO IS HANDLED BY    *
035500*    THE SKIP-DEPENDENTS RESULT OF THAT RULE, NOT HERE.            *
035600     MOVE ZERO               TO WK-N-TAG-COUNT.
035700     MOVE SPACES             TO WK-C-TAG-VALUE-FOUND.
035800     PERFORM B100-COUNT-TARGET-TAG-OCCURS
035900        THRU B199-COUNT-TARGET-TAG-OCCURS-EX
036000        VARYING WK-BGI-IX FROM 1 BY 1
036100                 UNTIL WK-BGI-IX > WK-N-BAGINFO-CNT.
036200     MOVE "Y"                TO WK-N-FORMAT-OK-SW.
036300     PERFORM D100-TRIM-TAG-VALUE
036400        THRU D199-TRIM-TAG-VALUE-EX.
036500     IF WK-N-LENGTH NOT = 45
036600        MOVE "N"             TO WK-N-FORMAT-OK-SW
036700     ELSE
036800        MOVE WK-C-TAG-VALUE-FOUND(1:45) TO WK-C-URN-WORK
036900        INSPECT WK-C-URN-PREFIX
037000           CONVERTING "abcdefghijklmnopqrstuvwxyz"
037100                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037200        IF WK-C-URN-PREFIX NOT = "URN:UUID:"
037300           MOVE "N"          TO WK-N-FORMAT-OK-SW
037400        ELSE
037500           IF WK-C-URN-CHAR(9)  NOT = "-"
037600              OR WK-C-URN-CHAR(14) NOT = "-"
037700              OR WK-C-URN-CHAR(19) NOT = "-"
037800              OR WK-C-URN-CHAR(24) NOT = "-"
037900              MOVE "N"       TO WK-N-FORMAT-OK-SW
038000           ELSE
038100              MOVE "Y"       TO WK-N-HEX-OK-SW
038200              PERFORM F100-CHECK-ONE-URN-CHAR
038300                 THRU F199-CHECK-ONE-URN-CHAR-EX
038400                 VARYING WK-N-URN-CHAR-IX FROM 1 BY 1
038500                          UNTIL WK-N-URN-CHAR-IX > 36
038600              IF NOT WK-N-HEX-OK
038700                 MOVE "N"    TO WK-N-FORMAT-OK-SW
038800              END-IF
038900           END-IF
039000        END-IF
039100     END-IF.
039200     IF NOT WK-N-FORMAT-OK
039300        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
039400        STRING "'IS-VERSION-OF' IS NOT A urn:uuid: VALUE: "
039500               DELIMITED BY SIZE
039600               WK-C-TAG-VALUE-FOUND DELIMITED BY SPACE
039700          INTO WK-C-MSG-BUILD
039800        PERFORM Y100-ADD-ONE-MESSAGE
039900           THRU Y199-ADD-ONE-MESSAGE-EX
040000     END-IF.
040100 C599-CHECK-ISVERSOF-URN-EX.
040200 EXIT.
040300*
040400*-----------------------------------------------------------------*
040500 B100-COUNT-TARGET-TAG-OCCURS.
040600*-----------------------------------------------------------------*
040700     IF WK-BGI-TAG(WK-BGI-IX) = WK-C-TARGET-TAG
040800        ADD 1 TO WK-N-TAG-COUNT
040900        IF WK-C-TAG-VALUE-FOUND = SPACES
041000           MOVE WK-BGI-VALUE(WK-BGI-IX) TO WK-C-TAG-VALUE-FOUND
041100        END-IF
041200     END-IF.
041300 B199-COUNT-TARGET-TAG-OCCURS-EX.
041400 EXIT.
041500*
041600*-----------------------------------------------------------------*
041700 D100-TRIM-TAG-VALUE.
041800*-----------------------------------------------------------------*
041900*    BACKS UP OVER TRAILING SPACES IN THE 112-BYTE VALUE FIELD    *
042000*    TO FIND ITS ACTUAL LENGTH, USING THE CHAR-ARRAY REDEFINES.   *
042100     MOVE 112                TO WK-N-LENGTH.
042200     PERFORM D110-BACK-UP-OVER-SPACES
042300        THRU D119-BACK-UP-OVER-SPACES-EX
042400        UNTIL WK-N-LENGTH = 0
042500                 OR WK-C-SCAN-CHAR(WK-N-LENGTH) NOT = SPACE.
042600 D199-TRIM-TAG-VALUE-EX.
042700 EXIT.
042800*
042900*-----------------------------------------------------------------*
043000 D110-BACK-UP-OVER-SPACES.
043100*-----------------------------------------------------------------*
043200     SUBTRACT 1 FROM WK-N-LENGTH.
043300 D119-BACK-UP-OVER-SPACES-EX.
043400 EXIT.
043500*
043600*-----------------------------------------------------------------*
043700 E100-CHECK-CREATED-CALENDAR.
043800*-----------------------------------------------------------------*
043900*    MONTH 01-12, DAY VALID FOR THE MONTH (FEBRUARY 29 ONLY IN    *
044000*    LEAP YEARS - DIVISIBLE BY 4, EXCEPT CENTURIES UNLESS ALSO    *
044100*    DIVISIBLE BY 400), HOUR <= 23, MINUTE/SECOND <= 59.          *
044200     MOVE "Y"                TO WK-N-CALENDAR-OK-SW.
044300     MOVE WK-C-CRT-YEAR      TO WK-N-CRT-YEAR.
044400     MOVE WK-C-CRT-MONTH     TO WK-N-CRT-MONTH.
044500     MOVE WK-C-CRT-DAY       TO WK-N-CRT-DAY.
044600     MOVE WK-C-CRT-HOUR      TO WK-N-CRT-HOUR.
044700     MOVE WK-C-CRT-MINUTE    TO WK-N-CRT-MINUTE.
044800     MOVE WK-C-CRT-SECOND    TO WK-N-CRT-SECOND.
044900     IF WK-N-CRT-MONTH < 1 OR WK-N-CRT-MONTH > 12
045000        MOVE "N"             TO WK-N-CALENDAR-OK-SW
045100     ELSE
045200        MOVE WK-N-CRT-MONTH  TO WK-N-MONTH-IX
045300        MOVE WK-DPM-ENTRY(WK-N-MONTH-IX) TO WK-N-DAYS-THIS-MONTH
045400        IF WK-N-CRT-MONTH = 2
045500           DIVIDE WK-N-CRT-YEAR BY 4
045600              GIVING WK-N-QUOTIENT REMAINDER WK-N-REMAINDER-4
045700           DIVIDE WK-N-CRT-YEAR BY 100
045800              GIVING WK-N-QUOTIENT REMAINDER WK-N-REMAINDER-100
045900           DIVIDE WK-N-CRT-YEAR BY 400
046000              GIVING WK-N-QUOTIENT REMAINDER WK-N-REMAINDER-400
046100           IF (WK-N-REMAINDER-4 = 0 AND WK-N-REMAINDER-100 NOT = 0)
046200              OR WK-N-REMAINDER-400 = 0
046300              MOVE 29        TO WK-N-DAYS-THIS-MONTH
046400           END-IF
046500        END-IF
046600        IF WK-N-CRT-DAY < 1 OR WK-N-CRT-DAY > WK-N-DAYS-THIS-MONTH
046700           MOVE "N"          TO WK-N-CALENDAR-OK-SW
046800        END-IF
046900     END-IF.
047000     IF WK-N-CRT-HOUR > 23 OR WK-N-CRT-MINUTE > 59
047100                            OR WK-N-CRT-SECOND > 59
047200        MOVE "N"             TO WK-N-CALENDAR-OK-SW
047300     END-IF.
047400 E199-CHECK-CREATED-CALENDAR-EX.
047500 EXIT.
047600*
047700*-----------------------------------------------------------------*
047800 F100-CHECK-ONE-URN-CHAR.
047900*-----------------------------------------------------------------*
048000*    A HYPHEN AT ONE OF THE FOUR REQUIRED POSITIONS IS FINE; ANY  *
048100*    OTHER CHARACTER MUST BE A HEX DIGIT 0-9, A-F OR a-f.         *
048200     IF WK-N-URN-CHAR-IX = 9 OR WK-N-URN-CHAR-IX = 14
048300           OR WK-N-URN-CHAR-IX = 19 OR WK-N-URN-CHAR-IX = 24
048400        CONTINUE
048500     ELSE
048600        IF (WK-C-URN-CHAR(WK-N-URN-CHAR-IX) < "0"
048700             OR WK-C-URN-CHAR(WK-N-URN-CHAR-IX) > "9")
048800           AND (WK-C-URN-CHAR(WK-N-URN-CHAR-IX) < "A"
048900             OR WK-C-URN-CHAR(WK-N-URN-CHAR-IX) > "F")
049000           AND (WK-C-URN-CHAR(WK-N-URN-CHAR-IX) < "a"
049100             OR WK-C-URN-CHAR(WK-N-URN-CHAR-IX) > "f")
049200           MOVE "N"          TO WK-N-HEX-OK-SW
049300        END-IF
049400     END-IF.
049500 F199-CHECK-ONE-URN-CHAR-EX.
049600 EXIT.
049700*
049800*-----------------------------------------------------------------*
049900 Y100-ADD-ONE-MESSAGE.
050000*-----------------------------------------------------------------*
050100*    APPENDS WK-C-MSG-BUILD TO THE NEXT FREE SLOT OF THE          *
050200*    RESULT'S 5-LINE MESSAGE TABLE - THE CALLER (DPVDRV01) NEVER  *
050300*    ASKS FOR MORE THAN 5 MESSAGES PER RULE PER PACKAGE.          *
050400     IF WK-N-DPVRSLT-MSG-CNT < 5
050500        ADD 1 TO WK-N-DPVRSLT-MSG-CNT
050600        MOVE WK-C-MSG-BUILD  TO
050700              WK-C-DPVRSLT-MESSAGE(WK-N-DPVRSLT-MSG-CNT)
050800     END-IF.
050900 Y199-ADD-ONE-MESSAGE-EX.
051000 EXIT.
051100*
051200*-----------------------------------------------------------------*
051300 Y900-ABNORMAL-TERMINATION.
051400*-----------------------------------------------------------------*
051500     PERFORM Z000-END-PROGRAM-ROUTINE
051600        THRU Z999-END-PROGRAM-ROUTINE-EX.
051700     EXIT PROGRAM.
051800*
051900*-----------------------------------------------------------------*
052000 Z000-END-PROGRAM-ROUTINE.
052100*-----------------------------------------------------------------*
052200     CONTINUE.
052300 Z999-END-PROGRAM-ROUTINE-EX.
052400 EXIT.
052500*
052600******************************************************************
052700*************** END OF PROGRAM SOURCE - DPVBGINF ****************
052800******************************************************************
