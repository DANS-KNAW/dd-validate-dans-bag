000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPVORGPX.
000500 AUTHOR.         D LIM.
000600 INSTALLATION.   DANS BATCH SERVICES.
000700 DATE-WRITTEN.   23 SEP 2005.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE CHECKS THAT THE PACKAGE'S DECLARED
001200*               "HAS-ORGANIZATIONAL-IDENTIFIER" BAG-INFO VALUE
001300*               BEGINS WITH THE PREFIX CONFIGURED FOR THE
001400*               DEPOSITING USER.  THE PREFIX ITSELF IS RESOLVED
001500*               FROM RUN-CONTROL BY DPVDRV01 BEFORE THE CALL AND
001600*               ARRIVES ALREADY IN WK-C-DPVRSLT-PREFIX - AN UNKNOWN
001700*               USER REACHES HERE AS SPACES, WHICH ALWAYS FAILS.
001800*               A DEPOSIT-SCOPE-ONLY RULE, CALLED ONCE PER PACKAGE
001900*               BY DPVDRV01 - SEE RULE 1.2.4(C).
002000*NOTE        :  COPIED FROM DPVBGINF PROGRAM (SEE THAT PROGRAM FOR
002100*               THE COMMON EXACTLY-ONE/AT-MOST-ONE BAG-INFO CHECKS).
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600*|USER    |DATE      | TAG      | DESCRIPTION                   |
002700*-----------------------------------------------------------------
002800*|RDNJVK  |23/09/2005| D1CREC1  | INITIAL VERSION - E-REQ 20044  |
002900*|RDNMHT  |11/04/2009| D3CORGI1 | INITIAL SPLIT OUT OF DPVBGINF  |
003000*|        |          |          | SO 1.2.4(C) CAN BE SCOPED TO   |
003100*|        |          |          | DEPOSIT PACKAGES ONLY - E-REQ  |
003200*|        |          |          | 20390                          |
003300*-----------------------------------------------------------------
003400*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*                 NO FILES - THE ORG-ID PREFIX ARRIVES ALREADY
004700*                 RESOLVED IN WK-C-DPVRSLT-PREFIX, AND THE BAG-INFO
004800*                 TAGS ARE ALREADY IN WK-T-BAGINFO (SEE DPVPKGWS).
004900*
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600*                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
005700*
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER              PIC X(24)  VALUE
006200     "** PROGRAM DPVORGPX  **".
006300*
006400*------------------ PROGRAM WORKING STORAGE ---------------------*
006500 01  WK-N-WORK-AREA.
006600     05  WK-N-TAG-COUNT          PIC 9(02) COMP VALUE ZERO.
006700     05  WK-N-PREFIX-LEN         PIC 9(02) COMP VALUE ZERO.
006800     05  WK-N-VALUE-LEN          PIC 9(03) COMP VALUE ZERO.
006900*
007000 01  WK-C-ORGID-VALUE            PIC X(112) VALUE SPACES.
007100 01  WK-C-PREFIX-WORK            PIC X(20)  VALUE SPACES.
007200 01  WK-C-MSG-BUILD              PIC X(88)  VALUE SPACES.
007300*
007400*    -- REDEFINES 1: CHAR-ARRAY SCAN VIEW OF THE PREFIX, USED TO   --
007500*    -- BACK UP OVER TRAILING SPACES AND FIND ITS TRUE LENGTH.     --
007600 01  WK-C-PREFIX-CHARS REDEFINES WK-C-PREFIX-WORK.
007700     05  WK-C-PREFIX-CHAR OCCURS 20 TIMES PIC X(01).
007800*
007900*    -- REDEFINES 2: SAME IDEA FOR THE 112-BYTE ORG-ID VALUE.       --
008000 01  WK-C-VALUE-CHARS REDEFINES WK-C-ORGID-VALUE.
008100     05  WK-C-VALUE-CHAR OCCURS 112 TIMES PIC X(01).
008200*
008300*    -- REDEFINES 3: THE ORG-ID VALUE'S LEADING 20 BYTES VIEWED AS  --
008400*    -- A FIXED-WIDTH "CANDIDATE PREFIX" REGION FOR THE COMPARE.    --
008500 01  WK-C-VALUE-PREFIX-SPLIT REDEFINES WK-C-ORGID-VALUE.
008600     05  WK-C-VALUE-PREFIX-CHECK PIC X(20).
008700     05  FILLER                  PIC X(92).
008800*
008900****************
009000 LINKAGE SECTION.
009100****************
009200 COPY DPVPKGWS.
009300*
009400 COPY DPVRSLT.
009500*
009600 EJECT
009700****************************************************
009800 PROCEDURE DIVISION USING WK-C-PKGWS-RECORD,
009900                          WK-C-DPVRSLT-RECORD.
010000****************************************************
010100 MAIN-MODULE.
010200     PERFORM A000-MAIN-PROCESSING
010300        THRU A099-MAIN-PROCESSING-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z099-END-PROGRAM-ROUTINE-EX.
010600     EXIT PROGRAM.
010700 EJECT
010800*-----------------------------------------------------------------*
010900 A000-MAIN-PROCESSING.
011000*-----------------------------------------------------------------*
011100     MOVE "PASS"             TO WK-C-DPVRSLT-STATUS.
011200     MOVE ZERO               TO WK-N-DPVRSLT-MSG-CNT.
011300     MOVE SPACES             TO WK-C-ORGID-VALUE.
011400     MOVE ZERO               TO WK-N-TAG-COUNT.
011500     PERFORM B100-FIND-ORGID-TAG
011600        THRU B199-FIND-ORGID-TAG-EX
011700        VARYING WK-BGI-IX FROM 1 BY 1
011800                 UNTIL WK-BGI-IX > WK-N-BAGINFO-CNT.
011900     IF WK-N-TAG-COUNT = 0
012000        GO TO A099-MAIN-PROCESSING-EX.
012100     MOVE WK-C-DPVRSLT-PREFIX TO WK-C-PREFIX-WORK.
012200     PERFORM C100-TRIM-PREFIX
012300        THRU C199-TRIM-PREFIX-EX.
012400     IF WK-N-PREFIX-LEN = 0
012500        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
012600        STRING "NO VALID PREFIX GIVEN FOR VALUE OF "
012700               DELIMITED BY SIZE
012800               "'HAS-ORGANIZATIONAL-IDENTIFIER': " DELIMITED BY SIZE
012900               WK-C-ORGID-VALUE DELIMITED BY SPACE
013000          INTO WK-C-MSG-BUILD
013100        PERFORM Y100-ADD-ONE-MESSAGE
013200           THRU Y199-ADD-ONE-MESSAGE-EX
013300        GO TO A099-MAIN-PROCESSING-EX
013400     END-IF.
013500     IF WK-C-VALUE-PREFIX-CHECK(1:WK-N-PREFIX-LEN)
013600           NOT = WK-C-PREFIX-WORK(1:WK-N-PREFIX-LEN)
013700        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
013800        STRING "NO VALID PREFIX GIVEN FOR VALUE OF "
013900               DELIMITED BY SIZE
014000               "'HAS-ORGANIZATIONAL-IDENTIFIER': " DELIMITED BY SIZE
014100               WK-C-ORGID-VALUE DELIMITED BY SPACE
014200          INTO WK-C-MSG-BUILD
014300        PERFORM Y100-ADD-ONE-MESSAGE
014400           THRU Y199-ADD-ONE-MESSAGE-EX
014500     END-IF.
014600 A099-MAIN-PROCESSING-EX.
014700 EXIT.
014800*
014900*-----------------------------------------------------------------*
015000 B100-FIND-ORGID-TAG.
015100*-----------------------------------------------------------------*
015200     IF WK-BGI-TAG(WK-BGI-IX) = "HAS-ORGANIZATIONAL-IDENTIFIER"
015300        ADD 1 TO WK-N-TAG-COUNT
015400        IF WK-C-ORGID-VALUE = SPACES
015500           MOVE WK-BGI-VALUE(WK-BGI-IX) TO WK-C-ORGID-VALUE
015600        END-IF
015700     END-IF.
015800 B199-FIND-ORGID-TAG-EX.
015900 EXIT.
016000*
016100*-----------------------------------------------------------------*
016200 C100-TRIM-PREFIX.
016300*-----------------------------------------------------------------*
016400*    BACKS UP OVER TRAILING SPACES IN THE 20-BYTE PREFIX FIELD TO  *
016500*    FIND ITS TRUE LENGTH - ZERO MEANS THE USER WAS NOT FOUND IN   *
016600*    RUN-CONTROL, OR HAS NO PREFIX CONFIGURED THERE.               *
016700     MOVE 20                 TO WK-N-PREFIX-LEN.
016800     PERFORM C110-BACK-UP-OVER-SPACES
016900        THRU C119-BACK-UP-OVER-SPACES-EX
017000        UNTIL WK-N-PREFIX-LEN = 0
017100                 OR WK-C-PREFIX-CHAR(WK-N-PREFIX-LEN) NOT = SPACE.
017200 C199-TRIM-PREFIX-EX.
017300 EXIT.
017400*
017500*-----------------------------------------------------------------*
017600 C110-BACK-UP-OVER-SPACES.
017700*-----------------------------------------------------------------*
017800     SUBTRACT 1 FROM WK-N-PREFIX-LEN.
017900 C119-BACK-UP-OVER-SPACES-EX.
018000 EXIT.
018100*
018200*-----------------------------------------------------------------*
018300 Y100-ADD-ONE-MESSAGE.
018400*-----------------------------------------------------------------*
018500*    APPENDS WK-C-MSG-BUILD TO THE NEXT FREE SLOT OF THE RESULT'S  *
018600*    5-LINE MESSAGE TABLE.                                         *
018700     IF WK-N-DPVRSLT-MSG-CNT < 5
018800        ADD 1 TO WK-N-DPVRSLT-MSG-CNT
018900        MOVE WK-C-MSG-BUILD  TO
019000              WK-C-DPVRSLT-MESSAGE(WK-N-DPVRSLT-MSG-CNT)
019100     END-IF.
019200 Y199-ADD-ONE-MESSAGE-EX.
019300 EXIT.
019400*
019500*-----------------------------------------------------------------*
019600 Y900-ABNORMAL-TERMINATION.
019700*-----------------------------------------------------------------*
019800     PERFORM Z000-END-PROGRAM-ROUTINE
019900        THRU Z099-END-PROGRAM-ROUTINE-EX.
020000     EXIT PROGRAM.
020100*
020200*-----------------------------------------------------------------*
020300 Z000-END-PROGRAM-ROUTINE.
020400*-----------------------------------------------------------------*
020500     CONTINUE.
020600 Z099-END-PROGRAM-ROUTINE-EX.
020700 EXIT.
020800*
020900******************************************************************
021000*************** END OF PROGRAM SOURCE - DPVORGPX ****************
021100******************************************************************
