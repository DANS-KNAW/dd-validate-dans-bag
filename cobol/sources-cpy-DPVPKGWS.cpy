000010******************************************************************
000020*    COPYBOOK   :  DPVPKGWS                                      *
000030*    DESCRIPTION:  PER-PACKAGE FACT TABLES.  LOADED ONCE PER     *
000040*                  PACKAGE BY DPVDRV01 FROM THE BAG-FACTS FILE,  *
000050*                  THEN SHARED (VIA CALL ... USING) WITH EVERY   *
000060*                  RULE PROGRAM SO THAT NONE OF THEM NEED RE-    *
000070*                  READ THE INPUT.  ALSO CARRIES THE VALID-      *
000080*                  LICENSE TABLE, LOADED ONCE PER RUN.           *
000090******************************************************************
000100*
000110*=================================================================
000120* HISTORY OF MODIFICATION:
000130*=================================================================
000140*|USER    |DATE      | TAG      | DESCRIPTION                   |
000150*-----------------------------------------------------------------
000160*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION                |
000170*|RDNMHT  |09/09/2011| D3CPOL1  | WIDEN POSLIST VALUE FOR MULTI- |
000180*|        |          |          | RECORD COORDINATE LISTS        |
000190*|RDNPQS  |21/02/2018| D4COFP1  | ADD ORIGINAL-FILEPATHS TABLES  |
000200*-----------------------------------------------------------------
000205*|RDNMHT  |04/05/2012| D3CPKG1  | WRAPPED ALL PACKAGE TABLES     |
000206*|        |          |          | UNDER ONE 01 SO THE WHOLE SET  |
000207*|        |          |          | PASSES AS A SINGLE CALL ...    |
000208*|        |          |          | USING PARAMETER TO EACH RULE   |
000209*-----------------------------------------------------------------
000210*
000211 01  WK-C-PKGWS-RECORD.
000220     05  WK-C-PACKAGE-HEADER.
000230         10  WK-C-PACKAGE-ID             PIC X(20).
000240         10  WK-C-PACKAGE-TYPE           PIC X(09).
000250         88  WK-C-PACKAGE-DEPOSIT            VALUE "DEPOSIT".
000260         88  WK-C-PACKAGE-MIGRATION          VALUE "MIGRATION".
000270         10  WK-C-BAG-VALID-FLAG         PIC X(01).
000280         88  WK-C-BAG-IS-VALID               VALUE "V".
000290         88  WK-C-BAG-IS-INVALID             VALUE "I".
000300         10  WK-C-BAG-INVALID-TEXT       PIC X(88).
000310*
000320 05  WK-T-BAGINFO.
000330         10  WK-N-BAGINFO-CNT            PIC 9(03) COMP VALUE ZERO.
000340         10  WK-BAGINFO-MISSING-SW       PIC X(01) VALUE "N".
000350         88  WK-BAGINFO-IS-MISSING           VALUE "Y".
000360         10  WK-T-BAGINFO-ENTRY OCCURS 30 TIMES
000370                 INDEXED BY WK-BGI-IX.
000380             15  WK-BGI-TAG              PIC X(40).
000390             15  WK-BGI-VALUE            PIC X(112).
000400*
000410 05  WK-T-MANIFEST.
000420         10  WK-N-MANIFEST-CNT           PIC 9(02) COMP VALUE ZERO.
000430         10  WK-T-MANIFEST-ENTRY OCCURS 10 TIMES
000440                 INDEXED BY WK-MAN-IX.
000450             15  WK-MAN-ALGORITHM        PIC X(10).
000460*
000470 05  WK-T-MANFILE.
000480         10  WK-N-MANFILE-CNT            PIC 9(04) COMP VALUE ZERO.
000490         10  WK-T-MANFILE-ENTRY OCCURS 300 TIMES
000500                 INDEXED BY WK-MFL-IX.
000510             15  WK-MFL-ALGORITHM        PIC X(10).
000520             15  WK-MFL-PATH             PIC X(112).
000530*
000540 05  WK-T-DIRENT.
000550         10  WK-N-DIRENT-CNT             PIC 9(04) COMP VALUE ZERO.
000560         10  WK-T-DIRENT-ENTRY OCCURS 300 TIMES
000570                 INDEXED BY WK-DIR-IX.
000580             15  WK-DIR-KIND             PIC X(01).
000590             88  WK-DIR-IS-FILE               VALUE "F".
000600             88  WK-DIR-IS-DIR                 VALUE "D".
000610             15  WK-DIR-PATH             PIC X(112).
000620*
000630 05  WK-T-DDMLIC.
000640         10  WK-N-DDMLIC-CNT             PIC 9(02) COMP VALUE ZERO.
000650         10  WK-T-DDMLIC-ENTRY OCCURS 10 TIMES
000660                 INDEXED BY WK-LIC-IX.
000670             15  WK-LIC-XSITYPE          PIC X(10).
000680             15  WK-LIC-VALUE            PIC X(112).
000690*
000700 05  WK-T-DDMID.
000710         10  WK-N-DDMID-CNT              PIC 9(03) COMP VALUE ZERO.
000720         10  WK-T-DDMID-ENTRY OCCURS 100 TIMES
000730                 INDEXED BY WK-DID-IX.
000740             15  WK-DID-TYPE             PIC X(08).
000750             88  WK-DID-IS-DAI                 VALUE "DAI".
000760             88  WK-DID-IS-ISNI                VALUE "ISNI".
000770             88  WK-DID-IS-ORCID               VALUE "ORCID".
000780             88  WK-DID-IS-DOI                 VALUE "DOI".
000790             88  WK-DID-IS-URN                 VALUE "URN".
000800             88  WK-DID-IS-ARCHIS               VALUE "ARCHIS".
000810             15  WK-DID-VALUE            PIC X(112).
000820*
000830 05  WK-T-RHOLDER.
000840         10  WK-N-RHOLDER-CNT            PIC 9(02) COMP VALUE ZERO.
000850         10  WK-T-RHOLDER-ENTRY OCCURS 10 TIMES
000860                 INDEXED BY WK-RHO-IX.
000870             15  WK-RHO-KIND             PIC X(07).
000880             88  WK-RHO-IS-ELEMENT             VALUE "ELEMENT".
000890             88  WK-RHO-IS-ROLE                VALUE "ROLE".
000900             15  WK-RHO-VALUE            PIC X(112).
000910*
000920 05  WK-T-POSLIST.
000930         10  WK-N-POSLIST-CNT            PIC 9(02) COMP VALUE ZERO.
000940         10  WK-T-POSLIST-ENTRY OCCURS 30 TIMES
000950                 INDEXED BY WK-POS-IX.
000960             15  WK-POS-SEQNO            PIC X(10).
000970             15  WK-POS-VALUE            PIC X(2000).
000980*
000990 05  WK-T-SRSNAME.
001000         10  WK-N-SRSNAME-CNT            PIC 9(03) COMP VALUE ZERO.
001010         10  WK-T-SRSNAME-ENTRY OCCURS 50 TIMES
001020                 INDEXED BY WK-SRS-IX.
001030             15  WK-SRS-MULSURF-SEQ      PIC X(10).
001040             15  WK-SRS-VALUE            PIC X(112).
001050*
001060 05  WK-T-POINT.
001070         10  WK-N-POINT-CNT              PIC 9(03) COMP VALUE ZERO.
001080         10  WK-T-POINT-ENTRY OCCURS 100 TIMES
001090                 INDEXED BY WK-PNT-IX.
001100             15  WK-PNT-KIND             PIC X(04).
001110             88  WK-PNT-IS-RD                  VALUE "RD".
001120             88  WK-PNT-IS-ANY                 VALUE "ANY".
001130             15  WK-PNT-VALUE            PIC X(112).
001140*
001150 05  WK-T-URLFACT.
001160         10  WK-N-URLFACT-CNT            PIC 9(03) COMP VALUE ZERO.
001170         10  WK-T-URLFACT-ENTRY OCCURS 100 TIMES
001180                 INDEXED BY WK-URL-IX.
001190             15  WK-URL-CONTEXT          PIC X(40).
001200             15  WK-URL-VALUE            PIC X(112).
001210*
001220 05  WK-T-FXFILE.
001230         10  WK-N-FXFILE-CNT             PIC 9(04) COMP VALUE ZERO.
001240         10  WK-T-FXFILE-ENTRY OCCURS 300 TIMES
001250                 INDEXED BY WK-FXF-IX.
001260             15  WK-FXF-PATH             PIC X(112).
001270*
001280 05  WK-T-FXFORMAT.
001290         10  WK-N-FXFORMAT-CNT           PIC 9(04) COMP VALUE ZERO.
001300         10  WK-T-FXFORMAT-ENTRY OCCURS 300 TIMES
001310                 INDEXED BY WK-FXO-IX.
001320             15  WK-FXO-PATH             PIC X(112).
001330             15  WK-FXO-FORMAT           PIC X(40).
001340*
001350 05  WK-T-FXRIGHTS.
001360         10  WK-N-FXRIGHTS-CNT           PIC 9(04) COMP VALUE ZERO.
001370         10  WK-T-FXRIGHTS-ENTRY OCCURS 300 TIMES
001380                 INDEXED BY WK-FXR-IX.
001390             15  WK-FXR-PATH             PIC X(112).
001400             15  WK-FXR-RIGHTS           PIC X(40).
001410*
001420 05  WK-C-OFP-EXIST-FLAG         PIC X(01) VALUE "N".
001430     88  WK-C-OFP-EXISTS                  VALUE "Y".
001440     88  WK-C-OFP-ABSENT                  VALUE "N".
001450     88  WK-C-OFP-NOT-UTF8                 VALUE "U".
001460*
001470 05  WK-T-OFPMAP.
001480         10  WK-N-OFPMAP-CNT             PIC 9(04) COMP VALUE ZERO.
001490         10  WK-T-OFPMAP-ENTRY OCCURS 300 TIMES
001500                 INDEXED BY WK-OFP-IX.
001510             15  WK-OFP-LOGICAL          PIC X(112).
001520             15  WK-OFP-PHYSICAL         PIC X(112).
001530*
001540 05  WK-T-LICENSE.
001550         10  WK-N-LICENSE-CNT            PIC 9(03) COMP VALUE ZERO.
001560         10  WK-T-LICENSE-ENTRY OCCURS 50 TIMES
001570                 INDEXED BY WK-LICT-IX.
001580             15  WK-LICT-URI             PIC X(120).
001590*
001600     05  FILLER                  PIC X(08) VALUE SPACES.
