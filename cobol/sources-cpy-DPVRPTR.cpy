000010******************************************************************
000020*    COPYBOOK   :  DPVRPTR                                       *
000030*    DESCRIPTION:  VALIDATION-REPORT OUTPUT RECORD - ONE         *
000040*                  PHYSICAL PRINT LINE, REDEFINED FOR THE FOUR   *
000050*                  LINE FORMS THE REPORT CAN TAKE (PACKAGE       *
000060*                  HEADING, RULE DETAIL, PACKAGE SUMMARY, RUN    *
000070*                  TOTALS).                                      *
000080*    FIXED LENGTH:  132 BYTES.                                   *
000090******************************************************************
000100*
000110*=================================================================
000120* HISTORY OF MODIFICATION:
000130*=================================================================
000140*|USER    |DATE      | TAG      | DESCRIPTION                   |
000150*-----------------------------------------------------------------
000160*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION                |
000170*|RDNMHT  |09/09/2011| D3CTOT1  | ADD RUN TOTALS LINE FORM       |
000180*-----------------------------------------------------------------
000190*
000200 01  DPV-RPT-RECORD                 PIC X(132).
000210*
000220 01  DPV-RPT-HEADING REDEFINES DPV-RPT-RECORD.
000230     05  RPTH-LIT-PACKAGE            PIC X(09) VALUE "PACKAGE: ".
000240     05  RPTH-PACKAGE                PIC X(20).
000250     05  RPTH-LIT-TYPE               PIC X(08) VALUE "  TYPE: ".
000260     05  RPTH-TYPE                   PIC X(10).
000270     05  FILLER                      PIC X(85).
000280*
000290 01  DPV-RPT-DETAIL REDEFINES DPV-RPT-RECORD.
000300     05  RPT-PACKAGE                 PIC X(20).
000310*                                   PACKAGE ID
000320     05  RPT-RULE                    PIC X(16).
000330*                                   RULE NUMBER, E.G. 1.2.2(A)
000340     05  RPT-STATUS                  PIC X(08).
000350*                                   PASS/FAIL/SKIPPED/NOTAPPL
000360     05  RPT-MESSAGE                 PIC X(88).
000370*                                   VIOLATION MESSAGE (FAIL ONLY)
000380*
000390 01  DPV-RPT-SUMMARY REDEFINES DPV-RPT-RECORD.
000400     05  RPTS-PACKAGE                PIC X(20).
000410     05  RPTS-COMPLIANT               PIC X(01).
000420*                                   Y OR N
000430     05  RPTS-LIT-PASS               PIC X(07) VALUE " PASS: ".
000440     05  RPTS-PASS-CNT               PIC ZZZZ9.
000450     05  RPTS-LIT-FAIL               PIC X(08) VALUE "  FAIL: ".
000460     05  RPTS-FAIL-CNT               PIC ZZZZ9.
000470     05  RPTS-LIT-SKIP               PIC X(08) VALUE "  SKIP: ".
000480     05  RPTS-SKIP-CNT               PIC ZZZZ9.
000490     05  FILLER                      PIC X(73).
000500*
000510 01  DPV-RPT-TOTALS REDEFINES DPV-RPT-RECORD.
000520     05  RPTT-LIT-PKGPROC            PIC X(20)
000530             VALUE "PACKAGES PROCESSED: ".
000540     05  RPTT-PKG-PROC               PIC ZZZZ9.
000550     05  RPTT-LIT-COMPLIANT          PIC X(12)
000560             VALUE "  COMPLIANT:".
000570     05  RPTT-PKG-COMP               PIC ZZZZ9.
000580     05  RPTT-LIT-NONCOMP            PIC X(16)
000590             VALUE "  NON-COMPLIANT:".
000600     05  RPTT-PKG-NONCOMP            PIC ZZZZ9.
000610     05  RPTT-LIT-RULES              PIC X(08) VALUE "  RULES:".
000620     05  RPTT-RUL-EVAL               PIC ZZZZZ9.
000630     05  RPTT-LIT-PASSED             PIC X(08) VALUE " PASSED:".
000640     05  RPTT-RUL-PASS               PIC ZZZZZ9.
000650     05  RPTT-LIT-FAILED             PIC X(08) VALUE " FAILED:".
000660     05  RPTT-RUL-FAIL               PIC ZZZZZ9.
000670     05  RPTT-LIT-SKIPPED            PIC X(09) VALUE " SKIPPED:".
000680     05  RPTT-RUL-SKIP               PIC ZZZZZ9.
000690     05  FILLER                      PIC X(12).
