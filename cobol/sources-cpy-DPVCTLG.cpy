000010******************************************************************
000020*    COPYBOOK   :  DPVCTLG                                       *
000030*    DESCRIPTION:  IN-MEMORY RULE CATALOG TABLE - LOADED ONCE   *
000040*                  PER RUN BY DPVDRV01, VALIDATED ONCE BY        *
000050*                  DPVCFGCK, THEN RE-USED (RESULT FIELD RESET)   *
000060*                  FOR EVERY PACKAGE PROCESSED.                  *
000070******************************************************************
000080*
000090*=================================================================
000100* HISTORY OF MODIFICATION:
000110*=================================================================
000120*|USER    |DATE      | TAG      | DESCRIPTION                   |
000130*-----------------------------------------------------------------
000140*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION - COMMON PLUS |
000150*|        |          |          | DATASTATION AND VAAS SETS     |
000160*|RDNMHT  |09/09/2011| D3CNAP1  | ADD NOT-APPLICABLE SCHEMA     |
000170*|        |          |          | ROWS (3.1.1/3.2.1/3.4.X-MIGR) |
000175*|RDNJVK  |04/05/2012| D3CCFG1  | ADD CFGCHK RESULT FIELDS SO   |
000176*|        |          |          | DPVCFGCK CAN RETURN THROUGH   |
000177*|        |          |          | THIS SAME LINKAGE RECORD      |
000180*-----------------------------------------------------------------
000190*
000200 01  WK-T-CATALOG.
000205     05  WK-CTLG-CFGCHK-SW           PIC X(01) VALUE "Y".
000206         88  WK-CTLG-CFGCHK-VALID            VALUE "Y".
000207         88  WK-CTLG-CFGCHK-INVALID          VALUE "N".
000208     05  WK-CTLG-CFGCHK-MSG          PIC X(88) VALUE SPACES.
000210     05  WK-CTLG-COUNT               PIC 9(03) COMP VALUE ZERO.
000220     05  WK-CTLG-ENTRY OCCURS 40 TIMES
000230                 INDEXED BY WK-CTLG-IX WK-CTLG-JX.
000240         10  WK-CTLG-RULE-NO         PIC X(12).
000250*                                   RULE NUMBER, E.G. 1.2.2(A)
000260         10  WK-CTLG-SCOPE           PIC X(09).
000270*                                   ALL / DEPOSIT / MIGRATION /
000280*                                   NONE (SCHEMA ROWS - ALWAYS NA)
000290             88  WK-CTLG-SCOPE-ALL           VALUE "ALL".
000300             88  WK-CTLG-SCOPE-DEPOSIT       VALUE "DEPOSIT".
000310             88  WK-CTLG-SCOPE-MIGRATION     VALUE "MIGRATION".
000320             88  WK-CTLG-SCOPE-NONE          VALUE "NONE".
000330         10  WK-CTLG-RULESET         PIC X(11).
000340*                                   COMMON / DATASTATION / VAAS
000350             88  WK-CTLG-RS-COMMON           VALUE "COMMON".
000360             88  WK-CTLG-RS-DATASTATION      VALUE "DATASTATION".
000370             88  WK-CTLG-RS-VAAS             VALUE "VAAS".
000380         10  WK-CTLG-DEP-RULE        PIC X(12).
000390*                                   PREREQUISITE RULE NO, OR
000400*                                   SPACES WHEN NONE
000410         10  WK-CTLG-PGM-NAME        PIC X(08).
000420*                                   CALLED RULE PROGRAM
000430         10  WK-CTLG-OPTN-CD         PIC X(04).
000440*                                   CHECK OPTION CODE PASSED TO
000450*                                   THE CALLED PROGRAM'S EVALUATE
000460         10  WK-CTLG-RESULT          PIC X(08).
000470             88  WK-CTLG-RSLT-PASS           VALUE "PASS".
000480             88  WK-CTLG-RSLT-FAIL           VALUE "FAIL".
000490             88  WK-CTLG-RSLT-SKIPPED        VALUE "SKIPPED".
000500             88  WK-CTLG-RSLT-NOTAPPL        VALUE "NOTAPPL".
000510             88  WK-CTLG-RSLT-SKIPDEP        VALUE "SKIPDEP".
000520         10  WK-CTLG-MSG-CNT         PIC 9(02) COMP.
000530*                                   NUMBER OF VIOLATION LINES
000540*                                   ACCUMULATED FOR THIS RULE
000550         10  WK-CTLG-MESSAGE OCCURS 5 TIMES PIC X(88).
000560         10  FILLER                  PIC X(04).
