000010******************************************************************
000020*    COPYBOOK   :  DPVRUNCT                                      *
000030*    DESCRIPTION:  RUN-CONTROL INPUT RECORD - ONE PER BATCH RUN, *
000040*                  CARRIES THE DEPOSITOR ACCOUNT, ITS REGISTERED *
000050*                  ORGANIZATIONAL-IDENTIFIER PREFIX, AND THE     *
000060*                  RULE SET SELECTOR.                            *
000070*    FIXED LENGTH:  80 BYTES.                                    *
000080******************************************************************
000090*
000100*=================================================================
000110* HISTORY OF MODIFICATION:
000120*=================================================================
000130*|USER    |DATE      | TAG      | DESCRIPTION                   |
000140*-----------------------------------------------------------------
000150*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION                |
000160*-----------------------------------------------------------------
000170*
000180 01  DPV-RUNCTL-RECORD.
000190     05  CTL-USER                    PIC X(20).
000200*                                   DEPOSITOR ACCOUNT NAME
000210     05  CTL-PREFIX                  PIC X(20).
000220*                                   REGISTERED ORG-ID PREFIX
000230     05  CTL-RULESET                 PIC X(12).
000240*                                   DATASTATION OR VAAS
000250     05  FILLER                      PIC X(28).
