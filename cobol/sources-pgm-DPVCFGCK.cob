000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPVCFGCK.
000500 AUTHOR.         M A DE GROOT.
000600 INSTALLATION.   DANS BATCH SERVICES.
000700 DATE-WRITTEN.   21 MAR 2005.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE VALIDATES THE IN-MEMORY RULE
001200*               CATALOG BEFORE THE FIRST PACKAGE IS PROCESSED -
001300*               NO TWO ROWS MAY SHARE THE SAME RULE NUMBER AND
001400*               SCOPE, AND A NUMBER MAY NOT CARRY BOTH AN
001500*               ALL-SCOPED ROW AND A TYPE-SCOPED ROW (A DEPOSIT
001600*               ROW PAIRED WITH A MIGRATION ROW UNDER THE SAME
001700*               NUMBER IS THE ONE LEGAL COMBINATION).  EVERY
001800*               DEPENDS-ON RULE NUMBER MUST APPEAR SOMEWHERE IN
001900*               THE CATALOG, AND MUST COVER EVERY DEPOSIT TYPE
002000*               THE DEPENDING ROW ITSELF CAN RUN UNDER.  CALLED
002100*               ONCE PER RUN BY DPVDRV01.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600*|USER    |DATE      | TAG      | DESCRIPTION                   |
002700*-----------------------------------------------------------------
002800*|RDNJVK  |21/03/2005| D1CREC1  | INITIAL VERSION - E-REQ 20044 |
002900*|RDNMHT  |04/05/2012| D3CCFG1  | RESULT NOW RETURNED THROUGH    |
003000*|        |          |          | WK-T-CATALOG ITSELF (SEE       |
003100*|        |          |          | DPVCTLG CHANGE LOG)            |
003200*|RDNKPV  |15/07/2013| D4CCFG2  | AUDIT E-REQ 20081 - DUP CHECK  |
003300*|        |          |          | NOW ALSO FLAGS AN ALL ROW      |
003400*|        |          |          | SHARING A NUMBER WITH A TYPE-  |
003500*|        |          |          | SCOPED ROW; DEPENDENCY CHECK   |
003600*|        |          |          | NOW VERIFIES THE DEPENDS-ON    |
003700*|        |          |          | ROW COVERS THE DEPENDING ROW'S |
003800*|        |          |          | OWN SCOPE, NOT JUST ITS NUMBER |
003900*-----------------------------------------------------------------
004000*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*                 NO FILES - THE CATALOG IS ALREADY IN MEMORY.
005300*
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000*                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
006100*
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                  PIC X(24) VALUE
006600     "** PROGRAM DPVCFGCK **".
006700*
006800*------------------ PROGRAM WORKING STORAGE ---------------------*
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-DEP-FOUND-SW       PIC X(01) VALUE "N".
007100         88  WK-N-DEP-FOUND              VALUE "Y".
007200     05  WK-N-DEP-FOUND-DEP-SW   PIC X(01) VALUE "N".
007300         88  WK-N-DEP-FOUND-DEP           VALUE "Y".
007400     05  WK-N-DEP-FOUND-MIG-SW   PIC X(01) VALUE "N".
007500         88  WK-N-DEP-FOUND-MIG           VALUE "Y".
007600     05  WK-N-DUP-COUNT          PIC 9(02) COMP VALUE ZERO.
007700     05  WK-N-NOTFOUND-COUNT     PIC 9(02) COMP VALUE ZERO.
007800*
007900*    -- REDEFINES 1: THE CFGCHK MESSAGE AREA VIEWED AS TWO HALVES
008000*    -- SO THE DUPLICATE-ROW TEXT AND THE MISSING-DEPENDENCY TEXT
008100*    -- CAN BOTH BE REPORTED ON ONE 88-BYTE LINE.               --
008200 01  WK-C-MSG-WORK               PIC X(88)  VALUE SPACES.
008300 01  WK-C-MSG-HALVES REDEFINES WK-C-MSG-WORK.
008400     05  WK-C-MSG-FIRST-HALF     PIC X(44).
008500     05  WK-C-MSG-SECOND-HALF    PIC X(44).
008600*
008700*    -- REDEFINES 2: A RULE-NUMBER/SCOPE PAIR VIEWED AS ONE       -
008800*    -- COMBINED KEY FOR THE DUPLICATE-PAIR COMPARE.  A NUMBER MAY
008900*    -- CARRY ONE DEPOSIT ROW AND ONE MIGRATION ROW (LEGAL PAIR),
009000*    -- BUT NOT AN ALL ROW TOGETHER WITH EITHER OF THOSE.
009100 01  WK-C-PAIR-A                 PIC X(21)  VALUE SPACES.
009200 01  WK-C-PAIR-A-SPLIT REDEFINES WK-C-PAIR-A.
009300     05  WK-C-PAIR-A-RULE        PIC X(12).
009400     05  WK-C-PAIR-A-SCOPE       PIC X(09).
009500 01  WK-C-PAIR-B                 PIC X(21)  VALUE SPACES.
009600 01  WK-C-PAIR-B-SPLIT REDEFINES WK-C-PAIR-B.
009700     05  WK-C-PAIR-B-RULE        PIC X(12).
009800     05  WK-C-PAIR-B-SCOPE       PIC X(09).
009900*
010000*    -- REDEFINES 3: DUPLICATE/MISSING-DEPENDENCY COUNTERS SEEN  --
010100*    -- AS ONE ZONED PRINT AREA FOR THE MESSAGE TEXT.            --
010200 01  WK-N-COUNT-DISPLAY          PIC 9(02)  VALUE ZERO.
010300 01  WK-N-COUNT-EDIT REDEFINES WK-N-COUNT-DISPLAY
010400                                 PIC ZZ.
010500*
010600****************
010700 LINKAGE SECTION.
010800****************
010900 COPY DPVCTLG.
011000*
011100 EJECT
011200****************************************************
011300 PROCEDURE DIVISION USING WK-T-CATALOG.
011400****************************************************
011500 MAIN-MODULE.
011600     PERFORM A000-MAIN-PROCESSING
011700        THRU A099-MAIN-PROCESSING-EX.
011800     PERFORM Z000-END-PROGRAM-ROUTINE
011900        THRU Z999-END-PROGRAM-ROUTINE-EX.
012000     EXIT PROGRAM.
012100*
012200*-----------------------------------------------------------------*
012300 A000-MAIN-PROCESSING.
012400*-----------------------------------------------------------------*
012500     MOVE "Y"                TO WK-CTLG-CFGCHK-SW.
012600     MOVE SPACES             TO WK-CTLG-CFGCHK-MSG.
012700     MOVE ZERO               TO WK-N-DUP-COUNT WK-N-NOTFOUND-COUNT.
012800     PERFORM B100-CHECK-ONE-ROW-FOR-DUPS
012900        THRU B199-CHECK-ONE-ROW-FOR-DUPS-EX
013000        VARYING WK-CTLG-IX FROM 1 BY 1
013100                 UNTIL WK-CTLG-IX > WK-CTLG-COUNT.
013200     PERFORM C100-CHECK-ONE-ROW-DEPENDENCY
013300        THRU C199-CHECK-ONE-ROW-DEPENDENCY-EX
013400        VARYING WK-CTLG-IX FROM 1 BY 1
013500                 UNTIL WK-CTLG-IX > WK-CTLG-COUNT.
013600     IF WK-N-DUP-COUNT > 0 OR WK-N-NOTFOUND-COUNT > 0
013700        MOVE "N"             TO WK-CTLG-CFGCHK-SW
013800        MOVE WK-N-DUP-COUNT  TO WK-N-COUNT-DISPLAY
013900        MOVE "DUPLICATE RULE/SCOPE ROWS: "
014000                             TO WK-C-MSG-FIRST-HALF
014100        MOVE WK-N-COUNT-EDIT TO WK-C-MSG-FIRST-HALF(27:2)
014200        MOVE WK-N-NOTFOUND-COUNT TO WK-N-COUNT-DISPLAY
014300        MOVE "  UNSATISFIED DEPENDS-ON ROWS: "
014400                             TO WK-C-MSG-SECOND-HALF
014500        MOVE WK-N-COUNT-EDIT TO WK-C-MSG-SECOND-HALF(31:2)
014600        MOVE WK-C-MSG-WORK   TO WK-CTLG-CFGCHK-MSG
014700     END-IF.
014800 A099-MAIN-PROCESSING-EX.
014900 EXIT.
015000*
015100*-----------------------------------------------------------------*
015200 B100-CHECK-ONE-ROW-FOR-DUPS.
015300*-----------------------------------------------------------------*
015400     MOVE WK-CTLG-RULE-NO(WK-CTLG-IX)  TO WK-C-PAIR-A-RULE.
015500     MOVE WK-CTLG-SCOPE(WK-CTLG-IX)    TO WK-C-PAIR-A-SCOPE.
015600     PERFORM B110-COMPARE-ONE-OTHER-ROW
015700        THRU B119-COMPARE-ONE-OTHER-ROW-EX
015800        VARYING WK-CTLG-JX FROM WK-CTLG-IX BY 1
015900                 UNTIL WK-CTLG-JX > WK-CTLG-COUNT.
016000 B199-CHECK-ONE-ROW-FOR-DUPS-EX.
016100 EXIT.
016200*
016300*-----------------------------------------------------------------*
016400 B110-COMPARE-ONE-OTHER-ROW.
016500*-----------------------------------------------------------------*
016600     IF WK-CTLG-JX NOT = WK-CTLG-IX
016700        MOVE WK-CTLG-RULE-NO(WK-CTLG-JX)  TO WK-C-PAIR-B-RULE
016800        MOVE WK-CTLG-SCOPE(WK-CTLG-JX)    TO WK-C-PAIR-B-SCOPE
016900        IF WK-C-PAIR-A-RULE = WK-C-PAIR-B-RULE
017000           EVALUATE TRUE
017100              WHEN WK-C-PAIR-A-SCOPE = WK-C-PAIR-B-SCOPE
017200*                SAME NUMBER, SAME SCOPE - STRAIGHT DUPLICATE.
017300                 ADD 1 TO WK-N-DUP-COUNT
017400              WHEN WK-CTLG-SCOPE-ALL(WK-CTLG-IX)
017500                 OR WK-CTLG-SCOPE-ALL(WK-CTLG-JX)
017600*                SAME NUMBER, ONE ROW IS ALL-SCOPED AND THE
017700*                OTHER IS TYPE-SCOPED - NOT A LEGAL COMBINATION.
017800                 ADD 1 TO WK-N-DUP-COUNT
017900              WHEN OTHER
018000*                SAME NUMBER, ONE DEPOSIT ROW AND ONE MIGRATION
018100*                ROW - THE ONE LEGAL PAIRING.  NO ACTION.
018200                 CONTINUE
018300           END-EVALUATE
018400        END-IF
018500     END-IF.
018600 B119-COMPARE-ONE-OTHER-ROW-EX.
018700 EXIT.
018800*
018900*-----------------------------------------------------------------*
019000 C100-CHECK-ONE-ROW-DEPENDENCY.
019100*-----------------------------------------------------------------*
019200*    THE DEPENDS-ON RULE NUMBER MUST NOT ONLY EXIST - IT MUST
019300*    EXIST FOR EVERY DEPOSIT TYPE THIS ROW ITSELF CAN RUN UNDER.
019400*    AN ALL-SCOPED ROW CAN RUN UNDER BOTH DEPOSIT AND MIGRATION,
019500*    SO ITS DEPENDENCY MUST COVER BOTH (EITHER ONE ALL-SCOPED
019600*    CATALOG ROW, OR ONE OF EACH TYPE).  A TYPE-SCOPED ROW ONLY
019700*    NEEDS A DEPENDENCY ROW OF THE SAME TYPE, OR ALL.
019800     IF WK-CTLG-DEP-RULE(WK-CTLG-IX) NOT = SPACES
019900        MOVE "N"             TO WK-N-DEP-FOUND-SW
020000        MOVE "N"             TO WK-N-DEP-FOUND-DEP-SW
020100        MOVE "N"             TO WK-N-DEP-FOUND-MIG-SW
020200        PERFORM C110-SEARCH-ONE-CATALOG-ROW
020300           THRU C119-SEARCH-ONE-CATALOG-ROW-EX
020400           VARYING WK-CTLG-JX FROM 1 BY 1
020500                    UNTIL WK-CTLG-JX > WK-CTLG-COUNT
020600        PERFORM C120-EVALUATE-DEP-COVERAGE
020700           THRU C129-EVALUATE-DEP-COVERAGE-EX
020800     END-IF.
020900 C199-CHECK-ONE-ROW-DEPENDENCY-EX.
021000 EXIT.
021100*
021200*-----------------------------------------------------------------*
021300 C110-SEARCH-ONE-CATALOG-ROW.
021400*-----------------------------------------------------------------*
021500     IF WK-CTLG-RULE-NO(WK-CTLG-JX) = WK-CTLG-DEP-RULE(WK-CTLG-IX)
021600        IF WK-CTLG-SCOPE-ALL(WK-CTLG-JX)
021700*                 AN ALL-SCOPED DEPENDENCY ROW SATISFIES EITHER
021800*                 DEPOSIT OR MIGRATION, ON ITS OWN.
021900           MOVE "Y"          TO WK-N-DEP-FOUND-SW
022000           MOVE "Y"          TO WK-N-DEP-FOUND-DEP-SW
022100           MOVE "Y"          TO WK-N-DEP-FOUND-MIG-SW
022200        ELSE
022300           IF WK-CTLG-SCOPE(WK-CTLG-JX) = WK-CTLG-SCOPE(WK-CTLG-IX)
022400              MOVE "Y"       TO WK-N-DEP-FOUND-SW
022500           END-IF
022600           IF WK-CTLG-SCOPE-DEPOSIT(WK-CTLG-JX)
022700              MOVE "Y"       TO WK-N-DEP-FOUND-DEP-SW
022800           END-IF
022900           IF WK-CTLG-SCOPE-MIGRATION(WK-CTLG-JX)
023000              MOVE "Y"       TO WK-N-DEP-FOUND-MIG-SW
023100           END-IF
023200        END-IF
023300     END-IF.
023400 C119-SEARCH-ONE-CATALOG-ROW-EX.
023500 EXIT.
023600*
023700*-----------------------------------------------------------------*
023800 C120-EVALUATE-DEP-COVERAGE.
023900*-----------------------------------------------------------------*
024000     EVALUATE TRUE
024100        WHEN WK-CTLG-SCOPE-ALL(WK-CTLG-IX)
024200           IF NOT WK-N-DEP-FOUND-DEP
024300              OR NOT WK-N-DEP-FOUND-MIG
024400              ADD 1 TO WK-N-NOTFOUND-COUNT
024500           END-IF
024600        WHEN OTHER
024700           IF NOT WK-N-DEP-FOUND
024800              ADD 1 TO WK-N-NOTFOUND-COUNT
024900           END-IF
025000     END-EVALUATE.
025100 C129-EVALUATE-DEP-COVERAGE-EX.
025200 EXIT.
025300*
025400*-----------------------------------------------------------------*
025500 Y900-ABNORMAL-TERMINATION.
025600*-----------------------------------------------------------------*
025700     PERFORM Z000-END-PROGRAM-ROUTINE
025800        THRU Z999-END-PROGRAM-ROUTINE-EX.
025900     EXIT PROGRAM.
026000*
026100*-----------------------------------------------------------------*
026200 Z000-END-PROGRAM-ROUTINE.
026300*-----------------------------------------------------------------*
026400     CONTINUE.
026500 Z999-END-PROGRAM-ROUTINE-EX.
026600 EXIT.
026700*
026800******************************************************************
026900*************** END OF PROGRAM SOURCE - DPVCFGCK ****************
027000******************************************************************
