000100  *************************
000200  IDENTIFICATION DIVISION.
000300  *************************
000400  PROGRAM-ID.     DPVSPATV.
000500  AUTHOR.         D LIM.
000600  INSTALLATION.   DANS BATCH SERVICES.
000700  DATE-WRITTEN.   05 APR 2005.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000 *
001100 *DESCRIPTION :  THIS RULE PROGRAM CHECKS THE SPATIAL-COVERAGE FACTS
001200 *               (POLYGON POSLISTS, MULTISURFACE SRSNAMES AND CORNER
001300 *               POINTS) THAT WERE LOADED INTO WK-C-PKGWS-RECORD BY
001400 *               DPVDRV01.  CALLED ONCE PER CATALOG ROW WHOSE PGM-
001500 *               NAME IS DPVSPATV, WITH THE OPTION CODE TELLING THIS
001600 *               PROGRAM WHICH OF THE THREE CHECKS TO RUN.  DPVDRV01
001700 *               HAS ALREADY REASSEMBLED ANY POSLIST THAT SPANNED
001800 *               SEVERAL "+"-SUFFIXED CONTINUATION RECORDS BEFORE
001900 *               THIS PROGRAM IS EVER CALLED.
002000 *
002100 *=================================================================
002200 * HISTORY OF MODIFICATION:
002300 *=================================================================
002400 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002500 *-----------------------------------------------------------------
002600 *|RDNDLM  |05/04/2005| D1CREC1  | INITIAL VERSION - E-REQ 20045  |
002700 *|RDNMHT  |09/09/2011| D3CPOL1  | WK-POS-VALUE CAN NOW HOLD UP   |
002800 *|        |          |          | TO 2000 CHARACTERS - MATCHES   |
002900 *|        |          |          | THE WIDENED DPVPKGWS ENTRY     |
003000 *|RDNJVK  |14/02/2016| D3CRNG1  | FIXED RING-CLOSURE COMPARE -   |
003100 *|        |          |          | WAS COMPARING WRONG TOKEN PAIR |
003200 *|        |          |          | WHEN A POSLIST HELD EXTRA      |
003300 *|        |          |          | TRAILING BLANKS - E-REQ 20233  |
003400 *-----------------------------------------------------------------
003500 *
003600  EJECT
003700 **********************
003800  ENVIRONMENT DIVISION.
003900 **********************
004000  CONFIGURATION SECTION.
004100  SOURCE-COMPUTER.  IBM-AS400.
004200  OBJECT-COMPUTER.  IBM-AS400.
004300  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400 *
004500  INPUT-OUTPUT SECTION.
004600  FILE-CONTROL.
004700 *                 NO FILES - ALL FACTS ARRIVE VIA THE LINKAGE
004800 *                 PACKAGE-WORK-SET PASSED IN FROM DPVDRV01.
004900 *
005000  EJECT
005100 ***************
005200  DATA DIVISION.
005300 ***************
005400  FILE SECTION.
005500 **************
005600 *                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
005700 *
005800 *************************
005900  WORKING-STORAGE SECTION.
006000 *************************
006100  01  FILLER                  PIC X(24) VALUE
006200      "** PROGRAM DPVSPATV **".
006300 *
006400 *------------------ PROGRAM WORKING STORAGE ---------------------*
006500  01  WK-N-WORK-AREA.
006600      05  WK-N-POSVAL-LEN         PIC 9(04) COMP VALUE ZERO.
006700      05  WK-N-SCAN-IX            PIC 9(04) COMP VALUE ZERO.
006800      05  WK-N-TOKEN-COUNT        PIC 9(03) COMP VALUE ZERO.
006900      05  WK-N-TOKEN-IX           PIC 9(03) COMP VALUE ZERO.
007000      05  WK-N-CUR-TOKEN-LEN      PIC 9(02) COMP VALUE ZERO.
007100      05  WK-N-CUR-TOKEN-LEN2     PIC 9(02) COMP VALUE ZERO.
007200      05  WK-N-CHAR-IX            PIC 9(02) COMP VALUE ZERO.
007300      05  WK-N-TEMP-QUOT          PIC 9(03) COMP VALUE ZERO.
007400      05  WK-N-TEMP-REM           PIC 9(01) COMP VALUE ZERO.
007500      05  WK-N-LAST-IX            PIC 9(03) COMP VALUE ZERO.
007600      05  WK-N-LAST-IX-M1         PIC 9(03) COMP VALUE ZERO.
007700      05  WK-N-FIRST-IX           PIC 9(02) COMP VALUE ZERO.
007800      05  WK-N-PARSE-START        PIC 9(02) COMP VALUE ZERO.
007900      05  WK-N-DECIMAL-IX         PIC 9(02) COMP VALUE ZERO.
008000      05  WK-N-INT-DIGIT-LEN      PIC 9(02) COMP VALUE ZERO.
008100      05  WK-N-FRC-DIGIT-LEN      PIC 9(02) COMP VALUE ZERO.
008200      05  WK-C-IN-TOKEN-SW        PIC X(01) VALUE "N".
008300          88  WK-C-IN-TOKEN                 VALUE "Y".
008400      05  WK-C-NONNUM-FOUND-SW    PIC X(01) VALUE "N".
008500          88  WK-C-NONNUM-FOUND             VALUE "Y".
008600      05  WK-C-COORD-NEGATIVE-SW  PIC X(01) VALUE "N".
008700          88  WK-C-COORD-IS-NEGATIVE        VALUE "Y".
008800 *
008900  01  WK-C-MSG-BUILD              PIC X(88)  VALUE SPACES.
009000 *
009100 *    -- REDEFINES 1: THE POSLIST/POINT VALUE UNDER SCAN, VIEWED AS
009200 *    -- A CHARACTER TABLE SO BLANKS, DIGITS AND THE DECIMAL POINT
009300 *    -- CAN BE LOCATED ONE CHARACTER AT A TIME.  RE-USED FOR BOTH
009400 *    -- POSLIST AND POINT VALUES SINCE A POINT VALUE ALWAYS FITS
009500 *    -- INSIDE THE WIDER POSLIST WORK AREA.                        --
009600  01  WK-C-POSVAL-WORK            PIC X(2000) VALUE SPACES.
009700  01  WK-C-POSVAL-CHARS REDEFINES WK-C-POSVAL-WORK.
009800      05  WK-C-POSVAL-CHAR OCCURS 2000 TIMES
009900                                  PIC X(01).
010000 *
010100 *    -- THE COORDINATE VALUES FOUND IN ONE POSLIST OR POINT VALUE,
010200 *    -- SPLIT ON BLANKS.  200 ENTRIES IS 100 COORDINATE PAIRS,
010300 *    -- FAR MORE THAN ANY LEGITIMATE RING NEEDS.                   --
010400  01  WK-T-TOKEN-TABLE.
010500      05  WK-T-TOKEN-VALUE OCCURS 200 TIMES
010600                                  PIC X(20) VALUE SPACES.
010700 *
010800 *    -- REDEFINES 2: ONE TOKEN, COPIED OUT OF THE TABLE ABOVE FOR
010900 *    -- CHARACTER-AT-A-TIME NUMERIC VALIDATION AND FOR SPLITTING
011000 *    -- OFF ITS SIGN, INTEGER AND FRACTIONAL DIGIT RUNS.            --
011100  01  WK-C-CUR-TOKEN-VALUE        PIC X(20)  VALUE SPACES.
011200  01  WK-C-CUR-TOKEN-CHARS REDEFINES WK-C-CUR-TOKEN-VALUE.
011300      05  WK-C-CUR-TOKEN-CHAR OCCURS 20 TIMES
011400                                  PIC X(01).
011500 *
011600 *    -- ONE SWITCH PER SRSNAME ENTRY, USED SO A MULTISURFACE WITH
011700 *    -- MORE THAN TWO DIFFERING SRSNAMES ONLY PRODUCES ONE FAIL.    --
011800  01  WK-C-SRS-REPORTED-TABLE.
011900      05  WK-C-SRS-REPORTED-SW OCCURS 50 TIMES
012000                                  PIC X(01) VALUE "N".
012100 *
012200 *    -- REDEFINES 3: A COORDINATE'S INTEGER AND FRACTIONAL DIGIT
012300 *    -- RUNS, BUILT UP DIGIT BY DIGIT FROM THE TOKEN TEXT, THEN
012400 *    -- RE-VIEWED AS ONE IMPLIED-DECIMAL NUMERIC VALUE.  THE SIGN
012500 *    -- IS APPLIED SEPARATELY SINCE THE TOKEN'S "-" IS NOT PART OF
012600 *    -- EITHER DIGIT RUN.                                          --
012700  01  WK-C-COORD-DIGITS-AREA.
012800      05  WK-C-COORD-INT-PART     PIC 9(07)  VALUE ZERO.
012900      05  WK-C-COORD-FRC-PART     PIC 9(06)  VALUE ZERO.
013000  01  WK-N-COORD-MAGNITUDE REDEFINES WK-C-COORD-DIGITS-AREA
013100                                  PIC 9(07)V9(06).
013200  01  WK-N-COORD-SIGNED           PIC S9(07)V9(06) COMP-3 VALUE ZERO.
013300  01  WK-N-COORD-X                PIC S9(07)V9(06) COMP-3 VALUE ZERO.
013400  01  WK-N-COORD-Y                PIC S9(07)V9(06) COMP-3 VALUE ZERO.
013500 *
013600 ****************
013700  LINKAGE SECTION.
013800 ****************
013900  COPY DPVPKGWS.
014000 *
014100  COPY DPVRSLT.
014200 *
014300  EJECT
014400 ****************************************************
014500  PROCEDURE DIVISION USING WK-C-PKGWS-RECORD,
014600                           WK-C-DPVRSLT-RECORD.
014700 ****************************************************
014800  MAIN-MODULE.
014900      PERFORM A000-PROCESS-CALLED-ROUTINE
015000         THRU A099-PROCESS-CALLED-ROUTINE-EX.
015100      PERFORM Z000-END-PROGRAM-ROUTINE
015200         THRU Z999-END-PROGRAM-ROUTINE-EX.
015300      EXIT PROGRAM.
015400 *
015500 *-----------------------------------------------------------------*
015600  A000-PROCESS-CALLED-ROUTINE.
015700 *-----------------------------------------------------------------*
015800      MOVE "PASS"             TO WK-C-DPVRSLT-STATUS.
015900      MOVE ZERO               TO WK-N-DPVRSLT-MSG-CNT.
016000      EVALUATE WK-C-DPVRSLT-OPTNCD
016100          WHEN "POSL"
016200              PERFORM C100-CHECK-POSLIST
016300                 THRU C199-CHECK-POSLIST-EX
016400          WHEN "SRSN"
016500              PERFORM C200-CHECK-SRSNAME
016600                 THRU C299-CHECK-SRSNAME-EX
016700          WHEN "PNTC"
016800              PERFORM C300-CHECK-POINTS
016900                 THRU C399-CHECK-POINTS-EX
017000          WHEN OTHER
017100              MOVE "DPVSPATV CALLED WITH AN UNKNOWN OPTION CODE"
017200                                  TO WK-C-MSG-BUILD
017300              PERFORM Y100-ADD-ONE-MESSAGE
017400                 THRU Y199-ADD-ONE-MESSAGE-EX
017500      END-EVALUATE.
017600  A099-PROCESS-CALLED-ROUTINE-EX.
017700  EXIT.
017800 *
017900 *-----------------------------------------------------------------*
018000 *    RULE 3.1.4 - EVERY POLYGON POSLIST MUST SPLIT ON BLANKS INTO
018100 *    AN EVEN, NON-TOO-SHORT SET OF ALL-NUMERIC VALUES WHOSE FIRST
018200 *    PAIR AND LAST PAIR ARE IDENTICAL (A CLOSED RING).
018300 *-----------------------------------------------------------------*
018400  C100-CHECK-POSLIST.
018500 *-----------------------------------------------------------------*
018600      PERFORM B100-CHECK-ONE-POSLIST
018700         THRU B199-CHECK-ONE-POSLIST-EX
018800         VARYING WK-POS-IX FROM 1 BY 1
018900                  UNTIL WK-POS-IX > WK-N-POSLIST-CNT.
019000  C199-CHECK-POSLIST-EX.
019100  EXIT.
019200 *
019300 *-----------------------------------------------------------------*
019400  B100-CHECK-ONE-POSLIST.
019500 *-----------------------------------------------------------------*
019600      MOVE SPACES                       TO WK-C-POSVAL-WORK.
019700      MOVE WK-POS-VALUE(WK-POS-IX)      TO WK-C-POSVAL-WORK.
019800      PERFORM D100-TRIM-POSVAL
019900         THRU D199-TRIM-POSVAL-EX.
020000      MOVE ZERO                         TO WK-N-TOKEN-COUNT.
020100      MOVE "N"                          TO WK-C-IN-TOKEN-SW.
020200      MOVE ZERO                         TO WK-N-CUR-TOKEN-LEN.
020300      PERFORM E100-SCAN-ONE-CHAR
020400         THRU E199-SCAN-ONE-CHAR-EX
020500         VARYING WK-N-SCAN-IX FROM 1 BY 1
020600                  UNTIL WK-N-SCAN-IX > WK-N-POSVAL-LEN.
020700      PERFORM G300-EVALUATE-POSLIST-TOKENS
020800         THRU G399-EVALUATE-POSLIST-TOKENS-EX.
020900  B199-CHECK-ONE-POSLIST-EX.
021000  EXIT.
021100 *
021200 *-----------------------------------------------------------------*
021300  D100-TRIM-POSVAL.
021400 *-----------------------------------------------------------------*
021500      MOVE 2000               TO WK-N-POSVAL-LEN.
021600      PERFORM D110-TRIM-POSVAL-SCAN
021700         THRU D119-TRIM-POSVAL-SCAN-EX
021800         VARYING WK-N-POSVAL-LEN FROM 2000 BY -1
021900                  UNTIL WK-N-POSVAL-LEN = 0
022000                  OR WK-C-POSVAL-CHAR(WK-N-POSVAL-LEN) NOT = SPACE.
022100  D199-TRIM-POSVAL-EX.
022200  EXIT.
022300 *
022400 *-----------------------------------------------------------------*
022500  D110-TRIM-POSVAL-SCAN.
022600 *-----------------------------------------------------------------*
022700      CONTINUE.
022800  D119-TRIM-POSVAL-SCAN-EX.
022900  EXIT.
023000 *
023100 *-----------------------------------------------------------------*
023200 *    SPLITS WK-C-POSVAL-WORK(1:WK-N-POSVAL-LEN) ON BLANKS INTO
023300 *    WK-T-TOKEN-VALUE, COUNTING THEM IN WK-N-TOKEN-COUNT.  ANY
023400 *    TOKEN LONGER THAN 20 CHARACTERS IS TRUNCATED - NO LEGITIMATE
023500 *    COORDINATE IS ANYWHERE NEAR THAT LONG.
023600 *-----------------------------------------------------------------*
023700  E100-SCAN-ONE-CHAR.
023800 *-----------------------------------------------------------------*
023900      IF WK-C-POSVAL-CHAR(WK-N-SCAN-IX) = SPACE
024000         IF WK-C-IN-TOKEN
024100            MOVE "N"                    TO WK-C-IN-TOKEN-SW
024200         END-IF
024300      ELSE
024400         IF NOT WK-C-IN-TOKEN
024500            IF WK-N-TOKEN-COUNT < 200
024600               ADD 1 TO WK-N-TOKEN-COUNT
024700               MOVE SPACES TO WK-T-TOKEN-VALUE(WK-N-TOKEN-COUNT)
024800            END-IF
024900            MOVE ZERO                   TO WK-N-CUR-TOKEN-LEN
025000            MOVE "Y"                    TO WK-C-IN-TOKEN-SW
025100         END-IF
025200         IF WK-N-TOKEN-COUNT > 0 AND WK-N-TOKEN-COUNT <= 200
025300            AND WK-N-CUR-TOKEN-LEN < 20
025400            ADD 1 TO WK-N-CUR-TOKEN-LEN
025500            MOVE WK-C-POSVAL-CHAR(WK-N-SCAN-IX) TO
025600                 WK-T-TOKEN-VALUE(WK-N-TOKEN-COUNT)
025700                        (WK-N-CUR-TOKEN-LEN:1)
025800         END-IF
025900      END-IF.
026000  E199-SCAN-ONE-CHAR-EX.
026100  EXIT.
026200 *
026300 *-----------------------------------------------------------------*
026400 *    APPLIES THE FOUR 3.1.4 VIOLATION TESTS, IN THE ORDER THE
026500 *    SPECIFICATION LISTS THEM, TO THE TOKENS JUST SPLIT OUT.  ONLY
026600 *    ONE MESSAGE IS RAISED PER POSLIST.
026700 *-----------------------------------------------------------------*
026800  G300-EVALUATE-POSLIST-TOKENS.
026900 *-----------------------------------------------------------------*
027000      DIVIDE WK-N-TOKEN-COUNT BY 2
027100         GIVING WK-N-TEMP-QUOT
027200         REMAINDER WK-N-TEMP-REM.
027300      IF WK-N-TEMP-REM NOT = 0
027400         MOVE "dataset.xml: POSLIST HAS AN ODD NUMBER OF VALUES"
027500                                     TO WK-C-MSG-BUILD
027600         PERFORM Y100-ADD-ONE-MESSAGE
027700            THRU Y199-ADD-ONE-MESSAGE-EX
027800      ELSE
027900         IF WK-N-TOKEN-COUNT < 8
028000            MOVE "dataset.xml: POSLIST HAS TOO FEW VALUES - NEEDS "
028100                         TO WK-C-MSG-BUILD
028200            MOVE "AT LEAST 4 POINTS" TO WK-C-MSG-BUILD(49:18)
028300            PERFORM Y100-ADD-ONE-MESSAGE
028400               THRU Y199-ADD-ONE-MESSAGE-EX
028500         ELSE
028600            MOVE WK-N-TOKEN-COUNT       TO WK-N-LAST-IX
028700            SUBTRACT 1 FROM WK-N-LAST-IX GIVING WK-N-LAST-IX-M1
028800            IF WK-T-TOKEN-VALUE(1) NOT = WK-T-TOKEN-VALUE(WK-N-LAST-IX-M1)
028900               OR WK-T-TOKEN-VALUE(2) NOT = WK-T-TOKEN-VALUE(WK-N-LAST-IX)
029000               MOVE "dataset.xml: POSLIST IS AN UNCLOSED POLYGON - "
029100                         TO WK-C-MSG-BUILD
029200               MOVE "FIRST AND LAST PAIRS MUST BE IDENTICAL"
029300                         TO WK-C-MSG-BUILD(47:37)
029400               PERFORM Y100-ADD-ONE-MESSAGE
029500                  THRU Y199-ADD-ONE-MESSAGE-EX
029600            ELSE
029700               MOVE "N"                 TO WK-C-NONNUM-FOUND-SW
029800               PERFORM F100-CHECK-TOKEN-NUMERIC
029900                  THRU F199-CHECK-TOKEN-NUMERIC-EX
030000                  VARYING WK-N-TOKEN-IX FROM 1 BY 1
030100                           UNTIL WK-N-TOKEN-IX > WK-N-TOKEN-COUNT
030200               IF WK-C-NONNUM-FOUND
030300                  MOVE "dataset.xml: POSLIST CONTAINS NON-NUMERIC "
030400                            TO WK-C-MSG-BUILD
030500                  MOVE "VALUES" TO WK-C-MSG-BUILD(43:6)
030600                  PERFORM Y100-ADD-ONE-MESSAGE
030700                     THRU Y199-ADD-ONE-MESSAGE-EX
030800               END-IF
030900            END-IF
031000         END-IF
031100      END-IF.
031200  G399-EVALUATE-POSLIST-TOKENS-EX.
031300  EXIT.
031400 *
031500 *-----------------------------------------------------------------*
031600 *    RULE 3.1.5 - ALL POLYGONS INSIDE ONE MULTISURFACE (GROUPED BY
031700 *    THE SRSNAME KEY) MUST QUOTE THE SAME SRSNAME.  DIFFERENT
031800 *    MULTISURFACES ARE FREE TO USE DIFFERENT SRSNAMES.
031900 *-----------------------------------------------------------------*
032000  C200-CHECK-SRSNAME.
032100 *-----------------------------------------------------------------*
032200      PERFORM G100-RESET-ONE-REPORTED-SW
032300         THRU G199-RESET-ONE-REPORTED-SW-EX
032400         VARYING WK-SRS-IX FROM 1 BY 1
032500                  UNTIL WK-SRS-IX > WK-N-SRSNAME-CNT.
032600      PERFORM B200-CHECK-ONE-SRSNAME-ENTRY
032700         THRU B299-CHECK-ONE-SRSNAME-ENTRY-EX
032800         VARYING WK-SRS-IX FROM 1 BY 1
032900                  UNTIL WK-SRS-IX > WK-N-SRSNAME-CNT.
033000  C299-CHECK-SRSNAME-EX.
033100  EXIT.
033200 *
033300 *-----------------------------------------------------------------*
033400  G100-RESET-ONE-REPORTED-SW.
033500 *-----------------------------------------------------------------*
033600      MOVE "N"                TO WK-C-SRS-REPORTED-SW(WK-SRS-IX).
033700  G199-RESET-ONE-REPORTED-SW-EX.
033800  EXIT.
033900 *
034000 *-----------------------------------------------------------------*
034100 *    LOCATES THE EARLIEST ENTRY SHARING THIS ENTRY'S MULSURF-SEQ
034200 *    KEY AND, IF ITS SRSNAME DIFFERS FROM THIS ONE, RAISES A FAIL
034300 *    (ONCE PER OFFENDING GROUP - WK-C-SRS-REPORTED-SW GUARDS IT).
034400 *-----------------------------------------------------------------*
034500  B200-CHECK-ONE-SRSNAME-ENTRY.
034600 *-----------------------------------------------------------------*
034700      PERFORM G250-FIND-FIRST-IN-GROUP
034800         THRU G259-FIND-FIRST-IN-GROUP-EX.
034900      IF WK-N-FIRST-IX NOT = WK-SRS-IX
035000         IF WK-SRS-VALUE(WK-N-FIRST-IX) NOT = WK-SRS-VALUE(WK-SRS-IX)
035100            IF WK-C-SRS-REPORTED-SW(WK-N-FIRST-IX) NOT = "Y"
035200               MOVE "dataset.xml: FOUND MULTISURFACE ELEMENT "
035300                         TO WK-C-MSG-BUILD
035400               MOVE "CONTAINING POLYGONS WITH DIFFERENT SRSNAMES"
035500                         TO WK-C-MSG-BUILD(41:44)
035600               PERFORM Y100-ADD-ONE-MESSAGE
035700                  THRU Y199-ADD-ONE-MESSAGE-EX
035800               MOVE "Y"       TO WK-C-SRS-REPORTED-SW(WK-N-FIRST-IX)
035900            END-IF
036000         END-IF
036100      END-IF.
036200  B299-CHECK-ONE-SRSNAME-ENTRY-EX.
036300  EXIT.
036400 *
036500 *-----------------------------------------------------------------*
036600  G250-FIND-FIRST-IN-GROUP.
036700 *-----------------------------------------------------------------*
036800      PERFORM G260-CHECK-ONE-EARLIER
036900         THRU G269-CHECK-ONE-EARLIER-EX
037000         VARYING WK-N-FIRST-IX FROM 1 BY 1
037100                  UNTIL WK-N-FIRST-IX >= WK-SRS-IX
037200                  OR WK-SRS-MULSURF-SEQ(WK-N-FIRST-IX) =
037300                     WK-SRS-MULSURF-SEQ(WK-SRS-IX).
037400  G259-FIND-FIRST-IN-GROUP-EX.
037500  EXIT.
037600 *
037700 *-----------------------------------------------------------------*
037800  G260-CHECK-ONE-EARLIER.
037900 *-----------------------------------------------------------------*
038000      CONTINUE.
038100  G269-CHECK-ONE-EARLIER-EX.
038200  EXIT.
038300 *
038400 *-----------------------------------------------------------------*
038500 *    RULE 3.1.6 - EVERY POINT MUST CARRY AT LEAST TWO BLANK-
038600 *    SEPARATED NUMERIC COORDINATES.  A POINT KEYED "RD" MUST ALSO
038700 *    FALL INSIDE THE DUTCH NATIONAL GRID BOUNDS.
038800 *-----------------------------------------------------------------*
038900  C300-CHECK-POINTS.
039000 *-----------------------------------------------------------------*
039100      PERFORM B300-CHECK-ONE-POINT
039200         THRU B399-CHECK-ONE-POINT-EX
039300         VARYING WK-PNT-IX FROM 1 BY 1
039400                  UNTIL WK-PNT-IX > WK-N-POINT-CNT.
039500  C399-CHECK-POINTS-EX.
039600  EXIT.
039700 *
039800 *-----------------------------------------------------------------*
039900  B300-CHECK-ONE-POINT.
040000 *-----------------------------------------------------------------*
040100      MOVE SPACES                       TO WK-C-POSVAL-WORK.
040200      MOVE WK-PNT-VALUE(WK-PNT-IX)      TO WK-C-POSVAL-WORK.
040300      PERFORM D100-TRIM-POSVAL
040400         THRU D199-TRIM-POSVAL-EX.
040500      MOVE ZERO                         TO WK-N-TOKEN-COUNT.
040600      MOVE "N"                          TO WK-C-IN-TOKEN-SW.
040700      MOVE ZERO                         TO WK-N-CUR-TOKEN-LEN.
040800      PERFORM E100-SCAN-ONE-CHAR
040900         THRU E199-SCAN-ONE-CHAR-EX
041000         VARYING WK-N-SCAN-IX FROM 1 BY 1
041100                  UNTIL WK-N-SCAN-IX > WK-N-POSVAL-LEN.
041200      IF WK-N-TOKEN-COUNT < 2
041300         MOVE "dataset.xml: POINT HAS LESS THAN TWO COORDINATES"
041400                                     TO WK-C-MSG-BUILD
041500         PERFORM Y100-ADD-ONE-MESSAGE
041600            THRU Y199-ADD-ONE-MESSAGE-EX
041700      ELSE
041800         MOVE "N"                       TO WK-C-NONNUM-FOUND-SW
041900         PERFORM F100-CHECK-TOKEN-NUMERIC
042000            THRU F199-CHECK-TOKEN-NUMERIC-EX
042100            VARYING WK-N-TOKEN-IX FROM 1 BY 1
042200                     UNTIL WK-N-TOKEN-IX > WK-N-TOKEN-COUNT
042300         IF WK-C-NONNUM-FOUND
042400            MOVE "dataset.xml: POINT HAS NON-NUMERIC COORDINATES"
042500                                     TO WK-C-MSG-BUILD
042600            PERFORM Y100-ADD-ONE-MESSAGE
042700               THRU Y199-ADD-ONE-MESSAGE-EX
042800         ELSE
042900            IF WK-PNT-IS-RD(WK-PNT-IX)
043000               PERFORM H200-CHECK-RD-BOUNDS
043100                  THRU H299-CHECK-RD-BOUNDS-EX
043200            END-IF
043300         END-IF
043400      END-IF.
043500  B399-CHECK-ONE-POINT-EX.
043600  EXIT.
043700 *
043800 *-----------------------------------------------------------------*
043900 *    COPIES TOKEN WK-N-TOKEN-IX OUT OF THE TABLE, TRIMS IT AND
044000 *    CHECKS EVERY CHARACTER IS A DIGIT, A DECIMAL POINT OR A
044100 *    LEADING MINUS SIGN.
044200 *-----------------------------------------------------------------*
044300  F100-CHECK-TOKEN-NUMERIC.
044400 *-----------------------------------------------------------------*
044500      MOVE WK-T-TOKEN-VALUE(WK-N-TOKEN-IX) TO WK-C-CUR-TOKEN-VALUE.
044600      PERFORM H150-TRIM-TOKEN
044700         THRU H159-TRIM-TOKEN-EX
044800         VARYING WK-N-CUR-TOKEN-LEN2 FROM 20 BY -1
044900                  UNTIL WK-N-CUR-TOKEN-LEN2 = 0
045000                  OR WK-C-CUR-TOKEN-CHAR(WK-N-CUR-TOKEN-LEN2) NOT = SPACE.
045100      IF WK-N-CUR-TOKEN-LEN2 = 0
045200         MOVE "Y"                       TO WK-C-NONNUM-FOUND-SW
045300      ELSE
045400         PERFORM F200-CHECK-ONE-TOKEN-CHAR
045500            THRU F299-CHECK-ONE-TOKEN-CHAR-EX
045600            VARYING WK-N-CHAR-IX FROM 1 BY 1
045700                     UNTIL WK-N-CHAR-IX > WK-N-CUR-TOKEN-LEN2
045800      END-IF.
045900  F199-CHECK-TOKEN-NUMERIC-EX.
046000  EXIT.
046100 *
046200 *-----------------------------------------------------------------*
046300  F200-CHECK-ONE-TOKEN-CHAR.
046400 *-----------------------------------------------------------------*
046500      IF WK-C-CUR-TOKEN-CHAR(WK-N-CHAR-IX) NOT NUMERIC
046600         AND WK-C-CUR-TOKEN-CHAR(WK-N-CHAR-IX) NOT = "."
046700         AND WK-C-CUR-TOKEN-CHAR(WK-N-CHAR-IX) NOT = "-"
046800         MOVE "Y"                       TO WK-C-NONNUM-FOUND-SW
046900      END-IF.
047000  F299-CHECK-ONE-TOKEN-CHAR-EX.
047100  EXIT.
047200 *
047300 *-----------------------------------------------------------------*
047400  H150-TRIM-TOKEN.
047500 *-----------------------------------------------------------------*
047600      CONTINUE.
047700  H159-TRIM-TOKEN-EX.
047800  EXIT.
047900 *
048000 *-----------------------------------------------------------------*
048100 *    PARSES THE TWO LEADING TOKENS OF AN "RD"-KEYED POINT AS
048200 *    SIGNED DECIMAL X/Y COORDINATES AND CHECKS BOTH AGAINST THE
048300 *    NATIONAL GRID BOUNDS (SRSNAME URN:OGC:DEF:CRS:EPSG::28992).
048400 *-----------------------------------------------------------------*
048500  H200-CHECK-RD-BOUNDS.
048600 *-----------------------------------------------------------------*
048700      MOVE WK-T-TOKEN-VALUE(1)          TO WK-C-CUR-TOKEN-VALUE.
048800      PERFORM H150-TRIM-TOKEN
048900         THRU H159-TRIM-TOKEN-EX
049000         VARYING WK-N-CUR-TOKEN-LEN2 FROM 20 BY -1
049100                  UNTIL WK-N-CUR-TOKEN-LEN2 = 0
049200                  OR WK-C-CUR-TOKEN-CHAR(WK-N-CUR-TOKEN-LEN2) NOT = SPACE.
049300      PERFORM H100-PARSE-COORDINATE
049400         THRU H199-PARSE-COORDINATE-EX.
049500      MOVE WK-N-COORD-SIGNED            TO WK-N-COORD-X.
049600      MOVE WK-T-TOKEN-VALUE(2)          TO WK-C-CUR-TOKEN-VALUE.
049700      PERFORM H150-TRIM-TOKEN
049800         THRU H159-TRIM-TOKEN-EX
049900         VARYING WK-N-CUR-TOKEN-LEN2 FROM 20 BY -1
050000                  UNTIL WK-N-CUR-TOKEN-LEN2 = 0
050100                  OR WK-C-CUR-TOKEN-CHAR(WK-N-CUR-TOKEN-LEN2) NOT = SPACE.
050200      PERFORM H100-PARSE-COORDINATE
050300         THRU H199-PARSE-COORDINATE-EX.
050400      MOVE WK-N-COORD-SIGNED            TO WK-N-COORD-Y.
050500      IF WK-N-COORD-X < -7000 OR WK-N-COORD-X > 300000
050600         OR WK-N-COORD-Y < 289000 OR WK-N-COORD-Y > 629000
050700         MOVE "dataset.xml: POINT IS OUTSIDE RD BOUNDS"
050800                                     TO WK-C-MSG-BUILD
050900         PERFORM Y100-ADD-ONE-MESSAGE
051000            THRU Y199-ADD-ONE-MESSAGE-EX
051100      END-IF.
051200  H299-CHECK-RD-BOUNDS-EX.
051300  EXIT.
051400 *
051500 *-----------------------------------------------------------------*
051600 *    BUILDS WK-N-COORD-SIGNED FROM THE TOKEN NOW SITTING IN
051700 *    WK-C-CUR-TOKEN-VALUE (LENGTH WK-N-CUR-TOKEN-LEN2) BY SPLITTING
051800 *    OFF ITS LEADING SIGN AND ITS INTEGER/FRACTIONAL DIGIT RUNS ON
051900 *    EITHER SIDE OF THE DECIMAL POINT, IF ANY.
052000 *-----------------------------------------------------------------*
052100  H100-PARSE-COORDINATE.
052200 *-----------------------------------------------------------------*
052300      MOVE "N"                          TO WK-C-COORD-NEGATIVE-SW.
052400      MOVE ZERO                         TO WK-C-COORD-INT-PART.
052500      MOVE ZERO                         TO WK-C-COORD-FRC-PART.
052600      MOVE 1                            TO WK-N-PARSE-START.
052700      IF WK-C-CUR-TOKEN-CHAR(1) = "-"
052800         MOVE "Y"                       TO WK-C-COORD-NEGATIVE-SW
052900         MOVE 2                         TO WK-N-PARSE-START
053000      END-IF.
053100      PERFORM H110-FIND-DECIMAL-POINT
053200         THRU H119-FIND-DECIMAL-POINT-EX
053300         VARYING WK-N-DECIMAL-IX FROM WK-N-PARSE-START BY 1
053400                  UNTIL WK-N-DECIMAL-IX > WK-N-CUR-TOKEN-LEN2
053500                  OR WK-C-CUR-TOKEN-CHAR(WK-N-DECIMAL-IX) = ".".
053600      IF WK-N-DECIMAL-IX > WK-N-CUR-TOKEN-LEN2
053700         COMPUTE WK-N-INT-DIGIT-LEN =
053800                 WK-N-CUR-TOKEN-LEN2 - WK-N-PARSE-START + 1
053900         IF WK-N-INT-DIGIT-LEN > 7
054000            MOVE 7                      TO WK-N-INT-DIGIT-LEN
054100         END-IF
054200         IF WK-N-INT-DIGIT-LEN > 0
054300            MOVE WK-C-CUR-TOKEN-VALUE(WK-N-PARSE-START:WK-N-INT-DIGIT-LEN)
054400                                        TO WK-C-COORD-INT-PART
054500         END-IF
054600      ELSE
054700         COMPUTE WK-N-INT-DIGIT-LEN = WK-N-DECIMAL-IX - WK-N-PARSE-START
054800         IF WK-N-INT-DIGIT-LEN > 7
054900            MOVE 7                      TO WK-N-INT-DIGIT-LEN
055000         END-IF
055100         IF WK-N-INT-DIGIT-LEN > 0
055200            MOVE WK-C-CUR-TOKEN-VALUE(WK-N-PARSE-START:WK-N-INT-DIGIT-LEN)
055300                                        TO WK-C-COORD-INT-PART
055400         END-IF
055500         COMPUTE WK-N-FRC-DIGIT-LEN = WK-N-CUR-TOKEN-LEN2 - WK-N-DECIMAL-IX
055600         IF WK-N-FRC-DIGIT-LEN > 6
055700            MOVE 6                      TO WK-N-FRC-DIGIT-LEN
055800         END-IF
055900         IF WK-N-FRC-DIGIT-LEN > 0
056000            MOVE WK-C-CUR-TOKEN-VALUE(WK-N-DECIMAL-IX + 1:WK-N-FRC-DIGIT-LEN)
056100                                        TO WK-C-COORD-FRC-PART
056200         END-IF
056300      END-IF.
056400      MOVE WK-N-COORD-MAGNITUDE          TO WK-N-COORD-SIGNED.
056500      IF WK-C-COORD-IS-NEGATIVE
056600         COMPUTE WK-N-COORD-SIGNED = WK-N-COORD-SIGNED * -1
056700      END-IF.
056800  H199-PARSE-COORDINATE-EX.
056900  EXIT.
057000 *
057100 *-----------------------------------------------------------------*
057200  H110-FIND-DECIMAL-POINT.
057300 *-----------------------------------------------------------------*
057400      CONTINUE.
057500  H119-FIND-DECIMAL-POINT-EX.
057600  EXIT.
057700 *
057800 *-----------------------------------------------------------------*
057900  Y100-ADD-ONE-MESSAGE.
058000 *-----------------------------------------------------------------*
058100      MOVE "FAIL"              TO WK-C-DPVRSLT-STATUS.
058200      IF WK-N-DPVRSLT-MSG-CNT < 5
058300         ADD 1 TO WK-N-DPVRSLT-MSG-CNT
058400         MOVE WK-C-MSG-BUILD  TO
058500              WK-C-DPVRSLT-MESSAGE(WK-N-DPVRSLT-MSG-CNT)
058600      END-IF.
058700  Y199-ADD-ONE-MESSAGE-EX.
058800  EXIT.
058900 *
059000 *-----------------------------------------------------------------*
059100  Y900-ABNORMAL-TERMINATION.
059200 *-----------------------------------------------------------------*
059300      PERFORM Z000-END-PROGRAM-ROUTINE
059400         THRU Z999-END-PROGRAM-ROUTINE-EX.
059500      EXIT PROGRAM.
059600 *
059700 *-----------------------------------------------------------------*
059800  Z000-END-PROGRAM-ROUTINE.
059900 *-----------------------------------------------------------------*
060000      CONTINUE.
060100  Z999-END-PROGRAM-ROUTINE-EX.
060200  EXIT.
060300 *
060400 ******************************************************************
060500 *************** END OF PROGRAM SOURCE - DPVSPATV ****************
060600 ******************************************************************
