000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     DPVDDMV.
000500  AUTHOR.         J H VAN DER BERG.
000600  INSTALLATION.   DANS BATCH SERVICES.
000700  DATE-WRITTEN.   02 APR 2005.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000 *
001100 *DESCRIPTION :  THIS RULE PROGRAM CHECKS THE VALUE-LEVEL DATASET
001200 *               METADATA FACTS (LICENSE, PERSISTENT IDENTIFIERS,
001300 *               ARCHIS IDENTIFIERS, URL FACTS AND RIGHTSHOLDER
001400 *               FACTS) THAT WERE LOADED INTO WK-C-PKGWS-RECORD BY
001500 *               DPVDRV01.  CALLED ONCE PER CATALOG ROW WHOSE
001600 *               PGM-NAME IS DPVDDMV, WITH THE OPTION CODE TELLING
001700 *               THIS PROGRAM WHICH OF THE TEN CHECKS TO RUN.
001800 *
001900 *=================================================================
002000 * HISTORY OF MODIFICATION:
002100 *=================================================================
002200 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002300 *-----------------------------------------------------------------
002400 *|RDNHVB  |02/04/2005| D1CREC1  | INITIAL VERSION - E-REQ 20044 |
002500 *|RDNMHT  |11/10/2009| D2CLIC1  | LICENSE VALUE MUST NOW BE      |
002600 *|        |          |          | MATCHED AGAINST WK-T-LICENSE   |
002700 *|        |          |          | RATHER THAN A FIXED LITERAL    |
002800 *|RDNJVK  |23/07/2013| D3CURL1  | ADDED URL PROTOCOL CHECK - THE |
002900 *|        |          |          | ARCHIVE NOW REJECTS FTP LINKS  |
003000 *|RDNPQS  |08/02/2018| D4CDOI1  | ADDED DOI CHECK FOR RULE 5.2   |
003100 *|        |          |          | (VAAS EXTENSION - E-REQ 20401) |
003200 *-----------------------------------------------------------------
003300 *
003400  EJECT
003500 **********************
003600  ENVIRONMENT DIVISION.
003700 **********************
003800  CONFIGURATION SECTION.
003900  SOURCE-COMPUTER.  IBM-AS400.
004000  OBJECT-COMPUTER.  IBM-AS400.
004100  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200 *
004300  INPUT-OUTPUT SECTION.
004400  FILE-CONTROL.
004500 *                 NO FILES - ALL FACTS ARRIVE VIA THE LINKAGE
004600 *                 PACKAGE-WORK-SET PASSED IN FROM DPVDRV01.
004700 *
004800  EJECT
004900 ***************
005000  DATA DIVISION.
005100 ***************
005200  FILE SECTION.
005300 **************
005400 *                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
005500 *
005600 *************************
005700  WORKING-STORAGE SECTION.
005800 *************************
005900  01  FILLER                  PIC X(24) VALUE
006000      "** PROGRAM DPVDDMV **".
006100 *
006200 *------------------ PROGRAM WORKING STORAGE ---------------------*
006300  01  WK-N-WORK-AREA.
006400      05  WK-N-URI-COUNT          PIC 9(02) COMP VALUE ZERO.
006500      05  WK-N-FAIL-COUNT         PIC 9(02) COMP VALUE ZERO.
006600      05  WK-N-GENERIC-LEN        PIC 9(03) COMP VALUE ZERO.
006700      05  WK-N-CANDIDATE-LEN      PIC 9(03) COMP VALUE ZERO.
006800      05  WK-N-COLON-IX           PIC 9(03) COMP VALUE ZERO.
006900      05  WK-N-FAILLIST-LEN       PIC 9(02) COMP VALUE ZERO.
007000      05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
007100          88  WK-C-FOUND                    VALUE "Y".
007200      05  WK-C-ELEMENT-FOUND-SW   PIC X(01) VALUE "N".
007300          88  WK-C-ELEMENT-FOUND            VALUE "Y".
007400      05  WK-C-ROLE-FOUND-SW      PIC X(01) VALUE "N".
007500          88  WK-C-ROLE-FOUND               VALUE "Y".
007600      05  WK-C-SPACE-FOUND-SW     PIC X(01) VALUE "N".
007700          88  WK-C-SPACE-FOUND              VALUE "Y".
007800 *
007900 *    -- REDEFINES 1: THE TWO-HALF MESSAGE-BUILD AREA, SAME
008000 *    -- CONVENTION AS DPVMANFV AND DPVSTRUC.                     --
008100  01  WK-C-MSG-BUILD              PIC X(88)  VALUE SPACES.
008200  01  WK-C-MSG-HALVES REDEFINES WK-C-MSG-BUILD.
008300      05  WK-C-MSG-FIRST-HALF     PIC X(44).
008400      05  WK-C-MSG-SECOND-HALF    PIC X(44).
008500 *
008600 *    -- A RUNNING COMMA-SEPARATED LIST OF THE IDENTIFIER VALUES
008700 *    -- THAT FAILED THEIR CHECK-DIGIT VALIDATION.                --
008800  01  WK-C-FAILLIST-BUILD         PIC X(80)  VALUE SPACES.
008900 *
009000 *    -- REDEFINES 2: A 120-BYTE GENERIC WORK VALUE, VIEWED AS A
009100 *    -- CHARACTER TABLE SO ITS TRUE (TRAILING-SPACE-TRIMMED)
009200 *    -- LENGTH AND ANY EMBEDDED SPACE OR COLON CAN BE LOCATED A
009300 *    -- CHARACTER AT A TIME.  USED FOR LICENSE VALUES, ARCHIS
009400 *    -- IDENTIFIER VALUES AND URL VALUES IN TURN.                --
009500  01  WK-C-GENERIC-VALUE          PIC X(120) VALUE SPACES.
009600  01  WK-C-GENERIC-CHARS REDEFINES WK-C-GENERIC-VALUE.
009700      05  WK-C-GENERIC-CHAR OCCURS 120 TIMES
009800                                  PIC X(01).
009900 *
010000 *    -- THE SAME 120-BYTE WORK AREA, HELD A SECOND TIME SO A
010100 *    -- LICENSE-LIST CANDIDATE CAN BE COMPARED TO THE CANDIDATE
010200 *    -- BEING VALIDATED WITHOUT THE TWO OVERWRITING EACH OTHER.  --
010300  01  WK-C-CANDIDATE-VALUE        PIC X(120) VALUE SPACES.
010400 *
010500 *    -- REDEFINES 3: THE URL SCHEME PORTION, VIEWED TWO WAYS SO
010600 *    -- THE LOWER-CASE FORM CAN BE COMPARED WITHOUT DISTURBING
010700 *    -- THE ORIGINAL-CASE FORM USED IN THE FAIL MESSAGE.          --
010800  01  WK-C-SCHEME-WORK             PIC X(10)  VALUE SPACES.
010900  01  WK-C-SCHEME-FOLDED REDEFINES WK-C-SCHEME-WORK
011000                                  PIC X(10).
011100 *
011200 *    -- CALL-PARAMETER RECORD FOR THE SHARED IDENTIFIER CHECK-
011300 *    -- DIGIT VALIDATOR, DPVIDVAL.  THIS IS NOT PART OF THIS
011400 *    -- PROGRAM'S OWN LINKAGE - IT IS BUILT HERE IN WORKING
011500 *    -- STORAGE AND PASSED ON, ONE CALL PER IDENTIFIER, DOWN
011600 *    -- TO DPVIDVAL.
011700  COPY DPVIDCK.
011800 *
011900 ****************
012000  LINKAGE SECTION.
012100 ****************
012200  COPY DPVPKGWS.
012300 *
012400  COPY DPVRSLT.
012500 *
012600  EJECT
012700 ****************************************************
012800  PROCEDURE DIVISION USING WK-C-PKGWS-RECORD,
012900                           WK-C-DPVRSLT-RECORD.
013000 ****************************************************
013100  MAIN-MODULE.
013200      PERFORM A000-PROCESS-CALLED-ROUTINE
013300         THRU A099-PROCESS-CALLED-ROUTINE-EX.
013400      PERFORM Z000-END-PROGRAM-ROUTINE
013500         THRU Z999-END-PROGRAM-ROUTINE-EX.
013600      EXIT PROGRAM.
013700 *
013800 *-----------------------------------------------------------------*
013900  A000-PROCESS-CALLED-ROUTINE.
014000 *-----------------------------------------------------------------*
014100      MOVE "PASS"             TO WK-C-DPVRSLT-STATUS.
014200      MOVE ZERO               TO WK-N-DPVRSLT-MSG-CNT.
014300      EVALUATE WK-C-DPVRSLT-OPTNCD
014400          WHEN "LICU"
014500              PERFORM C100-CHECK-LICENSE
014600                 THRU C199-CHECK-LICENSE-EX
014700          WHEN "DAIV"
014800              PERFORM C200-CHECK-DAIS
014900                 THRU C299-CHECK-DAIS-EX
015000          WHEN "ISNV"
015100              PERFORM C300-CHECK-ISNIS
015200                 THRU C399-CHECK-ISNIS-EX
015300          WHEN "ORCV"
015400              PERFORM C400-CHECK-ORCIDS
015500                 THRU C499-CHECK-ORCIDS-EX
015600          WHEN "ARCL"
015700              PERFORM C500-CHECK-ARCHIS-LENGTH
015800                 THRU C599-CHECK-ARCHIS-LENGTH-EX
015900          WHEN "URLV"
016000              PERFORM C600-CHECK-URLS
016100                 THRU C699-CHECK-URLS-EX
016200          WHEN "RHEL"
016300              PERFORM C700-CHECK-RHOLDER-ELEMENT
016400                 THRU C799-CHECK-RHOLDER-ELEMENT-EX
016500          WHEN "RHEM"
016600              PERFORM C710-CHECK-RHOLDER-ELEM-OR-ROLE
016700                 THRU C719-CHECK-RHOLDER-ELEM-OR-ROLE-EX
016800          WHEN "RHRL"
016900              PERFORM C750-CHECK-RHOLDER-ROLE
017000                 THRU C759-CHECK-RHOLDER-ROLE-EX
017100          WHEN "DOIV"
017200              PERFORM C800-CHECK-DOIS
017300                 THRU C899-CHECK-DOIS-EX
017400          WHEN OTHER
017500              MOVE "DPVDDMV CALLED WITH AN UNKNOWN OPTION CODE"
017600                                  TO WK-C-MSG-BUILD
017700              PERFORM Y100-ADD-ONE-MESSAGE
017800                 THRU Y199-ADD-ONE-MESSAGE-EX
017900      END-EVALUATE.
018000  A099-PROCESS-CALLED-ROUTINE-EX.
018100  EXIT.
018200 *
018300 *-----------------------------------------------------------------*
018400 *    RULE 3.1.2 - EXACTLY ONE URI LICENSE, AND IT MUST BE ON THE
018500 *    VALID-LICENSE LIST (AFTER DROPPING A TRAILING SLASH FROM
018600 *    BOTH SIDES OF THE COMPARE).
018700 *-----------------------------------------------------------------*
018800  C100-CHECK-LICENSE.
018900 *-----------------------------------------------------------------*
019000      MOVE ZERO               TO WK-N-URI-COUNT.
019100      PERFORM B100-COUNT-URI-LICENSE
019200         THRU B199-COUNT-URI-LICENSE-EX
019300         VARYING WK-LIC-IX FROM 1 BY 1
019400                  UNTIL WK-LIC-IX > WK-N-DDMLIC-CNT.
019500      IF WK-N-URI-COUNT NOT = 1
019600         MOVE "EXACTLY ONE URI LICENSE IS REQUIRED"
019700                                  TO WK-C-MSG-BUILD
019800         PERFORM Y100-ADD-ONE-MESSAGE
019900            THRU Y199-ADD-ONE-MESSAGE-EX
020000      ELSE
020100         PERFORM B200-VALIDATE-URI-LICENSE
020200            THRU B299-VALIDATE-URI-LICENSE-EX
020300            VARYING WK-LIC-IX FROM 1 BY 1
020400                     UNTIL WK-LIC-IX > WK-N-DDMLIC-CNT
020500      END-IF.
020600  C199-CHECK-LICENSE-EX.
020700  EXIT.
020800 *
020900 *-----------------------------------------------------------------*
021000  B100-COUNT-URI-LICENSE.
021100 *-----------------------------------------------------------------*
021200      IF WK-LIC-XSITYPE(WK-LIC-IX) = "URI"
021300         ADD 1 TO WK-N-URI-COUNT
021400      END-IF.
021500  B199-COUNT-URI-LICENSE-EX.
021600  EXIT.
021700 *
021800 *-----------------------------------------------------------------*
021900  B200-VALIDATE-URI-LICENSE.
022000 *-----------------------------------------------------------------*
022100      IF WK-LIC-XSITYPE(WK-LIC-IX) = "URI"
022200         MOVE WK-LIC-VALUE(WK-LIC-IX)   TO WK-C-GENERIC-VALUE
022300         PERFORM D100-TRIM-TRAILING-SPACES
022400            THRU D199-TRIM-TRAILING-SPACES-EX
022500         PERFORM D200-DROP-TRAILING-SLASH
022600            THRU D299-DROP-TRAILING-SLASH-EX
022700         MOVE WK-C-GENERIC-VALUE        TO WK-C-CANDIDATE-VALUE
022800         MOVE WK-N-GENERIC-LEN          TO WK-N-CANDIDATE-LEN
022900         MOVE "N"                       TO WK-C-FOUND-SW
023000         PERFORM D300-SEARCH-LICENSE-LIST
023100            THRU D399-SEARCH-LICENSE-LIST-EX
023200            VARYING WK-LICT-IX FROM 1 BY 1
023300                     UNTIL WK-LICT-IX > WK-N-LICENSE-CNT
023400                     OR WK-C-FOUND
023500         IF NOT WK-C-FOUND
023600            MOVE "UNKNOWN LICENSE: "    TO WK-C-MSG-FIRST-HALF
023700            MOVE WK-C-CANDIDATE-VALUE(1:WK-N-CANDIDATE-LEN)
023800                                        TO WK-C-MSG-SECOND-HALF
023900            PERFORM Y100-ADD-ONE-MESSAGE
024000               THRU Y199-ADD-ONE-MESSAGE-EX
024100         END-IF
024200      END-IF.
024300  B299-VALIDATE-URI-LICENSE-EX.
024400  EXIT.
024500 *
024600 *-----------------------------------------------------------------*
024700  D100-TRIM-TRAILING-SPACES.
024800 *-----------------------------------------------------------------*
024900      MOVE 120                TO WK-N-GENERIC-LEN.
025000      PERFORM D110-TRIM-SCAN
025100         THRU D119-TRIM-SCAN-EX
025200         VARYING WK-N-GENERIC-LEN FROM 120 BY -1
025300                  UNTIL WK-N-GENERIC-LEN = 0
025400                  OR WK-C-GENERIC-CHAR(WK-N-GENERIC-LEN) NOT = SPACE.
025500  D199-TRIM-TRAILING-SPACES-EX.
025600  EXIT.
025700 *
025800 *-----------------------------------------------------------------*
025900  D110-TRIM-SCAN.
026000 *-----------------------------------------------------------------*
026100      CONTINUE.
026200  D119-TRIM-SCAN-EX.
026300  EXIT.
026400 *
026500 *-----------------------------------------------------------------*
026600  D200-DROP-TRAILING-SLASH.
026700 *-----------------------------------------------------------------*
026800      IF WK-N-GENERIC-LEN > 0
026900         IF WK-C-GENERIC-CHAR(WK-N-GENERIC-LEN) = "/"
027000            SUBTRACT 1 FROM WK-N-GENERIC-LEN
027100         END-IF
027200      END-IF.
027300  D299-DROP-TRAILING-SLASH-EX.
027400  EXIT.
027500 *
027600 *-----------------------------------------------------------------*
027700  D300-SEARCH-LICENSE-LIST.
027800 *-----------------------------------------------------------------*
027900      MOVE WK-LICT-URI(WK-LICT-IX)      TO WK-C-GENERIC-VALUE.
028000      PERFORM D100-TRIM-TRAILING-SPACES
028100         THRU D199-TRIM-TRAILING-SPACES-EX.
028200      PERFORM D200-DROP-TRAILING-SLASH
028300         THRU D299-DROP-TRAILING-SLASH-EX.
028400      IF WK-N-GENERIC-LEN = WK-N-CANDIDATE-LEN
028500         IF WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN) =
028600            WK-C-CANDIDATE-VALUE(1:WK-N-CANDIDATE-LEN)
028700            MOVE "Y"                    TO WK-C-FOUND-SW
028800         END-IF
028900      END-IF.
029000  D399-SEARCH-LICENSE-LIST-EX.
029100  EXIT.
029200 *
029300 *-----------------------------------------------------------------*
029400 *    RULE 3.1.3(A) - EVERY DAI MUST PASS THE DAI CHECK-DIGIT.
029500 *-----------------------------------------------------------------*
029600  C200-CHECK-DAIS.
029700 *-----------------------------------------------------------------*
029800      MOVE ZERO               TO WK-N-FAIL-COUNT.
029900      MOVE SPACES              TO WK-C-FAILLIST-BUILD.
030000      MOVE ZERO               TO WK-N-FAILLIST-LEN.
030100      PERFORM B300-VALIDATE-ONE-DAI
030200         THRU B399-VALIDATE-ONE-DAI-EX
030300         VARYING WK-DID-IX FROM 1 BY 1
030400                  UNTIL WK-DID-IX > WK-N-DDMID-CNT.
030500      IF WK-N-FAIL-COUNT > 0
030600         MOVE "dataset.xml: INVALID DAIS: " TO WK-C-MSG-FIRST-HALF
030700         MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
030800                                  TO WK-C-MSG-SECOND-HALF
030900         PERFORM Y100-ADD-ONE-MESSAGE
031000            THRU Y199-ADD-ONE-MESSAGE-EX
031100      END-IF.
031200  C299-CHECK-DAIS-EX.
031300  EXIT.
031400 *
031500 *-----------------------------------------------------------------*
031600  B300-VALIDATE-ONE-DAI.
031700 *-----------------------------------------------------------------*
031800      IF WK-DID-IS-DAI(WK-DID-IX)
031900         MOVE "DAI"                     TO WK-C-DPVIDCK-TYPE
032000         MOVE WK-DID-VALUE(WK-DID-IX)   TO WK-C-DPVIDCK-VALUE
032100         CALL "DPVIDVAL" USING WK-C-DPVIDCK-RECORD
032200         IF WK-C-DPVIDCK-IS-INVALID
032300            ADD 1 TO WK-N-FAIL-COUNT
032400            MOVE WK-DID-VALUE(WK-DID-IX) TO WK-C-GENERIC-VALUE
032500            PERFORM D100-TRIM-TRAILING-SPACES
032600               THRU D199-TRIM-TRAILING-SPACES-EX
032700            PERFORM Y200-APPEND-TO-FAILLIST
032800               THRU Y299-APPEND-TO-FAILLIST-EX
032900         END-IF
033000      END-IF.
033100  B399-VALIDATE-ONE-DAI-EX.
033200  EXIT.
033300 *
033400 *-----------------------------------------------------------------*
033500 *    RULE 3.1.3(B) - EVERY ISNI MUST PASS THE ISO 7064 CHECK.
033600 *-----------------------------------------------------------------*
033700  C300-CHECK-ISNIS.
033800 *-----------------------------------------------------------------*
033900      MOVE ZERO               TO WK-N-FAIL-COUNT.
034000      MOVE SPACES              TO WK-C-FAILLIST-BUILD.
034100      MOVE ZERO               TO WK-N-FAILLIST-LEN.
034200      PERFORM B400-VALIDATE-ONE-ISNI
034300         THRU B499-VALIDATE-ONE-ISNI-EX
034400         VARYING WK-DID-IX FROM 1 BY 1
034500                  UNTIL WK-DID-IX > WK-N-DDMID-CNT.
034600      IF WK-N-FAIL-COUNT > 0
034700         MOVE "dataset.xml: INVALID ISNIS: " TO WK-C-MSG-FIRST-HALF
034800         MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
034900                                  TO WK-C-MSG-SECOND-HALF
035000         PERFORM Y100-ADD-ONE-MESSAGE
035100            THRU Y199-ADD-ONE-MESSAGE-EX
035200      END-IF.
035300  C399-CHECK-ISNIS-EX.
035400  EXIT.
035500 *
035600 *-----------------------------------------------------------------*
035700  B400-VALIDATE-ONE-ISNI.
035800 *-----------------------------------------------------------------*
035900      IF WK-DID-IS-ISNI(WK-DID-IX)
036000         MOVE "ISNI"                    TO WK-C-DPVIDCK-TYPE
036100         MOVE WK-DID-VALUE(WK-DID-IX)   TO WK-C-DPVIDCK-VALUE
036200         CALL "DPVIDVAL" USING WK-C-DPVIDCK-RECORD
036300         IF WK-C-DPVIDCK-IS-INVALID
036400            ADD 1 TO WK-N-FAIL-COUNT
036500            MOVE WK-DID-VALUE(WK-DID-IX) TO WK-C-GENERIC-VALUE
036600            PERFORM D100-TRIM-TRAILING-SPACES
036700               THRU D199-TRIM-TRAILING-SPACES-EX
036800            PERFORM Y200-APPEND-TO-FAILLIST
036900               THRU Y299-APPEND-TO-FAILLIST-EX
037000         END-IF
037100      END-IF.
037200  B499-VALIDATE-ONE-ISNI-EX.
037300  EXIT.
037400 *
037500 *-----------------------------------------------------------------*
037600 *    RULE 3.1.3(C) - EVERY ORCID MUST PASS THE ISO 7064 CHECK.
037700 *-----------------------------------------------------------------*
037800  C400-CHECK-ORCIDS.
037900 *-----------------------------------------------------------------*
038000      MOVE ZERO               TO WK-N-FAIL-COUNT.
038100      MOVE SPACES              TO WK-C-FAILLIST-BUILD.
038200      MOVE ZERO               TO WK-N-FAILLIST-LEN.
038300      PERFORM B500-VALIDATE-ONE-ORCID
038400         THRU B599-VALIDATE-ONE-ORCID-EX
038500         VARYING WK-DID-IX FROM 1 BY 1
038600                  UNTIL WK-DID-IX > WK-N-DDMID-CNT.
038700      IF WK-N-FAIL-COUNT > 0
038800         MOVE "dataset.xml: INVALID ORCIDS: " TO WK-C-MSG-FIRST-HALF
038900         MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
039000                                  TO WK-C-MSG-SECOND-HALF
039100         PERFORM Y100-ADD-ONE-MESSAGE
039200            THRU Y199-ADD-ONE-MESSAGE-EX
039300      END-IF.
039400  C499-CHECK-ORCIDS-EX.
039500  EXIT.
039600 *
039700 *-----------------------------------------------------------------*
039800  B500-VALIDATE-ONE-ORCID.
039900 *-----------------------------------------------------------------*
040000      IF WK-DID-IS-ORCID(WK-DID-IX)
040100         MOVE "ORCID"                   TO WK-C-DPVIDCK-TYPE
040200         MOVE WK-DID-VALUE(WK-DID-IX)   TO WK-C-DPVIDCK-VALUE
040300         CALL "DPVIDVAL" USING WK-C-DPVIDCK-RECORD
040400         IF WK-C-DPVIDCK-IS-INVALID
040500            ADD 1 TO WK-N-FAIL-COUNT
040600            MOVE WK-DID-VALUE(WK-DID-IX) TO WK-C-GENERIC-VALUE
040700            PERFORM D100-TRIM-TRAILING-SPACES
040800               THRU D199-TRIM-TRAILING-SPACES-EX
040900            PERFORM Y200-APPEND-TO-FAILLIST
041000               THRU Y299-APPEND-TO-FAILLIST-EX
041100         END-IF
041200      END-IF.
041300  B599-VALIDATE-ONE-ORCID-EX.
041400  EXIT.
041500 *
041600 *-----------------------------------------------------------------*
041700 *    RULE 3.1.7 - EVERY ARCHIS IDENTIFIER MUST BE 10 CHARACTERS
041800 *    OR FEWER, TRAILING SPACES IGNORED.  EACH OVERLENGTH VALUE
041900 *    PRODUCES ITS OWN FAIL MESSAGE.
042000 *-----------------------------------------------------------------*
042100  C500-CHECK-ARCHIS-LENGTH.
042200 *-----------------------------------------------------------------*
042300      PERFORM B600-CHECK-ONE-ARCHIS
042400         THRU B699-CHECK-ONE-ARCHIS-EX
042500         VARYING WK-DID-IX FROM 1 BY 1
042600                  UNTIL WK-DID-IX > WK-N-DDMID-CNT.
042700  C599-CHECK-ARCHIS-LENGTH-EX.
042800  EXIT.
042900 *
043000 *-----------------------------------------------------------------*
043100  B600-CHECK-ONE-ARCHIS.
043200 *-----------------------------------------------------------------*
043300      IF WK-DID-IS-ARCHIS(WK-DID-IX)
043400         MOVE WK-DID-VALUE(WK-DID-IX)   TO WK-C-GENERIC-VALUE
043500         PERFORM D100-TRIM-TRAILING-SPACES
043600            THRU D199-TRIM-TRAILING-SPACES-EX
043700         IF WK-N-GENERIC-LEN > 10
043800            MOVE "dataset.xml: ARCHIS IDENTIFIER MUST BE 10 OR"
043900                                        TO WK-C-MSG-FIRST-HALF
044000            MOVE " FEWER CHARACTERS LONG: "
044100                                        TO WK-C-MSG-SECOND-HALF
044200            MOVE WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
044300                                        TO WK-C-MSG-SECOND-HALF(25:20)
044400            PERFORM Y100-ADD-ONE-MESSAGE
044500               THRU Y199-ADD-ONE-MESSAGE-EX
044600         END-IF
044700      END-IF.
044800  B699-CHECK-ONE-ARCHIS-EX.
044900  EXIT.
045000 *
045100 *-----------------------------------------------------------------*
045200 *    RULE 3.1.8 - EVERY URL FACT MUST PARSE AS A URI WHOSE
045300 *    SCHEME IS HTTP OR HTTPS.  A MISSING COLON, AN EMPTY VALUE
045400 *    OR AN EMBEDDED SPACE MAKE IT UNPARSEABLE OUTRIGHT.
045500 *-----------------------------------------------------------------*
045600  C600-CHECK-URLS.
045700 *-----------------------------------------------------------------*
045800      PERFORM B700-CHECK-ONE-URL
045900         THRU B799-CHECK-ONE-URL-EX
046000         VARYING WK-URL-IX FROM 1 BY 1
046100                  UNTIL WK-URL-IX > WK-N-URLFACT-CNT.
046200  C699-CHECK-URLS-EX.
046300  EXIT.
046400 *
046500 *-----------------------------------------------------------------*
046600  B700-CHECK-ONE-URL.
046700 *-----------------------------------------------------------------*
046800      MOVE WK-URL-VALUE(WK-URL-IX)      TO WK-C-GENERIC-VALUE.
046900      PERFORM D100-TRIM-TRAILING-SPACES
047000         THRU D199-TRIM-TRAILING-SPACES-EX.
047100      MOVE "N"                          TO WK-C-SPACE-FOUND-SW.
047200      PERFORM D400-CHECK-FOR-SPACE
047300         THRU D409-CHECK-FOR-SPACE-EX
047400         VARYING WK-N-COLON-IX FROM 1 BY 1
047500                  UNTIL WK-N-COLON-IX > WK-N-GENERIC-LEN.
047600      MOVE 0                            TO WK-N-COLON-IX.
047700      PERFORM D410-FIND-COLON
047800         THRU D419-FIND-COLON-EX
047900         VARYING WK-N-COLON-IX FROM 1 BY 1
048000                  UNTIL WK-N-COLON-IX > WK-N-GENERIC-LEN
048100                  OR WK-C-GENERIC-CHAR(WK-N-COLON-IX) = ":".
048200      IF WK-N-GENERIC-LEN = 0
048300         OR WK-C-SPACE-FOUND
048400         OR WK-N-COLON-IX > WK-N-GENERIC-LEN
048500         MOVE "'"                       TO WK-C-MSG-FIRST-HALF
048600         MOVE WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
048700                                        TO WK-C-MSG-FIRST-HALF(2:38)
048800         MOVE "' IS NOT A VALID URI"    TO WK-C-MSG-SECOND-HALF
048900         PERFORM Y100-ADD-ONE-MESSAGE
049000            THRU Y199-ADD-ONE-MESSAGE-EX
049100      ELSE
049200         MOVE SPACES                    TO WK-C-SCHEME-WORK
049300         SUBTRACT 1 FROM WK-N-COLON-IX
049400         MOVE WK-C-GENERIC-VALUE(1:WK-N-COLON-IX)
049500                                        TO WK-C-SCHEME-WORK
049600         MOVE WK-C-SCHEME-WORK          TO WK-C-SCHEME-FOLDED
049700         INSPECT WK-C-SCHEME-FOLDED
049800            CONVERTING "abcdefghijklmnopqrstuvwxyz"
049900                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050000         IF WK-C-SCHEME-FOLDED NOT = "HTTP" AND
050100            WK-C-SCHEME-FOLDED NOT = "HTTPS"
050200            MOVE "PROTOCOL '"           TO WK-C-MSG-FIRST-HALF
050300            MOVE WK-C-SCHEME-WORK       TO WK-C-MSG-FIRST-HALF(11:10)
050400            MOVE "' IN URI '"           TO WK-C-MSG-SECOND-HALF
050500            MOVE WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
050600                                        TO WK-C-MSG-SECOND-HALF(11:34)
050700            PERFORM Y100-ADD-ONE-MESSAGE
050800               THRU Y199-ADD-ONE-MESSAGE-EX
050900            MOVE "' IS NOT ONE OF THE ACCEPTED PROTOCOLS"
051000                                        TO WK-C-MSG-FIRST-HALF
051100            MOVE " [HTTP, HTTPS]"       TO WK-C-MSG-SECOND-HALF
051200            PERFORM Y100-ADD-ONE-MESSAGE
051300               THRU Y199-ADD-ONE-MESSAGE-EX
051400         END-IF
051500      END-IF.
051600  B799-CHECK-ONE-URL-EX.
051700  EXIT.
051800 *
051900 *-----------------------------------------------------------------*
052000  D400-CHECK-FOR-SPACE.
052100 *-----------------------------------------------------------------*
052200      IF WK-C-GENERIC-CHAR(WK-N-COLON-IX) = SPACE
052300         MOVE "Y"                       TO WK-C-SPACE-FOUND-SW
052400      END-IF.
052500  D409-CHECK-FOR-SPACE-EX.
052600  EXIT.
052700 *
052800 *-----------------------------------------------------------------*
052900  D410-FIND-COLON.
053000 *-----------------------------------------------------------------*
053100      CONTINUE.
053200  D419-FIND-COLON-EX.
053300  EXIT.
053400 *
053500 *-----------------------------------------------------------------*
053600 *    RULE 3.1.9 (DEPOSIT) - AT LEAST ONE NON-BLANK RHOLDER/
053700 *    ELEMENT ENTRY MUST BE PRESENT.
053800 *-----------------------------------------------------------------*
053900  C700-CHECK-RHOLDER-ELEMENT.
054000 *-----------------------------------------------------------------*
054100      MOVE "N"                          TO WK-C-ELEMENT-FOUND-SW.
054200      PERFORM B800-CHECK-ONE-RHOLDER-ELEM
054300         THRU B899-CHECK-ONE-RHOLDER-ELEM-EX
054400         VARYING WK-RHO-IX FROM 1 BY 1
054500                  UNTIL WK-RHO-IX > WK-N-RHOLDER-CNT.
054600      IF NOT WK-C-ELEMENT-FOUND
054700         MOVE "NO RIGHTSHOLDER FOUND IN <dcterms:rightsHold"
054800                                        TO WK-C-MSG-FIRST-HALF
054900         MOVE "er> ELEMENT"             TO WK-C-MSG-SECOND-HALF
055000         PERFORM Y100-ADD-ONE-MESSAGE
055100            THRU Y199-ADD-ONE-MESSAGE-EX
055200      END-IF.
055300  C799-CHECK-RHOLDER-ELEMENT-EX.
055400  EXIT.
055500 *
055600 *-----------------------------------------------------------------*
055700  B800-CHECK-ONE-RHOLDER-ELEM.
055800 *-----------------------------------------------------------------*
055900      IF WK-RHO-IS-ELEMENT(WK-RHO-IX)
056000         AND WK-RHO-VALUE(WK-RHO-IX) NOT = SPACES
056100         MOVE "Y"                       TO WK-C-ELEMENT-FOUND-SW
056200      END-IF.
056300  B899-CHECK-ONE-RHOLDER-ELEM-EX.
056400  EXIT.
056500 *
056600 *-----------------------------------------------------------------*
056700 *    RULE 3.1.9-MIGRATION - THE LEGACY VARIANT ALSO ACCEPTS A
056800 *    RIGHTSHOLDER FOUND IN THE ROLE FACTS.
056900 *-----------------------------------------------------------------*
057000  C710-CHECK-RHOLDER-ELEM-OR-ROLE.
057100 *-----------------------------------------------------------------*
057200      MOVE "N"                          TO WK-C-ELEMENT-FOUND-SW.
057300      MOVE "N"                          TO WK-C-ROLE-FOUND-SW.
057400      PERFORM B800-CHECK-ONE-RHOLDER-ELEM
057500         THRU B899-CHECK-ONE-RHOLDER-ELEM-EX
057600         VARYING WK-RHO-IX FROM 1 BY 1
057700                  UNTIL WK-RHO-IX > WK-N-RHOLDER-CNT.
057800      PERFORM B900-CHECK-ONE-RHOLDER-ROLE
057900         THRU B999-CHECK-ONE-RHOLDER-ROLE-EX
058000         VARYING WK-RHO-IX FROM 1 BY 1
058100                  UNTIL WK-RHO-IX > WK-N-RHOLDER-CNT.
058200      IF NOT WK-C-ELEMENT-FOUND AND NOT WK-C-ROLE-FOUND
058300         MOVE "NO RIGHTSHOLDER FOUND IN <dcterms:rightsHold"
058400                                        TO WK-C-MSG-FIRST-HALF
058500         MOVE "er> ELEMENT"             TO WK-C-MSG-SECOND-HALF
058600         PERFORM Y100-ADD-ONE-MESSAGE
058700            THRU Y199-ADD-ONE-MESSAGE-EX
058800      END-IF.
058900  C719-CHECK-RHOLDER-ELEM-OR-ROLE-EX.
059000  EXIT.
059100 *
059200 *-----------------------------------------------------------------*
059300  B900-CHECK-ONE-RHOLDER-ROLE.
059400 *-----------------------------------------------------------------*
059500      IF WK-RHO-IS-ROLE(WK-RHO-IX)
059600         AND WK-RHO-VALUE(WK-RHO-IX) = "RightsHolder"
059700         MOVE "Y"                       TO WK-C-ROLE-FOUND-SW
059800      END-IF.
059900  B999-CHECK-ONE-RHOLDER-ROLE-EX.
060000  EXIT.
060100 *
060200 *-----------------------------------------------------------------*
060300 *    RULE 3.1.10 (DEPOSIT) - A RIGHTSHOLDER FOUND IN THE ROLE
060400 *    FACTS (RATHER THAN THE ELEMENT) IS ITSELF A FAILURE.
060500 *-----------------------------------------------------------------*
060600  C750-CHECK-RHOLDER-ROLE.
060700 *-----------------------------------------------------------------*
060800      MOVE "N"                          TO WK-C-ROLE-FOUND-SW.
060900      PERFORM B900-CHECK-ONE-RHOLDER-ROLE
061000         THRU B999-CHECK-ONE-RHOLDER-ROLE-EX
061100         VARYING WK-RHO-IX FROM 1 BY 1
061200                  UNTIL WK-RHO-IX > WK-N-RHOLDER-CNT.
061300      IF WK-C-ROLE-FOUND
061400         MOVE "RIGHTSHOLDER FOUND IN <dcx-dai:role>"
061500                                        TO WK-C-MSG-BUILD
061600         PERFORM Y100-ADD-ONE-MESSAGE
061700            THRU Y199-ADD-ONE-MESSAGE-EX
061800      END-IF.
061900  C759-CHECK-RHOLDER-ROLE-EX.
062000  EXIT.
062100 *
062200 *-----------------------------------------------------------------*
062300 *    RULE 5.2 - EVERY DOI MUST PASS THE DOI SYNTAX CHECK.
062400 *-----------------------------------------------------------------*
062500  C800-CHECK-DOIS.
062600 *-----------------------------------------------------------------*
062700      MOVE ZERO               TO WK-N-FAIL-COUNT.
062800      MOVE SPACES              TO WK-C-FAILLIST-BUILD.
062900      MOVE ZERO               TO WK-N-FAILLIST-LEN.
063000      PERFORM B1000-VALIDATE-ONE-DOI
063100         THRU B1099-VALIDATE-ONE-DOI-EX
063200         VARYING WK-DID-IX FROM 1 BY 1
063300                  UNTIL WK-DID-IX > WK-N-DDMID-CNT.
063400      IF WK-N-FAIL-COUNT > 0
063500         MOVE "dataset.xml: INVALID DOIS: " TO WK-C-MSG-FIRST-HALF
063600         MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
063700                                  TO WK-C-MSG-SECOND-HALF
063800         PERFORM Y100-ADD-ONE-MESSAGE
063900            THRU Y199-ADD-ONE-MESSAGE-EX
064000      END-IF.
064100  C899-CHECK-DOIS-EX.
064200  EXIT.
064300 *
064400 *-----------------------------------------------------------------*
064500  B1000-VALIDATE-ONE-DOI.
064600 *-----------------------------------------------------------------*
064700      IF WK-DID-IS-DOI(WK-DID-IX)
064800         MOVE "DOI"                     TO WK-C-DPVIDCK-TYPE
064900         MOVE WK-DID-VALUE(WK-DID-IX)   TO WK-C-DPVIDCK-VALUE
065000         CALL "DPVIDVAL" USING WK-C-DPVIDCK-RECORD
065100         IF WK-C-DPVIDCK-IS-INVALID
065200            ADD 1 TO WK-N-FAIL-COUNT
065300            MOVE WK-DID-VALUE(WK-DID-IX) TO WK-C-GENERIC-VALUE
065400            PERFORM D100-TRIM-TRAILING-SPACES
065500               THRU D199-TRIM-TRAILING-SPACES-EX
065600            PERFORM Y200-APPEND-TO-FAILLIST
065700               THRU Y299-APPEND-TO-FAILLIST-EX
065800         END-IF
065900      END-IF.
066000  B1099-VALIDATE-ONE-DOI-EX.
066100  EXIT.
066200 *
066300 *-----------------------------------------------------------------*
066400 *    APPENDS THE TRIMMED VALUE NOW SITTING IN WK-C-GENERIC-VALUE
066500 *    (LENGTH WK-N-GENERIC-LEN) ONTO THE COMMA-SEPARATED FAILLIST.
066600 *-----------------------------------------------------------------*
066700  Y200-APPEND-TO-FAILLIST.
066800 *-----------------------------------------------------------------*
066900      IF WK-N-FAILLIST-LEN > 0
067000         STRING WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
067100                                        DELIMITED BY SIZE
067200                ", "                    DELIMITED BY SIZE
067300                WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
067400                                        DELIMITED BY SIZE
067500           INTO WK-C-FAILLIST-BUILD
067600         COMPUTE WK-N-FAILLIST-LEN =
067700                 WK-N-FAILLIST-LEN + 2 + WK-N-GENERIC-LEN
067800      ELSE
067900         MOVE WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
068000                                        TO WK-C-FAILLIST-BUILD
068100         MOVE WK-N-GENERIC-LEN          TO WK-N-FAILLIST-LEN
068200      END-IF.
068300  Y299-APPEND-TO-FAILLIST-EX.
068400  EXIT.
068500 *
068600 *-----------------------------------------------------------------*
068700  Y100-ADD-ONE-MESSAGE.
068800 *-----------------------------------------------------------------*
068900      MOVE "FAIL"              TO WK-C-DPVRSLT-STATUS.
069000      IF WK-N-DPVRSLT-MSG-CNT < 5
069100         ADD 1 TO WK-N-DPVRSLT-MSG-CNT
069200         MOVE WK-C-MSG-BUILD  TO
069300              WK-C-DPVRSLT-MESSAGE(WK-N-DPVRSLT-MSG-CNT)
069400      END-IF.
069500  Y199-ADD-ONE-MESSAGE-EX.
069600  EXIT.
069700 *
069800 *-----------------------------------------------------------------*
069900  Y900-ABNORMAL-TERMINATION.
070000 *-----------------------------------------------------------------*
070100      PERFORM Z000-END-PROGRAM-ROUTINE
070200         THRU Z999-END-PROGRAM-ROUTINE-EX.
070300      EXIT PROGRAM.
070400 *
070500 *-----------------------------------------------------------------*
070600  Z000-END-PROGRAM-ROUTINE.
070700 *-----------------------------------------------------------------*
070800      CONTINUE.
070900  Z999-END-PROGRAM-ROUTINE-EX.
071000  EXIT.
071100 *
071200 ******************************************************************
071300 *************** END OF PROGRAM SOURCE - DPVDDMV ****************
071400 ******************************************************************
