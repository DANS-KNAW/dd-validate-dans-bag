000010******************************************************************
000020*    COPYBOOK   :  DPVRSLT                                       *
000030*    DESCRIPTION:  LINKAGE RECORD SHARED BY THE RULE-ENGINE      *
000040*                  DRIVER (DPVDRV01) AND EVERY CALLED RULE       *
000050*                  PROGRAM.  CARRIES WHICH CHECK TO RUN AND      *
000060*                  RETURNS THE CHECK'S RESULT.                   *
000070******************************************************************
000080*
000090*=================================================================
000100* HISTORY OF MODIFICATION:
000110*=================================================================
000120*|USER    |DATE      | TAG      | DESCRIPTION                   |
000130*-----------------------------------------------------------------
000140*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION                |
000150*-----------------------------------------------------------------
000160*
000170 01  WK-C-DPVRSLT-RECORD.
000180     05  WK-C-DPVRSLT-INPUT.
000190         10  WK-C-DPVRSLT-OPTNCD     PIC X(04).
000200*                                   CHECK OPTION CODE
000210         10  WK-C-DPVRSLT-RULENO     PIC X(12).
000220*                                   RULE NUMBER BEING EVALUATED
000230         10  WK-C-DPVRSLT-PKGTYPE    PIC X(09).
000240*                                   DEPOSIT OR MIGRATION
000250         10  WK-C-DPVRSLT-PREFIX     PIC X(20).
000260*                                   RUN-CONTROL ORG-ID PREFIX
000270     05  WK-C-DPVRSLT-OUTPUT.
000280         10  WK-C-DPVRSLT-STATUS     PIC X(08).
000290             88  WK-C-DPVRSLT-PASS           VALUE "PASS".
000300             88  WK-C-DPVRSLT-FAIL           VALUE "FAIL".
000310             88  WK-C-DPVRSLT-SKIPDEP        VALUE "SKIPDEP".
000320         10  WK-N-DPVRSLT-MSG-CNT    PIC 9(02) COMP VALUE ZERO.
000330         10  WK-C-DPVRSLT-MESSAGE OCCURS 5 TIMES PIC X(88).
000340         10  FILLER                  PIC X(08).
