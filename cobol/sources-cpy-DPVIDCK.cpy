000010******************************************************************
000020*    COPYBOOK   :  DPVIDCK                                       *
000030*    DESCRIPTION:  LINKAGE RECORD FOR THE DPVIDVAL CHECK-DIGIT   *
000040*                  VALIDATOR - ONE IDENTIFIER IN, ONE VALID/     *
000050*                  INVALID FLAG OUT.                             *
000060******************************************************************
000070*
000080*=================================================================
000090* HISTORY OF MODIFICATION:
000100*=================================================================
000110*|USER    |DATE      | TAG      | DESCRIPTION                   |
000120*-----------------------------------------------------------------
000130*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION                |
000140*-----------------------------------------------------------------
000150*
000160 01  WK-C-DPVIDCK-RECORD.
000170     05  WK-C-DPVIDCK-INPUT.
000180         10  WK-C-DPVIDCK-TYPE       PIC X(08).
000190*                                   DAI/ISNI/ORCID/DOI/URNNBN
000200         10  WK-C-DPVIDCK-VALUE      PIC X(112).
000210     05  WK-C-DPVIDCK-OUTPUT.
000220         10  WK-C-DPVIDCK-VALID-SW   PIC X(01).
000230             88  WK-C-DPVIDCK-IS-VALID       VALUE "Y".
000240             88  WK-C-DPVIDCK-IS-INVALID     VALUE "N".
000250         10  FILLER                  PIC X(07).
