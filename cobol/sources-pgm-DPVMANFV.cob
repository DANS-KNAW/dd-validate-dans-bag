000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DPVMANFV.
000500 AUTHOR.         R J VAN KEULEN.
000600 INSTALLATION.   DANS BATCH SERVICES.
000700 DATE-WRITTEN.   18 MAR 2005.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE CHECKS OVERALL BAG VALIDITY AND THE
001200*               PAYLOAD MANIFESTS CARRIED FOR THE CURRENT PACKAGE -
001300*               THAT THE EXTRACTION SHELL ITSELF DECLARED THE BAG
001400*               VALID, THAT AT LEAST ONE MANIFEST USES AN ALGORITHM
001500*               OTHER THAN MD5, AND THAT THE SET OF FILES LISTED IN
001600*               THAT MANIFEST MATCHES THE SET OF FILES ACTUALLY
001700*               PRESENT UNDER data/.  CALLED ONCE PER APPLICABLE
001800*               RULE, PER PACKAGE, BY DPVDRV01 - THE CHECK OPTION
001900*               CODE (WK-C-DPVRSLT-OPTNCD) SELECTS THE CHECK.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*|USER    |DATE      | TAG      | DESCRIPTION                   |
002500*-----------------------------------------------------------------
002600*|RDNJVK  |18/03/2005| D1CREC1  | INITIAL VERSION - E-REQ 20044  |
002700*|RDNMHT  |14/01/2013| D3CPAYL1 | ADD PAYLOAD-MANIFEST FILE-SET  |
002800*|        |          |          | COMPLETENESS CHECK - E-REQ     |
002900*|        |          |          | 20401                          |
003000*-----------------------------------------------------------------
003100*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*                 NO FILES - THE PACKAGE FACTS ARE ALREADY IN
004400*                 MEMORY (SEE DPVPKGWS, LOADED ONCE PER PACKAGE
004500*                 BY DPVDRV01).
004600*
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300*                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
005400*
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                  PIC X(24) VALUE
005900     "** PROGRAM DPVMANFV **".
006000*
006100*------------------ PROGRAM WORKING STORAGE ---------------------*
006200 01  WK-N-WORK-AREA.
006300     05  WK-N-NONMD5-COUNT       PIC 9(02) COMP VALUE ZERO.
006400     05  WK-N-MISSING-COUNT      PIC 9(04) COMP VALUE ZERO.
006500     05  WK-N-EXTRA-COUNT        PIC 9(04) COMP VALUE ZERO.
006600*
006700 01  WK-C-CHOSEN-ALGORITHM       PIC X(10) VALUE SPACES.
006800 01  WK-C-MSG-BUILD              PIC X(88) VALUE SPACES.
006900*
007000*    -- REDEFINES 1: THE MESSAGE-BUILD AREA VIEWED AS TWO HALVES,   --
007100*    -- SO A LITERAL AND THE BAG'S OWN INVALID-TEXT CAN BE JOINED   --
007200*    -- ON ONE 88-BYTE LINE WITHOUT A STRING VERB.                  --
007300 01  WK-C-MSG-HALVES REDEFINES WK-C-MSG-BUILD.
007400     05  WK-C-MSG-FIRST-HALF     PIC X(44).
007500     05  WK-C-MSG-SECOND-HALF    PIC X(44).
007600*
007700*    -- REDEFINES 2: MISSING/EXTRA COUNTERS SEEN AS A ZERO-         --
007800*    -- SUPPRESSED PRINT AREA FOR THE COMPLETENESS MESSAGE.         --
007900 01  WK-N-COUNT-DISPLAY          PIC 9(04) VALUE ZERO.
008000 01  WK-N-COUNT-EDIT REDEFINES WK-N-COUNT-DISPLAY
008100                                 PIC ZZZ9.
008200*
008300*    -- REDEFINES 3: A WORKING COPY OF ONE DIRENT PATH, VIEWED AS   --
008400*    -- ITS FIRST FIVE BYTES (FOR THE "UNDER data/" TEST) PLUS THE  --
008500*    -- REMAINDER OF THE PATH.                                     --
008600 01  WK-C-PATH-CHECK-WORK        PIC X(112) VALUE SPACES.
008700 01  WK-C-PATH-CHECK-SPLIT REDEFINES WK-C-PATH-CHECK-WORK.
008800     05  WK-C-PATH-PREFIX-CHECK  PIC X(05).
008900     05  FILLER                  PIC X(107).
009000*
009100*    -- MATCH FLAGS PARALLEL TO THE MANFILE/DIRENT TABLES IN        --
009200*    -- DPVPKGWS, USED BY THE COMPLETENESS CHECK BELOW.             --
009300 01  WK-C-MANFILE-MATCH.
009400     05  WK-C-MFL-MATCHED OCCURS 300 TIMES PIC X(01).
009500 01  WK-C-DIRENT-MATCH.
009600     05  WK-C-DIR-MATCHED OCCURS 300 TIMES PIC X(01).
009700*
009800****************
009900 LINKAGE SECTION.
010000****************
010100 COPY DPVPKGWS.
010200*
010300 COPY DPVRSLT.
010400*
010500 EJECT
010600****************************************************
010700 PROCEDURE DIVISION USING WK-C-PKGWS-RECORD,
010800                          WK-C-DPVRSLT-RECORD.
010900****************************************************
011000 MAIN-MODULE.
011100     PERFORM A000-PROCESS-CALLED-ROUTINE
011200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011300     PERFORM Z000-END-PROGRAM-ROUTINE
011400        THRU Z999-END-PROGRAM-ROUTINE-EX.
011500     EXIT PROGRAM.
011600*
011700*-----------------------------------------------------------------*
011800 A000-PROCESS-CALLED-ROUTINE.
011900*-----------------------------------------------------------------*
012000     MOVE "PASS"             TO WK-C-DPVRSLT-STATUS.
012100     MOVE ZERO               TO WK-N-DPVRSLT-MSG-CNT.
012200     EVALUATE WK-C-DPVRSLT-OPTNCD
012300         WHEN "BGVD"
012400             PERFORM C100-CHECK-BAG-VALID
012500                THRU C199-CHECK-BAG-VALID-EX
012600         WHEN "MFTP"
012700             PERFORM C200-CHECK-MANIFEST-TYPES
012800                THRU C299-CHECK-MANIFEST-TYPES-EX
012900         WHEN "MFCP"
013000             PERFORM C300-CHECK-PAYLOAD-COMPLETE
013100                THRU C399-CHECK-PAYLOAD-COMPLETE-EX
013200         WHEN OTHER
013300             MOVE "FAIL"         TO WK-C-DPVRSLT-STATUS
013400             MOVE "DPVMANFV CALLED WITH AN UNKNOWN OPTION CODE"
013500                                 TO WK-C-MSG-BUILD
013600             PERFORM Y100-ADD-ONE-MESSAGE
013700                THRU Y199-ADD-ONE-MESSAGE-EX
013800     END-EVALUATE.
013900 A099-PROCESS-CALLED-ROUTINE-EX.
014000 EXIT.
014100*
014200*-----------------------------------------------------------------*
014300 C100-CHECK-BAG-VALID.
014400*-----------------------------------------------------------------*
014500*    1.1.1 - THE EXTRACTION SHELL ITSELF STAMPS WHETHER THE BAG    *
014600*    IT WALKED WAS STRUCTURALLY VALID, AND CARRIES ITS OWN ERROR   *
014700*    TEXT WHEN IT WAS NOT.                                         *
014800     IF WK-C-BAG-IS-INVALID
014900        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
015000        MOVE "BAG IS NOT VALID: " TO WK-C-MSG-FIRST-HALF
015100        MOVE WK-C-BAG-INVALID-TEXT TO WK-C-MSG-SECOND-HALF
015200        PERFORM Y100-ADD-ONE-MESSAGE
015300           THRU Y199-ADD-ONE-MESSAGE-EX
015400     END-IF.
015500 C199-CHECK-BAG-VALID-EX.
015600 EXIT.
015700*
015800*-----------------------------------------------------------------*
015900 C200-CHECK-MANIFEST-TYPES.
016000*-----------------------------------------------------------------*
016100*    1.3.1 - AMONG THE MANIFEST RECORDS, AT LEAST ONE ALGORITHM    *
016200*    MUST BE SOMETHING OTHER THAN MD5.  A BAG WITH NO MANIFESTS    *
016300*    AT ALL, OR ONLY AN MD5 MANIFEST, FAILS.                       *
016400     MOVE ZERO               TO WK-N-NONMD5-COUNT.
016500     PERFORM B100-COUNT-NONMD5-MANIFEST
016600        THRU B199-COUNT-NONMD5-MANIFEST-EX
016700        VARYING WK-MAN-IX FROM 1 BY 1
016800                 UNTIL WK-MAN-IX > WK-N-MANIFEST-CNT.
016900     IF WK-N-NONMD5-COUNT = 0
017000        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
017100        MOVE "THE BAG CONTAINS NO MANIFESTS OR ONLY A MD5 MANIFEST"
017200                             TO WK-C-MSG-BUILD
017300        PERFORM Y100-ADD-ONE-MESSAGE
017400           THRU Y199-ADD-ONE-MESSAGE-EX
017500     END-IF.
017600 C299-CHECK-MANIFEST-TYPES-EX.
017700 EXIT.
017800*
017900*-----------------------------------------------------------------*
018000 C300-CHECK-PAYLOAD-COMPLETE.
018100*-----------------------------------------------------------------*
018200*    THE SET OF PATHS LISTED IN THE CHOSEN (NON-MD5) MANIFEST      *
018300*    MUST EQUAL THE SET OF DIRENT "F" PATHS UNDER data/ - A        *
018400*    MISSING OR AN EXTRA FILE EITHER WAY FAILS.  RULE 1.3.1        *
018500*    ALREADY GUARANTEED A NON-MD5 MANIFEST ALGORITHM EXISTS.       *
018600     MOVE ZERO               TO WK-N-MISSING-COUNT WK-N-EXTRA-COUNT.
018700     MOVE SPACES             TO WK-C-CHOSEN-ALGORITHM.
018800     PERFORM B200-FIND-CHOSEN-ALGORITHM
018900        THRU B299-FIND-CHOSEN-ALGORITHM-EX
019000        VARYING WK-MAN-IX FROM 1 BY 1
019100                 UNTIL WK-MAN-IX > WK-N-MANIFEST-CNT
019200                 OR WK-C-CHOSEN-ALGORITHM NOT = SPACES.
019300     IF WK-C-CHOSEN-ALGORITHM = SPACES
019400        GO TO C399-CHECK-PAYLOAD-COMPLETE-EX
019500     END-IF.
019600     PERFORM D100-RESET-MANFILE-MATCH
019700        THRU D199-RESET-MANFILE-MATCH-EX
019800        VARYING WK-MFL-IX FROM 1 BY 1
019900                 UNTIL WK-MFL-IX > WK-N-MANFILE-CNT.
020000     PERFORM D200-RESET-DIRENT-MATCH
020100        THRU D299-RESET-DIRENT-MATCH-EX
020200        VARYING WK-DIR-IX FROM 1 BY 1
020300                 UNTIL WK-DIR-IX > WK-N-DIRENT-CNT.
020400     PERFORM E100-MATCH-ONE-MANFILE-ENTRY
020500        THRU E199-MATCH-ONE-MANFILE-ENTRY-EX
020600        VARYING WK-MFL-IX FROM 1 BY 1
020700                 UNTIL WK-MFL-IX > WK-N-MANFILE-CNT.
020800     PERFORM F100-COUNT-MISSING-MANFILE
020900        THRU F199-COUNT-MISSING-MANFILE-EX
021000        VARYING WK-MFL-IX FROM 1 BY 1
021100                 UNTIL WK-MFL-IX > WK-N-MANFILE-CNT.
021200     PERFORM F200-COUNT-EXTRA-DIRENT
021300        THRU F299-COUNT-EXTRA-DIRENT-EX
021400        VARYING WK-DIR-IX FROM 1 BY 1
021500                 UNTIL WK-DIR-IX > WK-N-DIRENT-CNT.
021600     IF WK-N-MISSING-COUNT > 0 OR WK-N-EXTRA-COUNT > 0
021700        MOVE "FAIL"          TO WK-C-DPVRSLT-STATUS
021800        MOVE WK-N-MISSING-COUNT TO WK-N-COUNT-DISPLAY
021900        MOVE "PAYLOAD MANIFEST/data DIR MISMATCH - MISSING: "
022000                             TO WK-C-MSG-FIRST-HALF
022100        MOVE WK-N-COUNT-EDIT TO WK-C-MSG-FIRST-HALF(41:4)
022200        MOVE WK-N-EXTRA-COUNT TO WK-N-COUNT-DISPLAY
022300        MOVE "  EXTRA: "     TO WK-C-MSG-SECOND-HALF
022400        MOVE WK-N-COUNT-EDIT TO WK-C-MSG-SECOND-HALF(10:4)
022500        PERFORM Y100-ADD-ONE-MESSAGE
022600           THRU Y199-ADD-ONE-MESSAGE-EX
022700     END-IF.
022800 C399-CHECK-PAYLOAD-COMPLETE-EX.
022900 EXIT.
023000*
023100*-----------------------------------------------------------------*
023200 B100-COUNT-NONMD5-MANIFEST.
023300*-----------------------------------------------------------------*
023400     IF WK-MAN-ALGORITHM(WK-MAN-IX) NOT = "MD5"
023500        ADD 1 TO WK-N-NONMD5-COUNT
023600     END-IF.
023700 B199-COUNT-NONMD5-MANIFEST-EX.
023800 EXIT.
023900*
024000*-----------------------------------------------------------------*
024100 B200-FIND-CHOSEN-ALGORITHM.
024200*-----------------------------------------------------------------*
024300     IF WK-MAN-ALGORITHM(WK-MAN-IX) NOT = "MD5"
024400        MOVE WK-MAN-ALGORITHM(WK-MAN-IX) TO WK-C-CHOSEN-ALGORITHM
024500     END-IF.
024600 B299-FIND-CHOSEN-ALGORITHM-EX.
024700 EXIT.
024800*
024900*-----------------------------------------------------------------*
025000 D100-RESET-MANFILE-MATCH.
025100*-----------------------------------------------------------------*
025200     MOVE "N"                TO WK-C-MFL-MATCHED(WK-MFL-IX).
025300 D199-RESET-MANFILE-MATCH-EX.
025400 EXIT.
025500*
025600*-----------------------------------------------------------------*
025700 D200-RESET-DIRENT-MATCH.
025800*-----------------------------------------------------------------*
025900     MOVE "N"                TO WK-C-DIR-MATCHED(WK-DIR-IX).
026000 D299-RESET-DIRENT-MATCH-EX.
026100 EXIT.
026200*
026300*-----------------------------------------------------------------*
026400 E100-MATCH-ONE-MANFILE-ENTRY.
026500*-----------------------------------------------------------------*
026600     IF WK-MFL-ALGORITHM(WK-MFL-IX) = WK-C-CHOSEN-ALGORITHM
026700        PERFORM E110-MATCH-AGAINST-DIRENT
026800           THRU E119-MATCH-AGAINST-DIRENT-EX
026900           VARYING WK-DIR-IX FROM 1 BY 1
027000                    UNTIL WK-DIR-IX > WK-N-DIRENT-CNT
027100     END-IF.
027200 E199-MATCH-ONE-MANFILE-ENTRY-EX.
027300 EXIT.
027400*
027500*-----------------------------------------------------------------*
027600 E110-MATCH-AGAINST-DIRENT.
027700*-----------------------------------------------------------------*
027800     MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-PATH-CHECK-WORK.
027900     IF WK-DIR-IS-FILE(WK-DIR-IX)
028000           AND WK-C-PATH-PREFIX-CHECK = "data/"
028100           AND WK-DIR-PATH(WK-DIR-IX) = WK-MFL-PATH(WK-MFL-IX)
028200        MOVE "Y"             TO WK-C-MFL-MATCHED(WK-MFL-IX)
028300        MOVE "Y"             TO WK-C-DIR-MATCHED(WK-DIR-IX)
028400     END-IF.
028500 E119-MATCH-AGAINST-DIRENT-EX.
028600 EXIT.
028700*
028800*-----------------------------------------------------------------*
028900 F100-COUNT-MISSING-MANFILE.
029000*-----------------------------------------------------------------*
029100     IF WK-MFL-ALGORITHM(WK-MFL-IX) = WK-C-CHOSEN-ALGORITHM
029200           AND WK-C-MFL-MATCHED(WK-MFL-IX) NOT = "Y"
029300        ADD 1 TO WK-N-MISSING-COUNT
029400     END-IF.
029500 F199-COUNT-MISSING-MANFILE-EX.
029600 EXIT.
029700*
029800*-----------------------------------------------------------------*
029900 F200-COUNT-EXTRA-DIRENT.
030000*-----------------------------------------------------------------*
030100     MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-PATH-CHECK-WORK.
030200     IF WK-DIR-IS-FILE(WK-DIR-IX)
030300           AND WK-C-PATH-PREFIX-CHECK = "data/"
030400           AND WK-C-DIR-MATCHED(WK-DIR-IX) NOT = "Y"
030500        ADD 1 TO WK-N-EXTRA-COUNT
030600     END-IF.
030700 F299-COUNT-EXTRA-DIRENT-EX.
030800 EXIT.
030900*
031000*-----------------------------------------------------------------*
031100 Y100-ADD-ONE-MESSAGE.
031200*-----------------------------------------------------------------*
031300*    APPENDS WK-C-MSG-BUILD TO THE NEXT FREE SLOT OF THE RESULT'S  *
031400*    5-LINE MESSAGE TABLE.                                         *
031500     IF WK-N-DPVRSLT-MSG-CNT < 5
031600        ADD 1 TO WK-N-DPVRSLT-MSG-CNT
031700        MOVE WK-C-MSG-BUILD  TO
031800              WK-C-DPVRSLT-MESSAGE(WK-N-DPVRSLT-MSG-CNT)
031900     END-IF.
032000 Y199-ADD-ONE-MESSAGE-EX.
032100 EXIT.
032200*
032300*-----------------------------------------------------------------*
032400 Y900-ABNORMAL-TERMINATION.
032500*-----------------------------------------------------------------*
032600     PERFORM Z000-END-PROGRAM-ROUTINE
032700        THRU Z999-END-PROGRAM-ROUTINE-EX.
032800     EXIT PROGRAM.
032900*
033000*-----------------------------------------------------------------*
033100 Z000-END-PROGRAM-ROUTINE.
033200*-----------------------------------------------------------------*
033300     CONTINUE.
033400 Z999-END-PROGRAM-ROUTINE-EX.
033500 EXIT.
033600*
033700******************************************************************
033800*************** END OF PROGRAM SOURCE - DPVMANFV ****************
033900******************************************************************
