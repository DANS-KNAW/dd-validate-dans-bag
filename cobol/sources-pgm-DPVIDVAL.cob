000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     DPVIDVAL.
000400 AUTHOR.         R J VAN KEULEN.
000500 INSTALLATION.   DANS BATCH SERVICES.
000600 DATE-WRITTEN.   14 MAR 2005.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - CHECK-DIGIT VALIDATION OF
001100*               IDENTIFIER VALUES FOUND IN DATASET METADATA:
001200*               DAI (MOD-11), ISNI/ORCID (ISO 7064 MOD 11-2),
001300*               DOI (SYNTAX ONLY) AND URN:NBN (PREFIX ONLY).
001400*               CALLED FROM DPVDDMV, ONE IDENTIFIER PER CALL.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900*|USER    |DATE      | TAG      | DESCRIPTION                   |
002000*-----------------------------------------------------------------
002100*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION - E-REQ 20044 |
002200*|        |          |          | DAI AND ISNI CHECK DIGITS      |
002300*|RDNMHT  |02/11/2008| D2CORC1  | ADD ORCID VALIDATION - SHARES  |
002400*|        |          |          | ISO 7064 ROUTINE WITH ISNI     |
002500*|RDNTKW  |21/02/2018| D4CDOI1  | ADD DOI AND URN:NBN CHECKS FOR |
002600*|        |          |          | VAAS RULE SET E-REQ 47511      |
002700*-----------------------------------------------------------------
002800*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*                 NO FILES - PURE CHECK-DIGIT COMPUTATION.
004100*
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800*                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
004900*
005000*************************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                  PIC X(24) VALUE
005400     "** PROGRAM DPVIDVAL **".
005500*
005600*------------------ PROGRAM WORKING STORAGE ---------------------*
005700 01  WK-C-WORK-AREA.
005800     05  WK-C-VALUE-TRIMMED      PIC X(112) VALUE SPACES.
005900     05  WK-C-CHECK-COMPUTED     PIC X(01)  VALUE SPACE.
006000     05  WK-C-CHECK-ACTUAL       PIC X(01)  VALUE SPACE.
006100     05  WK-C-ALL-NUMERIC-SW     PIC X(01)  VALUE "Y".
006200         88  WK-C-ALL-NUMERIC            VALUE "Y".
006300     05  WK-C-ORCID-BASE         PIC X(16)  VALUE SPACES.
006400     05  WK-C-ISNI-BASE          PIC X(16)  VALUE SPACES.
006500*
006600 01  WK-N-WORK-AREA.
006700     05  WK-N-LENGTH             PIC 9(03) COMP VALUE ZERO.
006800     05  WK-N-BODY-LEN           PIC 9(03) COMP VALUE ZERO.
006900     05  WK-N-IX                 PIC 9(03) COMP VALUE ZERO.
007000     05  WK-N-WEIGHT             PIC 9(02) COMP VALUE ZERO.
007100     05  WK-N-DIGIT              PIC 9(01) COMP VALUE ZERO.
007200     05  WK-N-SUM                PIC 9(09) COMP VALUE ZERO.
007300     05  WK-N-TOTAL              PIC 9(09) COMP VALUE ZERO.
007400     05  WK-N-QUOTIENT           PIC 9(09) COMP VALUE ZERO.
007500     05  WK-N-REMAINDER          PIC 9(02) COMP VALUE ZERO.
007600     05  WK-N-CHECK-VALUE        PIC 9(02) COMP VALUE ZERO.
007700     05  WK-N-BASE-LEN           PIC 9(02) COMP VALUE ZERO.
007800*
007900*    -- REDEFINES 1: CHARACTER TABLE OVER THE INPUT VALUE, USED  --
008000*    -- FOR ALL POSITIONAL DIGIT SCANS BELOW.                    --
008100 01  WK-C-SCAN-AREA              PIC X(112) VALUE SPACES.
008200 01  WK-C-SCAN-CHARS REDEFINES WK-C-SCAN-AREA.
008300     05  WK-C-SCAN-CHAR OCCURS 112 TIMES
008400                 PIC X(01).
008500*
008600*    -- REDEFINES 2: DAI VALUE SPLIT INTO BODY / CHECK CHARACTER-
008700 01  WK-C-DAI-WORK               PIC X(11)  VALUE SPACES.
008800 01  WK-C-DAI-SPLIT REDEFINES WK-C-DAI-WORK.
008900     05  WK-C-DAI-BODY           PIC X(10).
009000     05  WK-C-DAI-CHECK          PIC X(01).
009100*
009200*    -- REDEFINES 3: 16-CHAR ISNI/ORCID BASE SPLIT INTO 15 DIGITS-
009300*    -- PLUS A TRAILING CHECK CHARACTER (ISO 7064 MOD 11-2).     -
009400 01  WK-C-ISO7064-WORK           PIC X(16)  VALUE SPACES.
009500 01  WK-C-ISO7064-SPLIT REDEFINES WK-C-ISO7064-WORK.
009600     05  WK-C-ISO7064-BODY       PIC X(15).
009700     05  WK-C-ISO7064-CHECK      PIC X(01).
009800*
009900*    -- REDEFINES 4: DOI PREFIX AREA, NUMBERED-GROUP VIEW OVER  --
010000*    -- THE "10.NNNN" PORTION AHEAD OF THE SLASH.               --
010100 01  WK-C-DOI-PREFIX             PIC X(20)  VALUE SPACES.
010200 01  WK-C-DOI-PREFIX-CHARS REDEFINES WK-C-DOI-PREFIX.
010300     05  WK-C-DOI-PREFIX-CHAR OCCURS 20 TIMES
010400                 PIC X(01).
010500*
010600 01  WK-C-URNNBN-LITERAL         PIC X(08)  VALUE "URN:NBN:".
010700*
010800****************
010900 LINKAGE SECTION.
011000****************
011100 COPY DPVIDCK.
011200*
011300 EJECT
011400****************************************************
011500 PROCEDURE DIVISION USING WK-C-DPVIDCK-RECORD.
011600****************************************************
011700 MAIN-MODULE.
011800     PERFORM A000-PROCESS-CALLED-ROUTINE
011900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012000     PERFORM Z000-END-PROGRAM-ROUTINE
012100        THRU Z999-END-PROGRAM-ROUTINE-EX.
012200     EXIT PROGRAM.
012300*
012400*-----------------------------------------------------------------*
012500 A000-PROCESS-CALLED-ROUTINE.
012600*-----------------------------------------------------------------*
012700     MOVE "N"                TO WK-C-DPVIDCK-VALID-SW.
012800     EVALUATE WK-C-DPVIDCK-TYPE
012900        WHEN "DAI"
013000        PERFORM C100-VALIDATE-DAI
013100           THRU C199-VALIDATE-DAI-EX
013200        WHEN "ISNI"
013300        PERFORM C200-VALIDATE-ISNI
013400           THRU C299-VALIDATE-ISNI-EX
013500        WHEN "ORCID"
013600        PERFORM C300-VALIDATE-ORCID
013700           THRU C399-VALIDATE-ORCID-EX
013800        WHEN "DOI"
013900        PERFORM C400-VALIDATE-DOI
014000           THRU C499-VALIDATE-DOI-EX
014100        WHEN "URNNBN"
014200        PERFORM C500-VALIDATE-URNNBN
014300           THRU C599-VALIDATE-URNNBN-EX
014400        WHEN OTHER
014500        CONTINUE
014600     END-EVALUATE.
014700 A099-PROCESS-CALLED-ROUTINE-EX.
014800 EXIT.
014900*
015000*-----------------------------------------------------------------*
015100 C100-VALIDATE-DAI.
015200*-----------------------------------------------------------------*
015300*    DAI - WEIGHTS 2,3,4,... RIGHT-TO-LEFT OVER THE BODY DIGITS,
015400*    SUM MOD 11.  REMAINDER 0 = CHECK '0', ELSE 11 - REMAINDER,
015500*    10 = CHECK 'X'.
015600     PERFORM D100-TRIM-VALUE
015700        THRU D199-TRIM-VALUE-EX.
015800     IF WK-N-LENGTH < 8 OR WK-N-LENGTH > 11
015900        GO TO C199-VALIDATE-DAI-EX
016000     END-IF.
016100     MOVE SPACES             TO WK-C-DAI-WORK.
016200     MOVE WK-C-VALUE-TRIMMED(1:WK-N-LENGTH) TO WK-C-DAI-WORK
016300                                 (12 - WK-N-LENGTH:WK-N-LENGTH).
016400     MOVE WK-N-LENGTH        TO WK-N-BODY-LEN.
016500     SUBTRACT 1              FROM WK-N-BODY-LEN.
016600     MOVE WK-C-DAI-WORK(12 - WK-N-LENGTH:WK-N-BODY-LEN)
016700                             TO WK-C-SCAN-AREA.
016800     PERFORM E100-CHECK-ALL-NUMERIC
016900        THRU E199-CHECK-ALL-NUMERIC-EX.
017000     IF NOT WK-C-ALL-NUMERIC
017100        GO TO C199-VALIDATE-DAI-EX
017200     END-IF.
017300     MOVE ZERO               TO WK-N-SUM.
017400     PERFORM C110-SUM-ONE-DAI-DIGIT
017500        THRU C119-SUM-ONE-DAI-DIGIT-EX
017600        VARYING WK-N-IX FROM 1 BY 1
017700              UNTIL WK-N-IX > WK-N-BODY-LEN.
017800     DIVIDE WK-N-SUM BY 11 GIVING WK-N-QUOTIENT
017900                          REMAINDER WK-N-REMAINDER.
018000     PERFORM F100-DERIVE-CHECK-CHAR
018100        THRU F199-DERIVE-CHECK-CHAR-EX.
018200     MOVE WK-C-DAI-WORK(12 - WK-N-LENGTH + WK-N-BODY-LEN:1)
018300                             TO WK-C-CHECK-ACTUAL.
018400     PERFORM G100-COMPARE-CHECK-CHAR
018500        THRU G199-COMPARE-CHECK-CHAR-EX.
018600 C199-VALIDATE-DAI-EX.
018700 EXIT.
018800*
018900*-----------------------------------------------------------------*
019000 C110-SUM-ONE-DAI-DIGIT.
019100*-----------------------------------------------------------------*
019200     MOVE WK-C-SCAN-CHAR(WK-N-IX) TO WK-N-DIGIT.
019300     COMPUTE WK-N-WEIGHT = 2 + (WK-N-BODY-LEN - WK-N-IX).
019400     COMPUTE WK-N-SUM = WK-N-SUM + (WK-N-DIGIT * WK-N-WEIGHT).
019500 C119-SUM-ONE-DAI-DIGIT-EX.
019600 EXIT.
019700*
019800*-----------------------------------------------------------------*
019900 C200-VALIDATE-ISNI.
020000*-----------------------------------------------------------------*
020100*    ACCEPTED FORMS: BARE 16 CHARS, GROUPED WITH DASHES/SPACES,
020200*    OR AN ISNI.ORG URL.  AFTER STRIPPING, 16 CHARS MUST REMAIN.
020300     PERFORM D200-STRIP-ISNI-FORM
020400        THRU D299-STRIP-ISNI-FORM-EX.
020500     IF WK-N-BASE-LEN NOT = 16
020600        GO TO C299-VALIDATE-ISNI-EX
020700     END-IF.
020800     MOVE WK-C-ISNI-BASE     TO WK-C-ISO7064-WORK.
020900     PERFORM H100-ISO7064-CHECK
021000        THRU H199-ISO7064-CHECK-EX.
021100 C299-VALIDATE-ISNI-EX.
021200 EXIT.
021300*
021400*-----------------------------------------------------------------*
021500 C300-VALIDATE-ORCID.                                             D2CORC1 
021600*-----------------------------------------------------------------*
021700*    MUST BE HTTP(S)://ORCID.ORG/ FOLLOWED BY FOUR 4-CHAR GROUPS
021800*    SEPARATED BY DASHES (16 BASE CHARACTERS); SAME ISO 7064
021900*    CHECK DIGIT AS ISNI.
022000     PERFORM D300-STRIP-ORCID-FORM
022100        THRU D399-STRIP-ORCID-FORM-EX.
022200     IF WK-N-BASE-LEN NOT = 16
022300        GO TO C399-VALIDATE-ORCID-EX
022400     END-IF.
022500     MOVE WK-C-ORCID-BASE    TO WK-C-ISO7064-WORK.
022600     PERFORM H100-ISO7064-CHECK
022700        THRU H199-ISO7064-CHECK-EX.
022800 C399-VALIDATE-ORCID-EX.
022900 EXIT.
023000*
023100*-----------------------------------------------------------------*
023200 C400-VALIDATE-DOI.                                               D4CDOI1 
023300*-----------------------------------------------------------------*
023400*    "10." + DIGITS(FIRST GROUP >= 4, OPTIONAL .DIGITS GROUPS)
023500*    + "/" + NON-EMPTY SUFFIX.
023600     PERFORM D100-TRIM-VALUE
023700        THRU D199-TRIM-VALUE-EX.
023800     IF WK-N-LENGTH < 7
023900        GO TO C499-VALIDATE-DOI-EX
024000     END-IF.
024100     IF WK-C-VALUE-TRIMMED(1:3) NOT = "10."
024200        GO TO C499-VALIDATE-DOI-EX
024300     END-IF.
024400     PERFORM D400-SPLIT-DOI-PREFIX-SUFFIX
024500        THRU D499-SPLIT-DOI-PREFIX-SUFFIX-EX.
024600 C499-VALIDATE-DOI-EX.
024700 EXIT.
024800*
024900*-----------------------------------------------------------------*
025000 C500-VALIDATE-URNNBN.                                            D4CDOI1 
025100*-----------------------------------------------------------------*
025200*    MUST START WITH "URN:NBN:" (CASE-INSENSITIVE).
025300     PERFORM D100-TRIM-VALUE
025400        THRU D199-TRIM-VALUE-EX.
025500     IF WK-N-LENGTH < 8
025600        GO TO C599-VALIDATE-URNNBN-EX
025700     END-IF.
025800     MOVE WK-C-VALUE-TRIMMED(1:8) TO WK-C-SCAN-AREA(1:8).
025900     INSPECT WK-C-SCAN-AREA(1:8) CONVERTING
026000        "abcdefghijklmnopqrstuvwxyz" TO
026100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026200     IF WK-C-SCAN-AREA(1:8) = WK-C-URNNBN-LITERAL
026300        MOVE "Y"             TO WK-C-DPVIDCK-VALID-SW
026400     END-IF.
026500 C599-VALIDATE-URNNBN-EX.
026600 EXIT.
026700*
026800*-----------------------------------------------------------------*
026900 D100-TRIM-VALUE.
027000*-----------------------------------------------------------------*
027100     MOVE WK-C-DPVIDCK-VALUE TO WK-C-VALUE-TRIMMED.
027200     MOVE 112                TO WK-N-LENGTH.
027300     PERFORM D110-BACK-UP-OVER-SPACES
027400        UNTIL WK-N-LENGTH = 0
027500        OR WK-C-VALUE-TRIMMED(WK-N-LENGTH:1) NOT = SPACE.
027600 D199-TRIM-VALUE-EX.
027700 EXIT.
027800*
027900*-----------------------------------------------------------------*
028000 D110-BACK-UP-OVER-SPACES.
028100*-----------------------------------------------------------------*
028200     SUBTRACT 1              FROM WK-N-LENGTH.
028300*-----------------------------------------------------------------*
028400 D200-STRIP-ISNI-FORM.
028500*-----------------------------------------------------------------*
028600     PERFORM D100-TRIM-VALUE
028700        THRU D199-TRIM-VALUE-EX.
028800     MOVE SPACES             TO WK-C-ISNI-BASE.
028900     MOVE ZERO               TO WK-N-BASE-LEN.
029000     IF WK-N-LENGTH >= 18
029100           AND (WK-C-VALUE-TRIMMED(1:18) = "http://isni.org/is"
029200           OR WK-C-VALUE-TRIMMED(1:19) = "https://isni.org/is")
029300        PERFORM D210-STRIP-URL-PREFIX
029400           THRU D219-STRIP-URL-PREFIX-EX
029500     ELSE
029600        PERFORM D220-STRIP-SEPARATORS
029700           THRU D229-STRIP-SEPARATORS-EX
029800     END-IF.
029900 D299-STRIP-ISNI-FORM-EX.
030000 EXIT.
030100*
030200*-----------------------------------------------------------------*
030300 D210-STRIP-URL-PREFIX.
030400*-----------------------------------------------------------------*
030500*    LOCATE THE LAST "/" AND TREAT WHAT FOLLOWS AS THE GROUPED
030600*    IDENTIFIER (E.G. 0000-0002-1825-0097), THEN STRIP DASHES.
030700     MOVE ZERO               TO WK-N-IX.
030800     INSPECT WK-C-VALUE-TRIMMED(1:WK-N-LENGTH)
030900        TALLYING WK-N-IX FOR ALL "/".
031000     UNSTRING WK-C-VALUE-TRIMMED(1:WK-N-LENGTH) DELIMITED BY "/"
031100        INTO WK-C-DAI-WORK WK-C-DAI-WORK WK-C-DAI-WORK
031200             WK-C-SCAN-AREA
031300     END-UNSTRING.
031400     PERFORM D220-STRIP-SEPARATORS-FROM-SCAN
031500        THRU D229-STRIP-SEPARATORS-FROM-SCAN-EX.
031600 D219-STRIP-URL-PREFIX-EX.
031700 EXIT.
031800*
031900*-----------------------------------------------------------------*
032000 D220-STRIP-SEPARATORS.
032100*-----------------------------------------------------------------*
032200     MOVE WK-C-VALUE-TRIMMED(1:WK-N-LENGTH) TO WK-C-SCAN-AREA.
032300     PERFORM D220-STRIP-SEPARATORS-FROM-SCAN
032400        THRU D229-STRIP-SEPARATORS-FROM-SCAN-EX.
032500 D229-STRIP-SEPARATORS-EX.
032600 EXIT.
032700*
032800*-----------------------------------------------------------------*
032900 D220-STRIP-SEPARATORS-FROM-SCAN.
033000*-----------------------------------------------------------------*
033100     MOVE SPACES             TO WK-C-ISNI-BASE.
033200     MOVE ZERO               TO WK-N-BASE-LEN.
033300     PERFORM D225-STRIP-ONE-CHARACTER
033400        THRU D228-STRIP-ONE-CHARACTER-EX
033500        VARYING WK-N-IX FROM 1 BY 1 UNTIL WK-N-IX > 112.
033600 D229-STRIP-SEPARATORS-FROM-SCAN-EX.
033700 EXIT.
033800*
033900*-----------------------------------------------------------------*
034000 D225-STRIP-ONE-CHARACTER.
034100*-----------------------------------------------------------------*
034200     IF WK-C-SCAN-CHAR(WK-N-IX) NOT = "-"
034300           AND WK-C-SCAN-CHAR(WK-N-IX) NOT = SPACE
034400        ADD 1 TO WK-N-BASE-LEN
034500        IF WK-N-BASE-LEN <= 16
034600           MOVE WK-C-SCAN-CHAR(WK-N-IX)
034700              TO WK-C-ISNI-BASE(WK-N-BASE-LEN:1)
034800        END-IF
034900     END-IF.
035000 D228-STRIP-ONE-CHARACTER-EX.
035100 EXIT.
035200*
035300*-----------------------------------------------------------------*
035400 D300-STRIP-ORCID-FORM.                                           D2CORC1 
035500*-----------------------------------------------------------------*
035600     MOVE SPACES             TO WK-C-ORCID-BASE.
035700     MOVE ZERO               TO WK-N-BASE-LEN.
035800     PERFORM D100-TRIM-VALUE
035900        THRU D199-TRIM-VALUE-EX.
036000     IF WK-N-LENGTH < 16
036100        GO TO D399-STRIP-ORCID-FORM-EX
036200     END-IF.
036300     MOVE WK-C-VALUE-TRIMMED(1:WK-N-LENGTH) TO WK-C-SCAN-AREA.
036400     INSPECT WK-C-SCAN-AREA CONVERTING
036500        "abcdefghijklmnopqrstuvwxyz" TO
036600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036700     IF WK-C-SCAN-AREA(1:16) NOT = "HTTP://ORCID.ORG"(1:16)
036800           AND WK-C-SCAN-AREA(1:17) NOT = "HTTPS://ORCID.ORG"
036900        GO TO D399-STRIP-ORCID-FORM-EX
037000     END-IF.
037100     MOVE WK-C-VALUE-TRIMMED(1:WK-N-LENGTH) TO WK-C-SCAN-AREA.
037200     PERFORM D220-STRIP-SEPARATORS-FROM-SCAN
037300        THRU D229-STRIP-SEPARATORS-FROM-SCAN-EX.
037400     MOVE WK-C-ISNI-BASE     TO WK-C-ORCID-BASE.
037500 D399-STRIP-ORCID-FORM-EX.
037600 EXIT.
037700*
037800*-----------------------------------------------------------------*
037900 D400-SPLIT-DOI-PREFIX-SUFFIX.                                    D4CDOI1 
038000*-----------------------------------------------------------------*
038100     MOVE SPACES             TO WK-C-SCAN-AREA.
038200     MOVE WK-C-VALUE-TRIMMED(1:WK-N-LENGTH) TO WK-C-SCAN-AREA.
038300     MOVE ZERO               TO WK-N-IX.
038400     PERFORM D405-FIND-SLASH-SCAN
038500        THRU D408-FIND-SLASH-SCAN-EX
038600        VARYING WK-N-BODY-LEN FROM 1 BY 1
038700              UNTIL WK-N-BODY-LEN > WK-N-LENGTH
038800              OR WK-C-SCAN-CHAR(WK-N-BODY-LEN) = "/".
038900     IF WK-N-BODY-LEN > WK-N-LENGTH
039000        GO TO D499-SPLIT-DOI-PREFIX-SUFFIX-EX
039100     END-IF.
039200     IF WK-N-BODY-LEN >= WK-N-LENGTH
039300        GO TO D499-SPLIT-DOI-PREFIX-SUFFIX-EX
039400     END-IF.
039500     MOVE SPACES             TO WK-C-DOI-PREFIX.
039600     MOVE WK-C-SCAN-AREA(4:WK-N-BODY-LEN - 4) TO WK-C-DOI-PREFIX.
039700     PERFORM D410-CHECK-DOI-PREFIX-DIGITS
039800        THRU D419-CHECK-DOI-PREFIX-DIGITS-EX.
039900     IF WK-N-BASE-LEN < 4
040000        GO TO D499-SPLIT-DOI-PREFIX-SUFFIX-EX
040100     END-IF.
040200     IF WK-N-BODY-LEN = WK-N-LENGTH
040300        GO TO D499-SPLIT-DOI-PREFIX-SUFFIX-EX
040400     END-IF.
040500     MOVE "Y"                TO WK-C-DPVIDCK-VALID-SW.
040600 D499-SPLIT-DOI-PREFIX-SUFFIX-EX.
040700 EXIT.
040800*
040900*-----------------------------------------------------------------*
041000 D405-FIND-SLASH-SCAN.
041100*-----------------------------------------------------------------*
041200     CONTINUE.
041300 D408-FIND-SLASH-SCAN-EX.
041400 EXIT.
041500*
041600*-----------------------------------------------------------------*
041700 D410-CHECK-DOI-PREFIX-DIGITS.
041800*-----------------------------------------------------------------*
041900*    THE PREFIX (AFTER "10.") MUST BE DIGITS, OPTIONALLY GROUPED
042000*    BY DOTS; WK-N-BASE-LEN RECEIVES THE LENGTH OF THE FIRST
042100*    (LEADING) DIGIT GROUP FOR THE >= 4 TEST.
042200     MOVE ZERO               TO WK-N-BASE-LEN.
042300     MOVE ZERO               TO WK-N-IX.
042400     PERFORM D415-SCAN-ONE-PREFIX-CHAR
042500        THRU D418-SCAN-ONE-PREFIX-CHAR-EX
042600        VARYING WK-N-IX FROM 1 BY 1 UNTIL WK-N-IX > 16
042700           OR WK-C-DOI-PREFIX-CHAR(WK-N-IX) = SPACE.
042800 D419-CHECK-DOI-PREFIX-DIGITS-EX.
042900 EXIT.
043000*
043100*-----------------------------------------------------------------*
043200 D415-SCAN-ONE-PREFIX-CHAR.
043300*-----------------------------------------------------------------*
043400     IF WK-C-DOI-PREFIX-CHAR(WK-N-IX) = "."
043500        IF WK-N-BASE-LEN = 0
043600           MOVE 99 TO WK-N-BASE-LEN
043700        END-IF
043800     ELSE
043900        IF WK-C-DOI-PREFIX-CHAR(WK-N-IX) NOT NUMERIC
044000           MOVE ZERO TO WK-N-BASE-LEN
044100           MOVE 99 TO WK-N-IX
044200        ELSE
044300           IF WK-N-BASE-LEN < 4
044400              ADD 1 TO WK-N-BASE-LEN
044500           END-IF
044600        END-IF
044700     END-IF.
044800 D418-SCAN-ONE-PREFIX-CHAR-EX.
044900 EXIT.
045000*
045100*-----------------------------------------------------------------*
045200 E100-CHECK-ALL-NUMERIC.
045300*-----------------------------------------------------------------*
045400     MOVE "Y"                TO WK-C-ALL-NUMERIC-SW.
045500     PERFORM E110-CHECK-ONE-CHARACTER
045600        THRU E118-CHECK-ONE-CHARACTER-EX
045700        VARYING WK-N-IX FROM 1 BY 1
045800              UNTIL WK-N-IX > WK-N-BODY-LEN.
045900 E199-CHECK-ALL-NUMERIC-EX.
046000 EXIT.
046100*
046200*-----------------------------------------------------------------*
046300 E110-CHECK-ONE-CHARACTER.
046400*-----------------------------------------------------------------*
046500     IF WK-C-SCAN-CHAR(WK-N-IX) NOT NUMERIC
046600        MOVE "N"             TO WK-C-ALL-NUMERIC-SW
046700     END-IF.
046800 E118-CHECK-ONE-CHARACTER-EX.
046900 EXIT.
047000*
047100*-----------------------------------------------------------------*
047200 F100-DERIVE-CHECK-CHAR.
047300*-----------------------------------------------------------------*
047400     IF WK-N-REMAINDER = 0
047500        MOVE "0"             TO WK-C-CHECK-COMPUTED
047600     ELSE
047700        COMPUTE WK-N-CHECK-VALUE = 11 - WK-N-REMAINDER
047800        IF WK-N-CHECK-VALUE = 10
047900           MOVE "X"          TO WK-C-CHECK-COMPUTED
048000        ELSE
048100           MOVE WK-N-CHECK-VALUE TO WK-C-CHECK-COMPUTED
048200        END-IF
048300     END-IF.
048400 F199-DERIVE-CHECK-CHAR-EX.
048500 EXIT.
048600*
048700*-----------------------------------------------------------------*
048800 G100-COMPARE-CHECK-CHAR.
048900*-----------------------------------------------------------------*
049000     IF WK-C-CHECK-ACTUAL = WK-C-CHECK-COMPUTED
049100        MOVE "Y"             TO WK-C-DPVIDCK-VALID-SW
049200     ELSE
049300        IF (WK-C-CHECK-ACTUAL = "x" AND WK-C-CHECK-COMPUTED = "X")
049400           OR (WK-C-CHECK-ACTUAL = "X" AND WK-C-CHECK-COMPUTED = "x")
049500           MOVE "Y"          TO WK-C-DPVIDCK-VALID-SW
049600        END-IF
049700     END-IF.
049800 G199-COMPARE-CHECK-CHAR-EX.
049900 EXIT.
050000*
050100*-----------------------------------------------------------------*
050200 H100-ISO7064-CHECK.
050300*-----------------------------------------------------------------*
050400*    ISO 7064 MOD 11-2: TOTAL=0; FOR EACH OF THE FIRST 15 DIGITS
050500*    TOTAL=(TOTAL+DIGIT)*2; CHECK=(12-(TOTAL MOD 11)) MOD 11,
050600*    10 = 'X'.
050700     MOVE ZERO               TO WK-N-TOTAL.
050800     MOVE WK-C-ISO7064-BODY  TO WK-C-SCAN-AREA(1:15).
050900     PERFORM H110-SUM-ONE-ISO-DIGIT
051000        THRU H118-SUM-ONE-ISO-DIGIT-EX
051100        VARYING WK-N-IX FROM 1 BY 1 UNTIL WK-N-IX > 15.
051200     DIVIDE WK-N-TOTAL BY 11 GIVING WK-N-QUOTIENT
051300                            REMAINDER WK-N-REMAINDER.
051400     COMPUTE WK-N-CHECK-VALUE = 12 - WK-N-REMAINDER.
051500     IF WK-N-CHECK-VALUE > 10
051600        SUBTRACT 11 FROM WK-N-CHECK-VALUE
051700     END-IF.
051800     IF WK-N-CHECK-VALUE = 10
051900        MOVE "X"             TO WK-C-CHECK-COMPUTED
052000     ELSE
052100        MOVE WK-N-CHECK-VALUE TO WK-C-CHECK-COMPUTED
052200     END-IF.
052300     MOVE WK-C-ISO7064-CHECK TO WK-C-CHECK-ACTUAL.
052400     PERFORM G100-COMPARE-CHECK-CHAR
052500        THRU G199-COMPARE-CHECK-CHAR-EX.
052600 H199-ISO7064-CHECK-EX.
052700 EXIT.
052800*
052900*-----------------------------------------------------------------*
053000 H110-SUM-ONE-ISO-DIGIT.
053100*-----------------------------------------------------------------*
053200     IF WK-C-SCAN-CHAR(WK-N-IX) NOT NUMERIC
053300        GO TO H199-ISO7064-CHECK-EX
053400     END-IF.
053500     MOVE WK-C-SCAN-CHAR(WK-N-IX) TO WK-N-DIGIT.
053600     COMPUTE WK-N-TOTAL = (WK-N-TOTAL + WK-N-DIGIT) * 2.
053700 H118-SUM-ONE-ISO-DIGIT-EX.
053800 EXIT.
053900*
054000*-----------------------------------------------------------------*
054100 Y900-ABNORMAL-TERMINATION.
054200*-----------------------------------------------------------------*
054300     PERFORM Z000-END-PROGRAM-ROUTINE
054400        THRU Z999-END-PROGRAM-ROUTINE-EX.
054500     EXIT PROGRAM.
054600*
054700*-----------------------------------------------------------------*
054800 Z000-END-PROGRAM-ROUTINE.
054900*-----------------------------------------------------------------*
055000     CONTINUE.
055100 Z999-END-PROGRAM-ROUTINE-EX.
055200 EXIT.
055300*
055400******************************************************************
055500*************** END OF PROGRAM SOURCE - DPVIDVAL ****************
055600******************************************************************
