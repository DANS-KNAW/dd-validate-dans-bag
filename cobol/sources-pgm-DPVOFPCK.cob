000100  *************************
000200  IDENTIFICATION DIVISION.
000300  *************************
000400  PROGRAM-ID.     DPVOFPCK.
000500  AUTHOR.         M H TER STEEGE.
000600  INSTALLATION.   DANS BATCH SERVICES.
000700  DATE-WRITTEN.   22 OCT 2011.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000  *
001100  *DESCRIPTION :  THIS RULE PROGRAM CHECKS THE ORIGINAL-FILEPATHS
001200  *               MAPPING ITSELF (THE OFPEXIST/OFPMAP FACTS) - WHETHER
001300  *               THE MAPPING IS PRESENT AND UTF-8 DECODABLE, AND
001400  *               WHETHER IT FORMS A COMPLETE BIJECTION BETWEEN THE
001500  *               DECLARED FILE LIST AND THE PAYLOAD.  DPVFILXV USES
001600  *               THE MAPPING TO TRANSLATE THE DECLARED SIDE BEFORE ITS
001700  *               OWN CHECKS RUN, BUT DOES NOT VALIDATE THE MAPPING
001800  *               ITSELF - THAT IS THIS PROGRAM'S JOB.  CALLED ONCE PER
001900  *               APPLICABLE RULE, PER PACKAGE - THE CHECK OPTION CODE
002000  *               (WK-C-DPVRSLT-OPTNCD) SELECTS WHICH OF THE SIX CHECKS
002100  *               TO RUN.
002200  *
002300  *=================================================================
002400  * HISTORY OF MODIFICATION:
002500  *=================================================================
002600  *|USER    |DATE      | TAG      | DESCRIPTION                   |
002700  *-----------------------------------------------------------------
002800  *|RDNMHT  |22/10/2011| D3COFPX1 | INITIAL VERSION - ORIGINAL-    |
002900  *|        |          |          | FILEPATHS RULE SET - E-REQ     |
003000  *|        |          |          | 20402                          |
003100  *|RDNMHT  |14/02/2012| D3COFPX2 | 3.3.2 WAS ONE COMBINED CHECK - |
003200  *|        |          |          | SPLIT INTO FOUR DIRECTIONAL    |
003300  *|        |          |          | CHECKS SO EACH MISMATCH GETS   |
003400  *|        |          |          | ITS OWN MESSAGE - E-REQ 20415  |
003500  *-----------------------------------------------------------------
003600  *
003700   EJECT
003800  **********************
003900   ENVIRONMENT DIVISION.
004000  **********************
004100   CONFIGURATION SECTION.
004200   SOURCE-COMPUTER.  IBM-AS400.
004300   OBJECT-COMPUTER.  IBM-AS400.
004400   SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500  *
004600   INPUT-OUTPUT SECTION.
004700   FILE-CONTROL.
004800  *                 NO FILES - ALL FACTS ARRIVE VIA THE LINKAGE
004900  *                 PACKAGE-WORK-SET PASSED IN FROM DPVDRV01.
005000  *
005100   EJECT
005200  ***************
005300   DATA DIVISION.
005400  ***************
005500   FILE SECTION.
005600  **************
005700  *                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
005800  *
005900  *************************
006000   WORKING-STORAGE SECTION.
006100  *************************
006200   01  FILLER                  PIC X(24) VALUE
006300       "** PROGRAM DPVOFPCK **".
006400  *
006500  *------------------ PROGRAM WORKING STORAGE ---------------------*
006600   01  WK-N-WORK-AREA.
006700       05  WK-N-MISSING-COUNT      PIC 9(04) COMP VALUE ZERO.
006800       05  WK-N-GENERIC-LEN        PIC 9(03) COMP VALUE ZERO.
006900       05  WK-N-FAILLIST-LEN       PIC 9(02) COMP VALUE ZERO.
007000       05  WK-N-SCAN-IX            PIC 9(04) COMP VALUE ZERO.
007100       05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
007200           88  WK-C-FOUND                    VALUE "Y".
007300       05  WK-C-SPACE-FOUND-SW     PIC X(01) VALUE "N".
007400           88  WK-C-SPACE-FOUND              VALUE "Y".
007500  *
007600  *    -- REDEFINES 1: THE MESSAGE-BUILD AREA VIEWED AS TWO HALVES,
007700  *    -- SAME CONVENTION AS DPVMANFV, DPVDDMV AND DPVFILXV.           --
007800   01  WK-C-MSG-BUILD              PIC X(88)  VALUE SPACES.
007900   01  WK-C-MSG-HALVES REDEFINES WK-C-MSG-BUILD.
008000       05  WK-C-MSG-FIRST-HALF     PIC X(44).
008100       05  WK-C-MSG-SECOND-HALF    PIC X(44).
008200  *
008300  *    -- A RUNNING COMMA-SEPARATED LIST OF THE FILEPATHS A CHECK HAS
008400  *    -- FLAGGED, BUILT BY Y200-APPEND-TO-FAILLIST.                   --
008500   01  WK-C-FAILLIST-BUILD         PIC X(80)  VALUE SPACES.
008600  *
008700  *    -- REDEFINES 2: A 112-BYTE GENERIC WORK VALUE, VIEWED AS A
008800  *    -- CHARACTER TABLE SO ITS TRUE (TRAILING-SPACE-TRIMMED) LENGTH
008900  *    -- CAN BE LOCATED A CHARACTER AT A TIME, AND SO AN EMBEDDED
009000  *    -- SPACE CAN BE LOCATED AT ANY POSITION.                        --
009100   01  WK-C-GENERIC-VALUE          PIC X(112) VALUE SPACES.
009200   01  WK-C-GENERIC-CHARS REDEFINES WK-C-GENERIC-VALUE.
009300       05  WK-C-GENERIC-CHAR OCCURS 112 TIMES
009400                                   PIC X(01).
009500  *
009600  *    -- REDEFINES 3: A WORKING COPY OF ONE DIRENT PATH, VIEWED AS
009700  *    -- ITS FIRST FIVE BYTES (FOR THE "UNDER data/" TEST) PLUS THE
009800  *    -- REMAINDER OF THE PATH - SAME IDIOM AS DPVMANFV/DPVFILXV.     --
009900   01  WK-C-PATH-CHECK-WORK        PIC X(112) VALUE SPACES.
010000   01  WK-C-PATH-CHECK-SPLIT REDEFINES WK-C-PATH-CHECK-WORK.
010100       05  WK-C-PATH-PREFIX-CHECK  PIC X(05).
010200       05  FILLER                  PIC X(107).
010300  *
010400  ****************
010500   LINKAGE SECTION.
010600  ****************
010700   COPY DPVPKGWS.
010800  *
010900   COPY DPVRSLT.
011000  *
011100   EJECT
011200  ****************************************************
011300   PROCEDURE DIVISION USING WK-C-PKGWS-RECORD,
011400                            WK-C-DPVRSLT-RECORD.
011500  ****************************************************
011600   MAIN-MODULE.
011700       PERFORM A000-PROCESS-CALLED-ROUTINE
011800          THRU A099-PROCESS-CALLED-ROUTINE-EX.
011900       PERFORM Z000-END-PROGRAM-ROUTINE
012000          THRU Z999-END-PROGRAM-ROUTINE-EX.
012100       EXIT PROGRAM.
012200  *
012300  *-----------------------------------------------------------------*
012400   A000-PROCESS-CALLED-ROUTINE.
012500  *-----------------------------------------------------------------*
012600       MOVE "PASS"             TO WK-C-DPVRSLT-STATUS.
012700       MOVE ZERO               TO WK-N-DPVRSLT-MSG-CNT.
012800       EVALUATE WK-C-DPVRSLT-OPTNCD
012900           WHEN "OFEX"
013000               PERFORM C100-CHECK-EXISTENCE
013100                  THRU C199-CHECK-EXISTENCE-EX
013200           WHEN "OFC1"
013300               PERFORM C200-CHECK-LOGICAL-IN-DECLARED
013400                  THRU C299-CHECK-LOGICAL-IN-DECLARED-EX
013500           WHEN "OFC2"
013600               PERFORM C300-CHECK-DECLARED-HAS-MAPPING
013700                  THRU C399-CHECK-DECLARED-HAS-MAPPING-EX
013800           WHEN "OFC3"
013900               PERFORM C400-CHECK-PHYSICAL-IN-PAYLOAD
014000                  THRU C499-CHECK-PHYSICAL-IN-PAYLOAD-EX
014100           WHEN "OFC4"
014200               PERFORM C500-CHECK-PAYLOAD-HAS-MAPPING
014300                  THRU C599-CHECK-PAYLOAD-HAS-MAPPING-EX
014400           WHEN "OFSP"
014500               PERFORM C600-CHECK-PHYSICAL-NO-SPACES
014600                  THRU C699-CHECK-PHYSICAL-NO-SPACES-EX
014700           WHEN OTHER
014800               MOVE "DPVOFPCK CALLED WITH AN UNKNOWN OPTION CODE"
014900                                   TO WK-C-MSG-BUILD
015000               PERFORM Y100-ADD-ONE-MESSAGE
015100                  THRU Y199-ADD-ONE-MESSAGE-EX
015200       END-EVALUATE.
015300   A099-PROCESS-CALLED-ROUTINE-EX.
015400   EXIT.
015500  *
015600  *-----------------------------------------------------------------*
015700  *    RULE 3.3.1 - OFPEXIST "N" MEANS THE PACKAGE CARRIES NO
015800  *    ORIGINAL-FILEPATHS MAPPING AT ALL (THE MAPPING IS OPTIONAL, SO
015900  *    THE REMAINING FIVE CHECKS ARE SKIPPED); "U" MEANS A MAPPING IS
016000  *    PRESENT BUT COULD NOT BE UTF-8 DECODED, WHICH FAILS OUTRIGHT;
016100  *    "Y" MEANS A MAPPING IS PRESENT AND DECODABLE.
016200  *-----------------------------------------------------------------*
016300   C100-CHECK-EXISTENCE.
016400  *-----------------------------------------------------------------*
016500       EVALUATE TRUE
016600           WHEN WK-C-OFP-ABSENT
016700               MOVE "SKIPDEP"      TO WK-C-DPVRSLT-STATUS
016800           WHEN WK-C-OFP-NOT-UTF8
016900               MOVE "ORIGINAL-FILEPATHS MAPPING IS NOT UTF-8 DECODABLE"
017000                                   TO WK-C-MSG-BUILD
017100               PERFORM Y100-ADD-ONE-MESSAGE
017200                  THRU Y199-ADD-ONE-MESSAGE-EX
017300           WHEN WK-C-OFP-EXISTS
017400               CONTINUE
017500           WHEN OTHER
017600               MOVE "ORIGINAL-FILEPATHS EXISTENCE FLAG NOT Y, N OR U"
017700                                   TO WK-C-MSG-BUILD
017800               PERFORM Y100-ADD-ONE-MESSAGE
017900                  THRU Y199-ADD-ONE-MESSAGE-EX
018000       END-EVALUATE.
018100   C199-CHECK-EXISTENCE-EX.
018200   EXIT.
018300  *
018400  *-----------------------------------------------------------------*
018500  *    RULE 3.3.2 (DIRECTION 1 OF 4) - EVERY LOGICAL PATH NAMED BY
018600  *    AN ORIGINAL-FILEPATHS MAPPING ENTRY MUST APPEAR AMONG THE
018700  *    DECLARED (FXFILE) PATHS.
018800  *-----------------------------------------------------------------*
018900   C200-CHECK-LOGICAL-IN-DECLARED.
019000  *-----------------------------------------------------------------*
019100       MOVE ZERO               TO WK-N-MISSING-COUNT.
019200       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
019300       MOVE ZERO               TO WK-N-FAILLIST-LEN.
019400       PERFORM E100-CHECK-ONE-LOGICAL
019500          THRU E199-CHECK-ONE-LOGICAL-EX
019600          VARYING WK-OFP-IX FROM 1 BY 1
019700                   UNTIL WK-OFP-IX > WK-N-OFPMAP-CNT.
019800       IF WK-N-MISSING-COUNT > 0
019900          MOVE "MAPPING(S) WITH NO MATCHING DECLARED PATH: "
020000                                TO WK-C-MSG-FIRST-HALF
020100          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
020200                                TO WK-C-MSG-SECOND-HALF
020300          PERFORM Y100-ADD-ONE-MESSAGE
020400             THRU Y199-ADD-ONE-MESSAGE-EX
020500       END-IF.
020600   C299-CHECK-LOGICAL-IN-DECLARED-EX.
020700   EXIT.
020800  *
020900  *-----------------------------------------------------------------*
021000   E100-CHECK-ONE-LOGICAL.
021100  *-----------------------------------------------------------------*
021200       MOVE "N"                TO WK-C-FOUND-SW.
021300       PERFORM E110-SEARCH-DECLARED-FOR-LOGICAL
021400          THRU E119-SEARCH-DECLARED-FOR-LOGICAL-EX
021500          VARYING WK-FXF-IX FROM 1 BY 1
021600                   UNTIL WK-FXF-IX > WK-N-FXFILE-CNT
021700                   OR WK-C-FOUND.
021800       IF NOT WK-C-FOUND
021900          ADD 1 TO WK-N-MISSING-COUNT
022000          MOVE WK-OFP-LOGICAL(WK-OFP-IX) TO WK-C-GENERIC-VALUE
022100          PERFORM D100-TRIM-GENERIC-VALUE
022200             THRU D199-TRIM-GENERIC-VALUE-EX
022300          PERFORM Y200-APPEND-TO-FAILLIST
022400             THRU Y299-APPEND-TO-FAILLIST-EX
022500       END-IF.
022600   E199-CHECK-ONE-LOGICAL-EX.
022700   EXIT.
022800  *
022900  *-----------------------------------------------------------------*
023000   E110-SEARCH-DECLARED-FOR-LOGICAL.
023100  *-----------------------------------------------------------------*
023200       IF WK-FXF-PATH(WK-FXF-IX) = WK-OFP-LOGICAL(WK-OFP-IX)
023300          MOVE "Y"              TO WK-C-FOUND-SW
023400       END-IF.
023500   E119-SEARCH-DECLARED-FOR-LOGICAL-EX.
023600   EXIT.
023700  *
023800  *-----------------------------------------------------------------*
023900   D100-TRIM-GENERIC-VALUE.
024000  *-----------------------------------------------------------------*
024100       MOVE 112                TO WK-N-GENERIC-LEN.
024200       PERFORM D110-TRIM-GENERIC-SCAN
024300          THRU D119-TRIM-GENERIC-SCAN-EX
024400          VARYING WK-N-GENERIC-LEN FROM 112 BY -1
024500                   UNTIL WK-N-GENERIC-LEN = 0
024600                   OR WK-C-GENERIC-CHAR(WK-N-GENERIC-LEN) NOT = SPACE.
024700   D199-TRIM-GENERIC-VALUE-EX.
024800   EXIT.
024900  *
025000  *-----------------------------------------------------------------*
025100   D110-TRIM-GENERIC-SCAN.
025200  *-----------------------------------------------------------------*
025300       CONTINUE.
025400   D119-TRIM-GENERIC-SCAN-EX.
025500   EXIT.
025600  *
025700  *-----------------------------------------------------------------*
025800  *    RULE 3.3.2 (DIRECTION 2 OF 4) - EVERY DECLARED (FXFILE) PATH
025900  *    MUST HAVE AN ORIGINAL-FILEPATHS MAPPING ENTRY NAMING IT AS ITS
026000  *    LOGICAL PATH.
026100  *-----------------------------------------------------------------*
026200   C300-CHECK-DECLARED-HAS-MAPPING.
026300  *-----------------------------------------------------------------*
026400       MOVE ZERO               TO WK-N-MISSING-COUNT.
026500       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
026600       MOVE ZERO               TO WK-N-FAILLIST-LEN.
026700       PERFORM E200-CHECK-ONE-DECLARED
026800          THRU E299-CHECK-ONE-DECLARED-EX
026900          VARYING WK-FXF-IX FROM 1 BY 1
027000                   UNTIL WK-FXF-IX > WK-N-FXFILE-CNT.
027100       IF WK-N-MISSING-COUNT > 0
027200          MOVE "DECLARED FILEPATH(S) WITH NO MAPPING ENTRY: "
027300                                TO WK-C-MSG-FIRST-HALF
027400          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
027500                                TO WK-C-MSG-SECOND-HALF
027600          PERFORM Y100-ADD-ONE-MESSAGE
027700             THRU Y199-ADD-ONE-MESSAGE-EX
027800       END-IF.
027900   C399-CHECK-DECLARED-HAS-MAPPING-EX.
028000   EXIT.
028100  *
028200  *-----------------------------------------------------------------*
028300   E200-CHECK-ONE-DECLARED.
028400  *-----------------------------------------------------------------*
028500       IF WK-FXF-PATH(WK-FXF-IX) NOT = SPACES
028600          MOVE "N"              TO WK-C-FOUND-SW
028700          PERFORM E210-SEARCH-MAPPING-FOR-DECLARED
028800             THRU E219-SEARCH-MAPPING-FOR-DECLARED-EX
028900             VARYING WK-OFP-IX FROM 1 BY 1
029000                      UNTIL WK-OFP-IX > WK-N-OFPMAP-CNT
029100                      OR WK-C-FOUND
029200          IF NOT WK-C-FOUND
029300             ADD 1 TO WK-N-MISSING-COUNT
029400             MOVE WK-FXF-PATH(WK-FXF-IX) TO WK-C-GENERIC-VALUE
029500             PERFORM D100-TRIM-GENERIC-VALUE
029600                THRU D199-TRIM-GENERIC-VALUE-EX
029700             PERFORM Y200-APPEND-TO-FAILLIST
029800                THRU Y299-APPEND-TO-FAILLIST-EX
029900          END-IF
030000       END-IF.
030100   E299-CHECK-ONE-DECLARED-EX.
030200   EXIT.
030300  *
030400  *-----------------------------------------------------------------*
030500   E210-SEARCH-MAPPING-FOR-DECLARED.
030600  *-----------------------------------------------------------------*
030700       IF WK-OFP-LOGICAL(WK-OFP-IX) = WK-FXF-PATH(WK-FXF-IX)
030800          MOVE "Y"              TO WK-C-FOUND-SW
030900       END-IF.
031000   E219-SEARCH-MAPPING-FOR-DECLARED-EX.
031100   EXIT.
031200  *
031300  *-----------------------------------------------------------------*
031400  *    RULE 3.3.2 (DIRECTION 3 OF 4) - EVERY PHYSICAL PATH NAMED BY
031500  *    AN ORIGINAL-FILEPATHS MAPPING ENTRY MUST EXIST IN THE PAYLOAD
031600  *    (A DIRENT "F" ENTRY UNDER data/).
031700  *-----------------------------------------------------------------*
031800   C400-CHECK-PHYSICAL-IN-PAYLOAD.
031900  *-----------------------------------------------------------------*
032000       MOVE ZERO               TO WK-N-MISSING-COUNT.
032100       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
032200       MOVE ZERO               TO WK-N-FAILLIST-LEN.
032300       PERFORM E300-CHECK-ONE-PHYSICAL
032400          THRU E399-CHECK-ONE-PHYSICAL-EX
032500          VARYING WK-OFP-IX FROM 1 BY 1
032600                   UNTIL WK-OFP-IX > WK-N-OFPMAP-CNT.
032700       IF WK-N-MISSING-COUNT > 0
032800          MOVE "MAPPING(S) WITH NO PHYSICAL PAYLOAD FILE: "
032900                                TO WK-C-MSG-FIRST-HALF
033000          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
033100                                TO WK-C-MSG-SECOND-HALF
033200          PERFORM Y100-ADD-ONE-MESSAGE
033300             THRU Y199-ADD-ONE-MESSAGE-EX
033400       END-IF.
033500   C499-CHECK-PHYSICAL-IN-PAYLOAD-EX.
033600   EXIT.
033700  *
033800  *-----------------------------------------------------------------*
033900   E300-CHECK-ONE-PHYSICAL.
034000  *-----------------------------------------------------------------*
034100       MOVE "N"                TO WK-C-FOUND-SW.
034200       PERFORM E310-SEARCH-DIRENT-FOR-PHYSICAL
034300          THRU E319-SEARCH-DIRENT-FOR-PHYSICAL-EX
034400          VARYING WK-DIR-IX FROM 1 BY 1
034500                   UNTIL WK-DIR-IX > WK-N-DIRENT-CNT
034600                   OR WK-C-FOUND.
034700       IF NOT WK-C-FOUND
034800          ADD 1 TO WK-N-MISSING-COUNT
034900          MOVE WK-OFP-PHYSICAL(WK-OFP-IX) TO WK-C-GENERIC-VALUE
035000          PERFORM D100-TRIM-GENERIC-VALUE
035100             THRU D199-TRIM-GENERIC-VALUE-EX
035200          PERFORM Y200-APPEND-TO-FAILLIST
035300             THRU Y299-APPEND-TO-FAILLIST-EX
035400       END-IF.
035500   E399-CHECK-ONE-PHYSICAL-EX.
035600   EXIT.
035700  *
035800  *-----------------------------------------------------------------*
035900   E310-SEARCH-DIRENT-FOR-PHYSICAL.
036000  *-----------------------------------------------------------------*
036100       MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-PATH-CHECK-WORK.
036200       IF WK-DIR-IS-FILE(WK-DIR-IX)
036300             AND WK-C-PATH-PREFIX-CHECK = "data/"
036400             AND WK-DIR-PATH(WK-DIR-IX) = WK-OFP-PHYSICAL(WK-OFP-IX)
036500          MOVE "Y"              TO WK-C-FOUND-SW
036600       END-IF.
036700   E319-SEARCH-DIRENT-FOR-PHYSICAL-EX.
036800   EXIT.
036900  *
037000  *-----------------------------------------------------------------*
037100  *    RULE 3.3.2 (DIRECTION 4 OF 4) - EVERY PAYLOAD FILE (A DIRENT
037200  *    "F" ENTRY UNDER data/) MUST BE THE PHYSICAL TARGET OF SOME
037300  *    ORIGINAL-FILEPATHS MAPPING ENTRY.
037400  *-----------------------------------------------------------------*
037500   C500-CHECK-PAYLOAD-HAS-MAPPING.
037600  *-----------------------------------------------------------------*
037700       MOVE ZERO               TO WK-N-MISSING-COUNT.
037800       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
037900       MOVE ZERO               TO WK-N-FAILLIST-LEN.
038000       PERFORM E400-CHECK-ONE-PAYLOAD-FILE
038100          THRU E499-CHECK-ONE-PAYLOAD-FILE-EX
038200          VARYING WK-DIR-IX FROM 1 BY 1
038300                   UNTIL WK-DIR-IX > WK-N-DIRENT-CNT.
038400       IF WK-N-MISSING-COUNT > 0
038500          MOVE "PAYLOAD FILE(S) WITH NO MAPPING TARGET: "
038600                                TO WK-C-MSG-FIRST-HALF
038700          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
038800                                TO WK-C-MSG-SECOND-HALF
038900          PERFORM Y100-ADD-ONE-MESSAGE
039000             THRU Y199-ADD-ONE-MESSAGE-EX
039100       END-IF.
039200   C599-CHECK-PAYLOAD-HAS-MAPPING-EX.
039300   EXIT.
039400  *
039500  *-----------------------------------------------------------------*
039600   E400-CHECK-ONE-PAYLOAD-FILE.
039700  *-----------------------------------------------------------------*
039800       MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-PATH-CHECK-WORK.
039900       IF WK-DIR-IS-FILE(WK-DIR-IX)
040000             AND WK-C-PATH-PREFIX-CHECK = "data/"
040100          MOVE "N"              TO WK-C-FOUND-SW
040200          PERFORM E410-SEARCH-MAPPING-FOR-PAYLOAD
040300             THRU E419-SEARCH-MAPPING-FOR-PAYLOAD-EX
040400             VARYING WK-OFP-IX FROM 1 BY 1
040500                      UNTIL WK-OFP-IX > WK-N-OFPMAP-CNT
040600                      OR WK-C-FOUND
040700          IF NOT WK-C-FOUND
040800             ADD 1 TO WK-N-MISSING-COUNT
040900             MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-GENERIC-VALUE
041000             PERFORM D100-TRIM-GENERIC-VALUE
041100                THRU D199-TRIM-GENERIC-VALUE-EX
041200             PERFORM Y200-APPEND-TO-FAILLIST
041300                THRU Y299-APPEND-TO-FAILLIST-EX
041400          END-IF
041500       END-IF.
041600   E499-CHECK-ONE-PAYLOAD-FILE-EX.
041700   EXIT.
041800  *
041900  *-----------------------------------------------------------------*
042000   E410-SEARCH-MAPPING-FOR-PAYLOAD.
042100  *-----------------------------------------------------------------*
042200       IF WK-OFP-PHYSICAL(WK-OFP-IX) = WK-DIR-PATH(WK-DIR-IX)
042300          MOVE "Y"              TO WK-C-FOUND-SW
042400       END-IF.
042500   E419-SEARCH-MAPPING-FOR-PAYLOAD-EX.
042600   EXIT.
042700  *
042800  *-----------------------------------------------------------------*
042900  *    LEGACY CHECK - A PHYSICAL PATH NAMED BY AN ORIGINAL-FILEPATHS
043000  *    MAPPING ENTRY MUST NOT CONTAIN AN EMBEDDED SPACE.
043100  *-----------------------------------------------------------------*
043200   C600-CHECK-PHYSICAL-NO-SPACES.
043300  *-----------------------------------------------------------------*
043400       MOVE ZERO               TO WK-N-MISSING-COUNT.
043500       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
043600       MOVE ZERO               TO WK-N-FAILLIST-LEN.
043700       PERFORM B600-CHECK-ONE-PHYSICAL-PATH
043800          THRU B699-CHECK-ONE-PHYSICAL-PATH-EX
043900          VARYING WK-OFP-IX FROM 1 BY 1
044000                   UNTIL WK-OFP-IX > WK-N-OFPMAP-CNT.
044100       IF WK-N-MISSING-COUNT > 0
044200          MOVE "PHYSICAL PATH(S) CONTAIN A SPACE: "
044300                                TO WK-C-MSG-FIRST-HALF
044400          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
044500                                TO WK-C-MSG-SECOND-HALF
044600          PERFORM Y100-ADD-ONE-MESSAGE
044700             THRU Y199-ADD-ONE-MESSAGE-EX
044800       END-IF.
044900   C699-CHECK-PHYSICAL-NO-SPACES-EX.
045000   EXIT.
045100  *
045200  *-----------------------------------------------------------------*
045300   B600-CHECK-ONE-PHYSICAL-PATH.
045400  *-----------------------------------------------------------------*
045500       MOVE WK-OFP-PHYSICAL(WK-OFP-IX) TO WK-C-GENERIC-VALUE.
045600       PERFORM D100-TRIM-GENERIC-VALUE
045700          THRU D199-TRIM-GENERIC-VALUE-EX.
045800       MOVE "N"                TO WK-C-SPACE-FOUND-SW.
045900       PERFORM D400-CHECK-FOR-SPACE
046000          THRU D409-CHECK-FOR-SPACE-EX
046100          VARYING WK-N-SCAN-IX FROM 1 BY 1
046200                   UNTIL WK-N-SCAN-IX > WK-N-GENERIC-LEN.
046300       IF WK-C-SPACE-FOUND
046400          ADD 1 TO WK-N-MISSING-COUNT
046500          PERFORM Y200-APPEND-TO-FAILLIST
046600             THRU Y299-APPEND-TO-FAILLIST-EX
046700       END-IF.
046800   B699-CHECK-ONE-PHYSICAL-PATH-EX.
046900   EXIT.
047000  *
047100  *-----------------------------------------------------------------*
047200   D400-CHECK-FOR-SPACE.
047300  *-----------------------------------------------------------------*
047400       IF WK-C-GENERIC-CHAR(WK-N-SCAN-IX) = SPACE
047500          MOVE "Y"              TO WK-C-SPACE-FOUND-SW
047600       END-IF.
047700   D409-CHECK-FOR-SPACE-EX.
047800   EXIT.
047900  *
048000  *-----------------------------------------------------------------*
048100  *    APPENDS THE TRIMMED VALUE NOW SITTING IN WK-C-GENERIC-VALUE
048200  *    (LENGTH WK-N-GENERIC-LEN) ONTO THE COMMA-SEPARATED FAILLIST.
048300  *-----------------------------------------------------------------*
048400   Y200-APPEND-TO-FAILLIST.
048500  *-----------------------------------------------------------------*
048600       IF WK-N-GENERIC-LEN > 0
048700          IF WK-N-FAILLIST-LEN > 0
048800             STRING WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
048900                                            DELIMITED BY SIZE
049000                    ", "                    DELIMITED BY SIZE
049100                    WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
049200                                            DELIMITED BY SIZE
049300               INTO WK-C-FAILLIST-BUILD
049400             COMPUTE WK-N-FAILLIST-LEN =
049500                     WK-N-FAILLIST-LEN + 2 + WK-N-GENERIC-LEN
049600          ELSE
049700             MOVE WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
049800                                            TO WK-C-FAILLIST-BUILD
049900             MOVE WK-N-GENERIC-LEN          TO WK-N-FAILLIST-LEN
050000          END-IF
050100       END-IF.
050200   Y299-APPEND-TO-FAILLIST-EX.
050300   EXIT.
050400  *
050500  *-----------------------------------------------------------------*
050600   Y100-ADD-ONE-MESSAGE.
050700  *-----------------------------------------------------------------*
050800       MOVE "FAIL"              TO WK-C-DPVRSLT-STATUS.
050900       IF WK-N-DPVRSLT-MSG-CNT < 5
051000          ADD 1 TO WK-N-DPVRSLT-MSG-CNT
051100          MOVE WK-C-MSG-BUILD  TO
051200               WK-C-DPVRSLT-MESSAGE(WK-N-DPVRSLT-MSG-CNT)
051300       END-IF.
051400   Y199-ADD-ONE-MESSAGE-EX.
051500   EXIT.
051600  *
051700  *-----------------------------------------------------------------*
051800   Y900-ABNORMAL-TERMINATION.
051900  *-----------------------------------------------------------------*
052000       PERFORM Z000-END-PROGRAM-ROUTINE
052100          THRU Z999-END-PROGRAM-ROUTINE-EX.
052200       EXIT PROGRAM.
052300  *
052400  *-----------------------------------------------------------------*
052500   Z000-END-PROGRAM-ROUTINE.
052600  *-----------------------------------------------------------------*
052700       CONTINUE.
052800   Z999-END-PROGRAM-ROUTINE-EX.
052900   EXIT.
053000  *
053100  ******************************************************************
053200  *************** END OF PROGRAM SOURCE - DPVOFPCK ****************
053300  ******************************************************************
