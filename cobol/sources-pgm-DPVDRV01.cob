000100  *************************
000200   IDENTIFICATION DIVISION.
000300  *************************
000400   PROGRAM-ID.     DPVDRV01.
000500   AUTHOR.         J H BAKKER.
000600   INSTALLATION.   DANS BATCH SERVICES.
000700   DATE-WRITTEN.   07 MAR 2005.
000800   DATE-COMPILED.
000900   SECURITY.       UNCLASSIFIED.
001000  *
001100  *DESCRIPTION :  MAIN BATCH DRIVER FOR THE DEPOSIT PACKAGE VALIDATOR.
001200  *               READS THE RUN-CONTROL RECORD, LOADS THE VALID-
001300  *               LICENSE TABLE, BUILDS AND VALIDATES THE IN-MEMORY
001400  *               RULE CATALOG (CALLING DPVCFGCK), THEN READS THE
001500  *               BAG-FACTS FILE ONE PACKAGE AT A TIME (A PACKAGE IS
001600  *               EVERY RECORD FROM ONE BAGHDR FACT UP TO, BUT NOT
001700  *               INCLUDING, THE NEXT).  FOR EACH PACKAGE THE CATALOG
001800  *               IS WALKED IN ORDER, THE SCOPE AND DEPENDS-ON RULE OF
001900  *               EACH ROW ARE CHECKED, AND THE APPLICABLE RULE
002000  *               PROGRAM IS CALLED WITH THE PACKAGE WORKING-STORAGE
002100  *               AND THE CHECK-RESULT LINKAGE RECORDS.  ONE DETAIL
002200  *               LINE IS WRITTEN TO THE VALIDATION-REPORT PER ROW,
002300  *               FOLLOWED BY A PACKAGE SUMMARY LINE.  A RUN TOTALS
002400  *               LINE IS WRITTEN WHEN THE LAST PACKAGE HAS BEEN
002500  *               PROCESSED.
002600  *
002700  *=================================================================
002800  * HISTORY OF MODIFICATION:
002900  *=================================================================
003000  *|USER    |DATE      | TAG      | DESCRIPTION                   |
003100  *-----------------------------------------------------------------
003200  *|RDNJHB  |07/03/2005| D1CREC1  | INITIAL VERSION - E-REQ 20044  |
003300  *|        |          |          | RULE ENGINE DRIVER SHELL,      |
003400  *|        |          |          | CATALOG BUILD, PACKAGE READ    |
003500  *|RDNMHT  |04/05/2012| D3CPKG1  | PACKAGE FACTS NOW LOADED INTO  |
003600  *|        |          |          | ONE 01-LEVEL WK-C-PKGWS-RECORD |
003700  *|        |          |          | (SEE DPVPKGWS CHANGE LOG)      |
003800  *|RDNMHT  |21/02/2018| D4COFP1  | ADD ORIGINAL-FILEPATHS MAPPING |
003900  *|        |          |          | FACTS TO THE PER-PACKAGE LOAD  |
004000  *|        |          |          | - E-REQ 20402                  |
004100  *|RDNPQS  |14/09/2018| D4CCOMP1 | ADD COMPOSITE-ROW HANDLING FOR |
004200  *|        |          |          | 1.1.1/3.2.2/3.2.3/3.3.2 SO A   |
004300  *|        |          |          | MULTI-CALL RULE STILL PRINTS   |
004400  *|        |          |          | AS ONE REPORT LINE - E-REQ     |
004500  *|        |          |          | 20402                          |
004600  *|RDNJVK  |03/06/2019| D4CVAAS1 | ADD DATASTATION/VAAS RULE SET  |
004700  *|        |          |          | SELECTOR FROM RUN-CONTROL      |
004800  *-----------------------------------------------------------------
004900  *
005000   EJECT
005100  **********************
005200   ENVIRONMENT DIVISION.
005300  **********************
005400   CONFIGURATION SECTION.
005500   SOURCE-COMPUTER.  IBM-AS400.
005600   OBJECT-COMPUTER.  IBM-AS400.
005700   SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                     C01 IS TOP-OF-FORM
005900                     UPSI-0 IS UPSI-SWITCH-0
006000                     ON STATUS IS U0-ON
006100                     OFF STATUS IS U0-OFF.
006200  *
006300   INPUT-OUTPUT SECTION.
006400   FILE-CONTROL.
006500       SELECT RUN-CONTROL-FILE   ASSIGN TO DISK-RUNCTL
006600               ORGANIZATION IS SEQUENTIAL
006700               FILE STATUS IS WK-C-FILE-STATUS.
006800  *
006900       SELECT VALID-LICENSE-FILE ASSIGN TO DISK-VALLIC
007000               ORGANIZATION IS SEQUENTIAL
007100               FILE STATUS IS WK-C-FILE-STATUS.
007200  *
007300       SELECT BAG-FACTS-FILE     ASSIGN TO DISK-BAGFACT
007400               ORGANIZATION IS SEQUENTIAL
007500               FILE STATUS IS WK-C-FILE-STATUS.
007600  *
007700       SELECT VALIDATION-REPORT-FILE ASSIGN TO PRINTER-VALRPT
007800               ORGANIZATION IS SEQUENTIAL
007900               FILE STATUS IS WK-C-FILE-STATUS.
008000  *
008100   EJECT
008200  ***************
008300   DATA DIVISION.
008400  ***************
008500   FILE SECTION.
008600  **************
008700   FD  RUN-CONTROL-FILE
008800       LABEL RECORDS ARE OMITTED.
008900       COPY DPVRUNCT.
009000  *
009100   FD  VALID-LICENSE-FILE
009200       LABEL RECORDS ARE OMITTED.
009300       COPY DPVLICR.
009400  *
009500   FD  BAG-FACTS-FILE
009600       LABEL RECORDS ARE OMITTED.
009700       COPY DPVFACT.
009800  *
009900   FD  VALIDATION-REPORT-FILE
010000       LABEL RECORDS ARE OMITTED.
010100       COPY DPVRPTR.
010200  *
010300  *************************
010400   WORKING-STORAGE SECTION.
010500  *************************
010600   01  FILLER                  PIC X(24) VALUE
010700       "** PROGRAM DPVDRV01 **".
010800  *
010900  *-----------------------------------------------------------------*
011000   01  WK-C-SWITCHES.
011100       05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACES.
011200           88  WK-C-SUCCESSFUL             VALUE "00".
011300       05  WK-C-VALLIC-EOF-SW      PIC X(01) VALUE "N".
011400           88  WK-C-VALLIC-EOF             VALUE "Y".
011500       05  WK-C-BAGFACT-EOF-SW     PIC X(01) VALUE "N".
011600           88  WK-C-BAGFACT-EOF             VALUE "Y".
011700       05  WK-C-PACKAGE-EOF-SW     PIC X(01) VALUE "N".
011800           88  WK-C-PACKAGE-EOF             VALUE "Y".
011900       05  WK-C-PKG-COMPLIANT-SW   PIC X(01) VALUE "Y".
012000           88  WK-C-PKG-IS-COMPLIANT        VALUE "Y".
012100  *
012200   01  WK-N-WORK-AREA.
012300       05  WK-N-DEP-IX             PIC 9(02) COMP VALUE ZERO.
012400       05  WK-N-DEP-FOUND-SW       PIC X(01) VALUE "N".
012500           88  WK-N-DEP-FOUND               VALUE "Y".
012600       05  WK-N-ABEND-CD           PIC 9(04) COMP VALUE ZERO.
012700       05  WK-C-ABEND-TEXT         PIC X(60) VALUE SPACES.
012800       05  WK-N-PKG-PASS-CNT       PIC 9(05) COMP VALUE ZERO.
012900       05  WK-N-PKG-FAIL-CNT       PIC 9(05) COMP VALUE ZERO.
013000       05  WK-N-PKG-SKIP-CNT       PIC 9(05) COMP VALUE ZERO.
013100       05  WK-N-RUN-PKG-PROC       PIC 9(05) COMP VALUE ZERO.
013200       05  WK-N-RUN-PKG-COMP       PIC 9(05) COMP VALUE ZERO.
013300       05  WK-N-RUN-PKG-NONCOMP    PIC 9(05) COMP VALUE ZERO.
013400       05  WK-N-RUN-RUL-EVAL       PIC 9(06) COMP VALUE ZERO.
013500       05  WK-N-RUN-RUL-PASS       PIC 9(06) COMP VALUE ZERO.
013600       05  WK-N-RUN-RUL-FAIL       PIC 9(06) COMP VALUE ZERO.
013700       05  WK-N-RUN-RUL-SKIP       PIC 9(06) COMP VALUE ZERO.
013800       05  WK-N-MSG-IX             PIC 9(02) COMP VALUE ZERO.
013900       05  WK-N-POS-PTR            PIC 9(04) COMP VALUE ZERO.
014000       05  WK-N-SCAN-IX            PIC 9(04) COMP VALUE ZERO.
014100  *
014200  *-----------------------------------------------------------------*
014300  * WK-C-HOLD-BAGFACT IS THE ONE-RECORD-AHEAD LOOK-AHEAD BUFFER      *
014400  * USED TO SPOT THE BAGHDR FACT THAT STARTS THE NEXT PACKAGE       *
014500  * WITHOUT CONSUMING IT.  THE NUMERIC VIEW BELOW MIRRORS THE        *
014600  * CORRESPONDING REDEFINES IN DPVFACT SO A POSLIST CONTINUATION    *
014700  * RECORD CAN BE SPOTTED IN THE HOLD AREA.                          *
014800  *-----------------------------------------------------------------*
014900   01  WK-C-HOLD-BAGFACT           PIC X(160) VALUE SPACES.
015000   01  WK-C-HOLD-VIEW REDEFINES WK-C-HOLD-BAGFACT.
015100       05  WK-HLD-FACT-TYPE        PIC X(08).
015200       05  WK-HLD-FACT-KEY.
015300           10  WK-HLD-SEQ-NO       PIC 9(04).
015400           10  WK-HLD-CONTINUATION PIC X(01).
015500           10  FILLER              PIC X(35).
015600       05  WK-HLD-FACT-VALUE       PIC X(112).
015700  *
015800   01  WK-N-POSLIST-LEN-TABLE.
015900       05  WK-N-POSLIST-LEN OCCURS 30 TIMES PIC 9(04) COMP.
016000  *
016100  *-----------------------------------------------------------------*
016200  * THE 38-ROW RULE CATALOG - LOADED ONCE PER RUN.  A HARD-CODED    *
016300  * INITIALIZATION TABLE (BELOW) IS UNSTRUNG INTO WK-T-CATALOG      *
016400  * BY A410-BUILD-ONE-CATALOG-ROW BEFORE THE FIRST PACKAGE IS READ. *
016500  *-----------------------------------------------------------------*
016600   01  WK-C-CTLG-INIT-DATA.
016700       05  FILLER PIC X(56) VALUE "1.1.1       ALL      COMMON                 DPVMANFVBGVD".
016800       05  FILLER PIC X(56) VALUE "1.2.1       ALL      COMMON                 DPVBGINF1211".
016900       05  FILLER PIC X(56) VALUE "1.2.2(A)    ALL      COMMON     1.2.1       DPVBGINFCRTD".
017000       05  FILLER PIC X(56) VALUE "1.2.2(B)    ALL      COMMON     1.2.2(A)    DPVBGINFCRTF".
017100       05  FILLER PIC X(56) VALUE "1.2.3(A)    ALL      COMMON     1.2.1       DPVBGINFISVO".
017200       05  FILLER PIC X(56) VALUE "1.2.3(B)    ALL      COMMON     1.2.3(A)    DPVBGINFISVF".
017300       05  FILLER PIC X(56) VALUE "1.2.4(A)    ALL      COMMON     1.2.1       DPVBGINFORGI".
017400       05  FILLER PIC X(56) VALUE "1.2.4(B)    ALL      COMMON     1.2.4(A)    DPVBGINFORGV".
017500       05  FILLER PIC X(56) VALUE "1.2.4(C)    DEPOSIT  COMMON     1.2.4(A)    DPVORGPXORGP".
017600       05  FILLER PIC X(56) VALUE "1.3.1       ALL      COMMON     1.1.1       DPVMANFVMFTP".
017700       05  FILLER PIC X(56) VALUE "2.1         ALL      COMMON     1.1.1       DPVSTRUCCDIR".
017800       05  FILLER PIC X(56) VALUE "2.2(A)      ALL      COMMON     2.1         DPVSTRUCCDST".
017900       05  FILLER PIC X(56) VALUE "2.2(B)      ALL      COMMON     2.1         DPVSTRUCCFIL".
018000       05  FILLER PIC X(56) VALUE "2.2-MIGR    MIGRATIONCOMMON     2.1         DPVSTRUCCNEM".
018100       05  FILLER PIC X(56) VALUE "2.3         DEPOSIT  COMMON     2.1         DPVSTRUCCNED".
018200       05  FILLER PIC X(56) VALUE "3.1.1       NONE     COMMON                             ".
018300       05  FILLER PIC X(56) VALUE "3.1.2       ALL      COMMON     2.2(A)      DPVDDMV LICU".
018400       05  FILLER PIC X(56) VALUE "3.1.3(A)    ALL      COMMON     2.2(A)      DPVDDMV DAIV".
018500       05  FILLER PIC X(56) VALUE "3.1.3(B)    ALL      COMMON     2.2(A)      DPVDDMV ISNV".
018600       05  FILLER PIC X(56) VALUE "3.1.3(C)    ALL      COMMON     2.2(A)      DPVDDMV ORCV".
018700       05  FILLER PIC X(56) VALUE "3.1.4       ALL      COMMON     2.2(A)      DPVSPATVPOSL".
018800       05  FILLER PIC X(56) VALUE "3.1.5       ALL      COMMON     2.2(A)      DPVSPATVSRSN".
018900       05  FILLER PIC X(56) VALUE "3.1.6       ALL      COMMON     2.2(A)      DPVSPATVPNTC".
019000       05  FILLER PIC X(56) VALUE "3.1.7       ALL      COMMON     2.2(A)      DPVDDMV ARCL".
019100       05  FILLER PIC X(56) VALUE "3.1.8       ALL      COMMON     2.2(A)      DPVDDMV URLV".
019200       05  FILLER PIC X(56) VALUE "3.1.9       DEPOSIT  COMMON     2.2(A)      DPVDDMV RHEL".
019300       05  FILLER PIC X(56) VALUE "3.1.9-MIGR  MIGRATIONCOMMON     2.2(A)      DPVDDMV RHEM".
019400       05  FILLER PIC X(56) VALUE "3.1.10      DEPOSIT  COMMON     2.2(A)      DPVDDMV RHRL".
019500       05  FILLER PIC X(56) VALUE "3.2.1       NONE     COMMON                             ".
019600       05  FILLER PIC X(56) VALUE "3.2.2       ALL      COMMON     2.2(B)      DPVFILXVFLPR".
019700       05  FILLER PIC X(56) VALUE "3.2.3       ALL      COMMON     2.2(B)      DPVFILXVFLDP".
019800       05  FILLER PIC X(56) VALUE "FORMATS     ALL      COMMON     2.2(B)      DPVFILXVFLFM".
019900       05  FILLER PIC X(56) VALUE "ACCESSRTS   ALL      COMMON     2.2(B)      DPVFILXVFLRT".
020000       05  FILLER PIC X(56) VALUE "3.3.1       ALL      COMMON     1.1.1       DPVOFPCKOFEX".
020100       05  FILLER PIC X(56) VALUE "3.3.2       ALL      COMMON     3.3.1       DPVOFPCKOFC1".
020200       05  FILLER PIC X(56) VALUE "3.4.X-MIGR  NONE     COMMON                             ".
020300       05  FILLER PIC X(56) VALUE "4.4         DEPOSIT  DATASTATION1.1.1       DPVSTRUCMNCT".
020400       05  FILLER PIC X(56) VALUE "5.2         ALL      VAAS       2.2(A)      DPVDDMV DOIV".
020500  *
020600  *    -- REDEFINES 1: THE INITIALIZATION LITERAL VIEWED AS 38      --
020700  *    -- FIXED FIELDS, ONE PER CATALOG ROW.                        --
020800   01  WK-T-CTLG-INIT-TABLE REDEFINES WK-C-CTLG-INIT-DATA.
020900       05  WK-CTLG-INIT-ROW OCCURS 38 TIMES
021000                   INDEXED BY WK-INI-IX.
021100           10  WK-CTLG-INIT-RULE-NO    PIC X(12).
021200           10  WK-CTLG-INIT-SCOPE      PIC X(09).
021300           10  WK-CTLG-INIT-RULESET    PIC X(11).
021400           10  WK-CTLG-INIT-DEP-RULE   PIC X(12).
021500           10  WK-CTLG-INIT-PGM-NAME   PIC X(08).
021600           10  WK-CTLG-INIT-OPTN-CD    PIC X(04).
021700  *
021800   01  WK-N-CATALOG-ROW-COUNT      PIC 9(02) COMP VALUE 38.
021900  *
022000  *-----------------------------------------------------------------*
022100  * THE MERGED-RESULT ACCUMULATOR - USED WHEN A CATALOG ROW REQUIRES*
022200  * MORE THAN ONE CALL INTO THE SAME RULE PROGRAM (1.1.1, 3.2.2,    *
022300  * 3.2.3, 3.3.2) SO THE SECOND CALL'S RESET OF WK-C-DPVRSLT-RECORD *
022400  * DOES NOT LOSE THE FIRST CALL'S MESSAGES.                        *
022500  *-----------------------------------------------------------------*
022600   COPY DPVRSLT REPLACING ==DPVRSLT== BY ==ACCUM==.
022700  *
022800  *    -- REDEFINES 2: THE RULE-NUMBER OF THE CATALOG ROW CURRENTLY *
022900  *    -- BEING EVALUATED, VIEWED AS A ONE-CHARACTER PREFIX SO THE  *
023000  *    -- SCHEMA (NOT-APPLICABLE) ROWS CAN BE SPOTTED WITHOUT AN    *
023100  *    -- EXPLICIT LIST OF THEIR RULE NUMBERS.                      *
023200   01  WK-C-CURRENT-RULE-NO        PIC X(12) VALUE SPACES.
023300   01  WK-C-RULE-NO-VIEW REDEFINES WK-C-CURRENT-RULE-NO.
023400       05  WK-C-RULE-NO-FIRST-CHAR PIC X(01).
023500       05  FILLER                 PIC X(11).
023600  *
023700  *    -- REDEFINES 3: THE REPORT-DETAIL RULE-NUMBER FIELD (16 BYTES)*
023800  *    -- VIEWED AS THE 12-BYTE CATALOG RULE NUMBER PLUS PAD, SO A  *
023900  *    -- SINGLE MOVE CAN PLACE IT ON THE PRINT LINE.                *
024000   01  WK-C-RPT-RULE-BUILD         PIC X(16) VALUE SPACES.
024100   01  WK-C-RPT-RULE-VIEW REDEFINES WK-C-RPT-RULE-BUILD.
024200       05  WK-C-RPT-RULE-NO        PIC X(12).
024300       05  FILLER                 PIC X(04).
024400  *
024500  *-----------------------------------------------------------------*
024600  * DPVDRV01 IS THE MAIN DRIVER - IT ORIGINATES WK-T-CATALOG,       *
024700  * WK-C-PKGWS-RECORD AND WK-C-DPVRSLT-RECORD ITSELF AND PASSES     *
024800  * THEM BY REFERENCE TO THE CALLED RULE PROGRAMS, SO ALL THREE     *
024900  * ARE DECLARED HERE IN WORKING STORAGE RATHER THAN IN A LINKAGE   *
025000  * SECTION.                                                         *
025100  *-----------------------------------------------------------------*
025200   COPY DPVCTLG.
025300  *
025400   COPY DPVPKGWS.
025500  *
025600   COPY DPVRSLT.
025700  *
025800   EJECT
025900  ****************************************************
026000   PROCEDURE DIVISION.
026100  ****************************************************
026200   MAIN-MODULE.
026300       PERFORM A100-INITIALIZATION-ROUTINE
026400          THRU A199-INITIALIZATION-ROUTINE-EX.
026500       PERFORM B000-PROCESS-ONE-PACKAGE
026600          THRU B099-PROCESS-ONE-PACKAGE-EX
026700          UNTIL WK-C-PACKAGE-EOF.
026800       PERFORM E900-WRITE-RUN-TOTALS
026900          THRU E999-WRITE-RUN-TOTALS-EX.
027000       PERFORM Z000-END-PROGRAM-ROUTINE
027100          THRU Z999-END-PROGRAM-ROUTINE-EX.
027200       GOBACK.
027300  *
027400  *-----------------------------------------------------------------*
027500   A100-INITIALIZATION-ROUTINE.
027600  *-----------------------------------------------------------------*
027700       PERFORM A110-OPEN-ALL-FILES
027800          THRU A119-OPEN-ALL-FILES-EX.
027900       PERFORM A200-READ-RUN-CONTROL
028000          THRU A299-READ-RUN-CONTROL-EX.
028100       PERFORM A300-LOAD-LICENSE-TABLE
028200          THRU A399-LOAD-LICENSE-TABLE-EX.
028300       PERFORM A400-BUILD-CATALOG
028400          THRU A499-BUILD-CATALOG-EX.
028500       PERFORM A500-VALIDATE-CATALOG
028600          THRU A599-VALIDATE-CATALOG-EX.
028700       PERFORM B900-READ-AHEAD-BAGFACT
028800          THRU B999-READ-AHEAD-BAGFACT-EX.
028900       IF WK-C-BAGFACT-EOF
029000          MOVE "Y"                TO WK-C-PACKAGE-EOF-SW
029100       END-IF.
029200   A199-INITIALIZATION-ROUTINE-EX.
029300   EXIT.
029400  *
029500  *-----------------------------------------------------------------*
029600   A110-OPEN-ALL-FILES.
029700  *-----------------------------------------------------------------*
029800       OPEN INPUT  RUN-CONTROL-FILE.
029900       IF NOT WK-C-SUCCESSFUL
030000          DISPLAY "DPVDRV01 - OPEN FILE ERROR - RUN-CONTROL"
030100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030200          PERFORM Y900-ABNORMAL-TERMINATION
030300             THRU Y999-ABNORMAL-TERMINATION-EX
030400       END-IF.
030500       OPEN INPUT  VALID-LICENSE-FILE.
030600       IF NOT WK-C-SUCCESSFUL
030700          DISPLAY "DPVDRV01 - OPEN FILE ERROR - VALID-LICENSE"
030800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030900          PERFORM Y900-ABNORMAL-TERMINATION
031000             THRU Y999-ABNORMAL-TERMINATION-EX
031100       END-IF.
031200       OPEN INPUT  BAG-FACTS-FILE.
031300       IF NOT WK-C-SUCCESSFUL
031400          DISPLAY "DPVDRV01 - OPEN FILE ERROR - BAG-FACTS"
031500          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031600          PERFORM Y900-ABNORMAL-TERMINATION
031700             THRU Y999-ABNORMAL-TERMINATION-EX
031800       END-IF.
031900       OPEN OUTPUT VALIDATION-REPORT-FILE.
032000       IF NOT WK-C-SUCCESSFUL
032100          DISPLAY "DPVDRV01 - OPEN FILE ERROR - VALIDATION-REPORT"
032200          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032300          PERFORM Y900-ABNORMAL-TERMINATION
032400             THRU Y999-ABNORMAL-TERMINATION-EX
032500       END-IF.
032600   A119-OPEN-ALL-FILES-EX.
032700   EXIT.
032800  *
032900  *-----------------------------------------------------------------*
033000   A200-READ-RUN-CONTROL.
033100  *-----------------------------------------------------------------*
033200  *    ONE RUN-CONTROL RECORD IS EXPECTED PER RUN - THE DEPOSITOR
033300  *    ACCOUNT, ITS REGISTERED ORGANIZATIONAL-IDENTIFIER PREFIX, AND
033400  *    THE RULE SET SELECTOR (DATASTATION OR VAAS).
033500       READ RUN-CONTROL-FILE.
033600       IF NOT WK-C-SUCCESSFUL
033700          DISPLAY "DPVDRV01 - RUN-CONTROL FILE IS EMPTY OR UNREADABLE"
033800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033900          PERFORM Y900-ABNORMAL-TERMINATION
034000             THRU Y999-ABNORMAL-TERMINATION-EX
034100       END-IF.
034200   A299-READ-RUN-CONTROL-EX.
034300   EXIT.
034400  *
034500  *-----------------------------------------------------------------*
034600   A300-LOAD-LICENSE-TABLE.
034700  *-----------------------------------------------------------------*
034800       MOVE ZERO                  TO WK-N-LICENSE-CNT.
034900       PERFORM A310-READ-ONE-LICENSE
035000          THRU A319-READ-ONE-LICENSE-EX
035100          UNTIL WK-C-VALLIC-EOF.
035200   A399-LOAD-LICENSE-TABLE-EX.
035300   EXIT.
035400  *
035500  *-----------------------------------------------------------------*
035600   A310-READ-ONE-LICENSE.
035700  *-----------------------------------------------------------------*
035800       READ VALID-LICENSE-FILE
035900           AT END
036000              MOVE "Y"            TO WK-C-VALLIC-EOF-SW
036100       END-READ.
036200       IF NOT WK-C-VALLIC-EOF
036300          IF WK-N-LICENSE-CNT < 50
036400             ADD 1 TO WK-N-LICENSE-CNT
036500             SET WK-LICT-IX TO WK-N-LICENSE-CNT
036600             MOVE LIC-URI TO WK-LICT-URI(WK-LICT-IX)
036700          END-IF
036800       END-IF.
036900   A319-READ-ONE-LICENSE-EX.
037000   EXIT.
037100  *
037200  *-----------------------------------------------------------------*
037300   A400-BUILD-CATALOG.
037400  *-----------------------------------------------------------------*
037500       MOVE WK-N-CATALOG-ROW-COUNT TO WK-CTLG-COUNT.
037600       PERFORM A410-BUILD-ONE-CATALOG-ROW
037700          THRU A419-BUILD-ONE-CATALOG-ROW-EX
037800          VARYING WK-INI-IX FROM 1 BY 1
037900                   UNTIL WK-INI-IX > WK-N-CATALOG-ROW-COUNT.
038000   A499-BUILD-CATALOG-EX.
038100   EXIT.
038200  *
038300  *-----------------------------------------------------------------*
038400   A410-BUILD-ONE-CATALOG-ROW.
038500  *-----------------------------------------------------------------*
038600       SET WK-CTLG-IX TO WK-INI-IX.
038700       MOVE WK-CTLG-INIT-RULE-NO(WK-INI-IX)
038800                               TO WK-CTLG-RULE-NO(WK-CTLG-IX).
038900       MOVE WK-CTLG-INIT-SCOPE(WK-INI-IX)
039000                               TO WK-CTLG-SCOPE(WK-CTLG-IX).
039100       MOVE WK-CTLG-INIT-RULESET(WK-INI-IX)
039200                               TO WK-CTLG-RULESET(WK-CTLG-IX).
039300       MOVE WK-CTLG-INIT-DEP-RULE(WK-INI-IX)
039400                               TO WK-CTLG-DEP-RULE(WK-CTLG-IX).
039500       MOVE WK-CTLG-INIT-PGM-NAME(WK-INI-IX)
039600                               TO WK-CTLG-PGM-NAME(WK-CTLG-IX).
039700       MOVE WK-CTLG-INIT-OPTN-CD(WK-INI-IX)
039800                               TO WK-CTLG-OPTN-CD(WK-CTLG-IX).
039900       MOVE SPACES             TO WK-CTLG-RESULT(WK-CTLG-IX).
040000       MOVE ZERO               TO WK-CTLG-MSG-CNT(WK-CTLG-IX).
040100   A419-BUILD-ONE-CATALOG-ROW-EX.
040200   EXIT.
040300  *
040400  *-----------------------------------------------------------------*
040500   A500-VALIDATE-CATALOG.
040600  *-----------------------------------------------------------------*
040700       CALL "DPVCFGCK" USING WK-T-CATALOG.
040800       IF WK-CTLG-CFGCHK-INVALID
040900          DISPLAY "DPVDRV01 - RULE CATALOG FAILED VALIDATION"
041000          DISPLAY WK-CTLG-CFGCHK-MSG
041100          PERFORM Y900-ABNORMAL-TERMINATION
041200             THRU Y999-ABNORMAL-TERMINATION-EX
041300       END-IF.
041400   A599-VALIDATE-CATALOG-EX.
041500   EXIT.
041600  *
041700   EJECT
041800  *-----------------------------------------------------------------*
041900   B000-PROCESS-ONE-PACKAGE.
042000  *-----------------------------------------------------------------*
042100       PERFORM B100-LOAD-PACKAGE-FACTS
042200          THRU B199-LOAD-PACKAGE-FACTS-EX.
042300       PERFORM E100-WRITE-PACKAGE-HEADING
042400          THRU E199-WRITE-PACKAGE-HEADING-EX.
042500       MOVE ZERO               TO WK-N-PKG-PASS-CNT WK-N-PKG-FAIL-CNT
042600                                   WK-N-PKG-SKIP-CNT.
042700       MOVE "Y"                TO WK-C-PKG-COMPLIANT-SW.
042800       PERFORM C000-EVALUATE-ONE-ROW
042900          THRU C099-EVALUATE-ONE-ROW-EX
043000          VARYING WK-CTLG-IX FROM 1 BY 1
043100                   UNTIL WK-CTLG-IX > WK-CTLG-COUNT.
043200       PERFORM E200-WRITE-PACKAGE-SUMMARY
043300          THRU E299-WRITE-PACKAGE-SUMMARY-EX.
043400       ADD 1                   TO WK-N-RUN-PKG-PROC.
043500       IF WK-C-PKG-IS-COMPLIANT
043600          ADD 1                TO WK-N-RUN-PKG-COMP
043700       ELSE
043800          ADD 1                TO WK-N-RUN-PKG-NONCOMP
043900       END-IF.
044000   B099-PROCESS-ONE-PACKAGE-EX.
044100   EXIT.
044200  *
044300  *-----------------------------------------------------------------*
044400  * B100-LOAD-PACKAGE-FACTS - THE HOLD AREA (FILLED ONE RECORD      *
044500  * AHEAD BY B900) ALREADY CONTAINS THE BAGHDR RECORD THAT STARTS   *
044600  * THIS PACKAGE.  FACTS ARE READ AND DISPATCHED BY FACT-TYPE UNTIL *
044700  * THE NEXT BAGHDR IS SEEN (LEFT IN THE HOLD AREA FOR THE NEXT      *
044800  * PACKAGE) OR THE FILE ENDS.                                       *
044900  *-----------------------------------------------------------------*
045000   B100-LOAD-PACKAGE-FACTS.
045100  *-----------------------------------------------------------------*
045200       PERFORM B110-CLEAR-PACKAGE-TABLES
045300          THRU B119-CLEAR-PACKAGE-TABLES-EX.
045400       MOVE WK-HLD-FACT-KEY    TO WK-C-PACKAGE-ID.
045500       MOVE WK-HLD-FACT-VALUE(1:9) TO WK-C-PACKAGE-TYPE.
045600       PERFORM B900-READ-AHEAD-BAGFACT
045700          THRU B999-READ-AHEAD-BAGFACT-EX.
045800       PERFORM B200-DISPATCH-ONE-FACT
045900          THRU B299-DISPATCH-ONE-FACT-EX
046000          UNTIL WK-C-BAGFACT-EOF
046100          OR WK-HLD-FACT-TYPE = "BAGHDR".
046200       IF WK-C-BAGFACT-EOF
046300          MOVE "Y"             TO WK-C-PACKAGE-EOF-SW
046400       END-IF.
046500   B199-LOAD-PACKAGE-FACTS-EX.
046600   EXIT.
046700  *
046800  *-----------------------------------------------------------------*
046900   B110-CLEAR-PACKAGE-TABLES.
047000  *-----------------------------------------------------------------*
047100       MOVE SPACES             TO WK-C-BAG-VALID-FLAG.
047200       MOVE SPACES             TO WK-C-BAG-INVALID-TEXT.
047300       MOVE ZERO               TO WK-N-BAGINFO-CNT WK-N-MANIFEST-CNT
047400                                   WK-N-MANFILE-CNT WK-N-DIRENT-CNT
047500                                   WK-N-DDMLIC-CNT  WK-N-DDMID-CNT
047600                                   WK-N-RHOLDER-CNT WK-N-POSLIST-CNT
047700                                   WK-N-SRSNAME-CNT WK-N-POINT-CNT
047800                                   WK-N-URLFACT-CNT WK-N-FXFILE-CNT
047900                                   WK-N-FXFORMAT-CNT WK-N-FXRIGHTS-CNT
048000                                   WK-N-OFPMAP-CNT.
048100       MOVE "N"                TO WK-BAGINFO-MISSING-SW.
048200       MOVE "N"                TO WK-C-OFP-EXIST-FLAG.
048300   B119-CLEAR-PACKAGE-TABLES-EX.
048400   EXIT.
048500  *
048600  *-----------------------------------------------------------------*
048700  * B200-DISPATCH-ONE-FACT - THE HOLD AREA HOLDS THE FACT ABOUT TO  *
048800  * BE FILED; B900 THEN READS THE NEXT ONE INTO THE HOLD AREA SO    *
048900  * THE LOOP IN B100 CAN TEST FOR THE NEXT BAGHDR.                  *
049000  *-----------------------------------------------------------------*
049100   B200-DISPATCH-ONE-FACT.
049200  *-----------------------------------------------------------------*
049300       EVALUATE WK-HLD-FACT-TYPE
049400           WHEN "BAGVALID"
049500               PERFORM B210-FILE-BAGVALID
049600                  THRU B210-FILE-BAGVALID-EX
049700           WHEN "BAGINFO"
049800               PERFORM B220-FILE-BAGINFO
049900                  THRU B220-FILE-BAGINFO-EX
050000           WHEN "MANIFEST"
050100               PERFORM B230-FILE-MANIFEST
050200                  THRU B230-FILE-MANIFEST-EX
050300           WHEN "MANFILE"
050400               PERFORM B240-FILE-MANFILE
050500                  THRU B240-FILE-MANFILE-EX
050600           WHEN "DIRENT"
050700               PERFORM B250-FILE-DIRENT
050800                  THRU B250-FILE-DIRENT-EX
050900           WHEN "DDMLIC"
051000               PERFORM B260-FILE-DDMLIC
051100                  THRU B260-FILE-DDMLIC-EX
051200           WHEN "DDMID"
051300               PERFORM B270-FILE-DDMID
051400                  THRU B270-FILE-DDMID-EX
051500           WHEN "RHOLDER"
051600               PERFORM B280-FILE-RHOLDER
051700                  THRU B280-FILE-RHOLDER-EX
051800           WHEN "POSLIST"
051900               PERFORM B310-FILE-POSLIST
052000                  THRU B310-FILE-POSLIST-EX
052100           WHEN "SRSNAME"
052200               PERFORM B320-FILE-SRSNAME
052300                  THRU B320-FILE-SRSNAME-EX
052400           WHEN "POINT"
052500               PERFORM B330-FILE-POINT
052600                  THRU B330-FILE-POINT-EX
052700           WHEN "URL"
052800               PERFORM B340-FILE-URL
052900                  THRU B340-FILE-URL-EX
053000           WHEN "FXFILE"
053100               PERFORM B350-FILE-FXFILE
053200                  THRU B350-FILE-FXFILE-EX
053300           WHEN "FXFORMAT"
053400               PERFORM B360-FILE-FXFORMAT
053500                  THRU B360-FILE-FXFORMAT-EX
053600           WHEN "FXRIGHTS"
053700               PERFORM B370-FILE-FXRIGHTS
053800                  THRU B370-FILE-FXRIGHTS-EX
053900           WHEN "OFPEXIST"
054000               PERFORM B380-FILE-OFPEXIST
054100                  THRU B380-FILE-OFPEXIST-EX
054200           WHEN "OFPMAP"
054300               PERFORM B390-FILE-OFPMAP
054400                  THRU B390-FILE-OFPMAP-EX
054500           WHEN OTHER
054600               CONTINUE
054700       END-EVALUATE.
054800       PERFORM B900-READ-AHEAD-BAGFACT
054900          THRU B999-READ-AHEAD-BAGFACT-EX.
055000   B299-DISPATCH-ONE-FACT-EX.
055100   EXIT.
055200  *
055300  *-----------------------------------------------------------------*
055400   B210-FILE-BAGVALID.
055500  *-----------------------------------------------------------------*
055600       IF WK-HLD-FACT-KEY(1:5) = "VALID"
055700          MOVE "V"             TO WK-C-BAG-VALID-FLAG
055800       ELSE
055900          MOVE "I"             TO WK-C-BAG-VALID-FLAG
056000          MOVE WK-HLD-FACT-VALUE(1:88) TO WK-C-BAG-INVALID-TEXT
056100       END-IF.
056200   B210-FILE-BAGVALID-EX.
056300   EXIT.
056400  *
056500  *-----------------------------------------------------------------*
056600   B220-FILE-BAGINFO.
056700  *-----------------------------------------------------------------*
056800       IF WK-HLD-FACT-KEY(1:9) = "*MISSING*"
056900          MOVE "Y"             TO WK-BAGINFO-MISSING-SW
057000       ELSE
057100          IF WK-N-BAGINFO-CNT < 30
057200             ADD 1 TO WK-N-BAGINFO-CNT
057300             SET WK-BGI-IX TO WK-N-BAGINFO-CNT
057400             MOVE WK-HLD-FACT-KEY   TO WK-BGI-TAG(WK-BGI-IX)
057500             MOVE WK-HLD-FACT-VALUE TO WK-BGI-VALUE(WK-BGI-IX)
057600          END-IF
057700       END-IF.
057800   B220-FILE-BAGINFO-EX.
057900   EXIT.
058000  *
058100  *-----------------------------------------------------------------*
058200   B230-FILE-MANIFEST.
058300  *-----------------------------------------------------------------*
058400       IF WK-N-MANIFEST-CNT < 10
058500          ADD 1 TO WK-N-MANIFEST-CNT
058600          SET WK-MAN-IX TO WK-N-MANIFEST-CNT
058700          MOVE WK-HLD-FACT-KEY(1:10) TO WK-MAN-ALGORITHM(WK-MAN-IX)
058800       END-IF.
058900   B230-FILE-MANIFEST-EX.
059000   EXIT.
059100  *
059200  *-----------------------------------------------------------------*
059300   B240-FILE-MANFILE.
059400  *-----------------------------------------------------------------*
059500       IF WK-N-MANFILE-CNT < 300
059600          ADD 1 TO WK-N-MANFILE-CNT
059700          SET WK-MFL-IX TO WK-N-MANFILE-CNT
059800          MOVE WK-HLD-FACT-KEY(1:10) TO WK-MFL-ALGORITHM(WK-MFL-IX)
059900          MOVE WK-HLD-FACT-VALUE     TO WK-MFL-PATH(WK-MFL-IX)
060000       END-IF.
060100   B240-FILE-MANFILE-EX.
060200   EXIT.
060300  *
060400  *-----------------------------------------------------------------*
060500   B250-FILE-DIRENT.
060600  *-----------------------------------------------------------------*
060700       IF WK-N-DIRENT-CNT < 300
060800          ADD 1 TO WK-N-DIRENT-CNT
060900          SET WK-DIR-IX TO WK-N-DIRENT-CNT
061000          MOVE WK-HLD-FACT-KEY(1:1)  TO WK-DIR-KIND(WK-DIR-IX)
061100          MOVE WK-HLD-FACT-VALUE     TO WK-DIR-PATH(WK-DIR-IX)
061200       END-IF.
061300   B250-FILE-DIRENT-EX.
061400   EXIT.
061500  *
061600  *-----------------------------------------------------------------*
061700   B260-FILE-DDMLIC.
061800  *-----------------------------------------------------------------*
061900       IF WK-N-DDMLIC-CNT < 10
062000          ADD 1 TO WK-N-DDMLIC-CNT
062100          SET WK-LIC-IX TO WK-N-DDMLIC-CNT
062200          MOVE WK-HLD-FACT-KEY(1:10) TO WK-LIC-XSITYPE(WK-LIC-IX)
062300          MOVE WK-HLD-FACT-VALUE     TO WK-LIC-VALUE(WK-LIC-IX)
062400       END-IF.
062500   B260-FILE-DDMLIC-EX.
062600   EXIT.
062700  *
062800  *-----------------------------------------------------------------*
062900   B270-FILE-DDMID.
063000  *-----------------------------------------------------------------*
063100       IF WK-N-DDMID-CNT < 100
063200          ADD 1 TO WK-N-DDMID-CNT
063300          SET WK-DID-IX TO WK-N-DDMID-CNT
063400          MOVE WK-HLD-FACT-KEY(1:8)  TO WK-DID-TYPE(WK-DID-IX)
063500          MOVE WK-HLD-FACT-VALUE     TO WK-DID-VALUE(WK-DID-IX)
063600       END-IF.
063700   B270-FILE-DDMID-EX.
063800   EXIT.
063900  *
064000  *-----------------------------------------------------------------*
064100   B280-FILE-RHOLDER.
064200  *-----------------------------------------------------------------*
064300       IF WK-N-RHOLDER-CNT < 10
064400          ADD 1 TO WK-N-RHOLDER-CNT
064500          SET WK-RHO-IX TO WK-N-RHOLDER-CNT
064600          MOVE WK-HLD-FACT-KEY(1:7)  TO WK-RHO-KIND(WK-RHO-IX)
064700          MOVE WK-HLD-FACT-VALUE     TO WK-RHO-VALUE(WK-RHO-IX)
064800       END-IF.
064900   B280-FILE-RHOLDER-EX.
065000   EXIT.
065100  *
065200  *-----------------------------------------------------------------*
065300  * B310-FILE-POSLIST - A CONTINUATION RECORD (WK-HLD-CONTINUATION  *
065400  * = "Y") APPENDS TO THE VALUE OF THE MOST RECENTLY FILED ENTRY    *
065500  * RATHER THAN STARTING A NEW ONE, SINCE ONE POLYGON'S COORDINATE  *
065600  * LIST CAN SPAN SEVERAL 112-BYTE BAG-FACTS RECORDS.  THE LENGTH   *
065700  * TABLE TRACKS HOW MUCH OF THE VALUE IS FILLED SO FAR.             *
065800  *-----------------------------------------------------------------*
065900   B310-FILE-POSLIST.
066000  *-----------------------------------------------------------------*
066100       IF WK-HLD-CONTINUATION = "Y" AND WK-N-POSLIST-CNT > 0
066200          SET WK-POS-IX TO WK-N-POSLIST-CNT
066300          COMPUTE WK-N-POS-PTR =
066400                  WK-N-POSLIST-LEN(WK-N-POSLIST-CNT) + 1
066500          PERFORM B312-CALC-FRAGMENT-LENGTH
066600             THRU B312-CALC-FRAGMENT-LENGTH-EX
066700          STRING " "                        DELIMITED BY SIZE
066800                 WK-HLD-FACT-VALUE(1:WK-N-SCAN-IX)
066900                                            DELIMITED BY SIZE
067000                 INTO WK-POS-VALUE(WK-POS-IX)
067100                 WITH POINTER WK-N-POS-PTR
067200          END-STRING
067300          COMPUTE WK-N-POSLIST-LEN(WK-N-POSLIST-CNT) = WK-N-POS-PTR - 1
067400       ELSE
067500          IF WK-N-POSLIST-CNT < 30
067600             ADD 1 TO WK-N-POSLIST-CNT
067700             SET WK-POS-IX TO WK-N-POSLIST-CNT
067800             MOVE WK-HLD-FACT-KEY(1:10) TO WK-POS-SEQNO(WK-POS-IX)
067900             MOVE SPACES               TO WK-POS-VALUE(WK-POS-IX)
068000             MOVE WK-HLD-FACT-VALUE    TO WK-POS-VALUE(WK-POS-IX)(1:112)
068100             PERFORM B312-CALC-FRAGMENT-LENGTH
068200                THRU B312-CALC-FRAGMENT-LENGTH-EX
068300             MOVE WK-N-SCAN-IX TO WK-N-POSLIST-LEN(WK-N-POSLIST-CNT)
068400          END-IF
068500       END-IF.
068600   B310-FILE-POSLIST-EX.
068700   EXIT.
068800  *
068900  *-----------------------------------------------------------------*
069000  * B312-CALC-FRAGMENT-LENGTH - SCANS THE 112-BYTE INCOMING VALUE   *
069100  * BACKWARD TO FIND THE LAST NON-BLANK CHARACTER, SINCE NO         *
069200  * INTRINSIC FUNCTION MAY BE USED TO TRIM TRAILING BLANKS.         *
069300  *-----------------------------------------------------------------*
069400   B312-CALC-FRAGMENT-LENGTH.
069500  *-----------------------------------------------------------------*
069600       MOVE 112                TO WK-N-SCAN-IX.
069700       PERFORM B313-BACK-UP-ONE-CHAR
069800          THRU B313-BACK-UP-ONE-CHAR-EX
069900          UNTIL WK-N-SCAN-IX = 0
070000          OR WK-HLD-FACT-VALUE(WK-N-SCAN-IX:1) NOT = SPACE.
070100   B312-CALC-FRAGMENT-LENGTH-EX.
070200   EXIT.
070300  *
070400  *-----------------------------------------------------------------*
070500   B313-BACK-UP-ONE-CHAR.
070600  *-----------------------------------------------------------------*
070700       SUBTRACT 1 FROM WK-N-SCAN-IX.
070800   B313-BACK-UP-ONE-CHAR-EX.
070900   EXIT.
071000  *
071100  *-----------------------------------------------------------------*
071200   B320-FILE-SRSNAME.
071300  *-----------------------------------------------------------------*
071400       IF WK-N-SRSNAME-CNT < 50
071500          ADD 1 TO WK-N-SRSNAME-CNT
071600          SET WK-SRS-IX TO WK-N-SRSNAME-CNT
071700          MOVE WK-HLD-FACT-KEY(1:10) TO WK-SRS-MULSURF-SEQ(WK-SRS-IX)
071800          MOVE WK-HLD-FACT-VALUE     TO WK-SRS-VALUE(WK-SRS-IX)
071900       END-IF.
072000   B320-FILE-SRSNAME-EX.
072100   EXIT.
072200  *
072300  *-----------------------------------------------------------------*
072400   B330-FILE-POINT.
072500  *-----------------------------------------------------------------*
072600       IF WK-N-POINT-CNT < 100
072700          ADD 1 TO WK-N-POINT-CNT
072800          SET WK-PNT-IX TO WK-N-POINT-CNT
072900          MOVE WK-HLD-FACT-KEY(1:4)  TO WK-PNT-KIND(WK-PNT-IX)
073000          MOVE WK-HLD-FACT-VALUE     TO WK-PNT-VALUE(WK-PNT-IX)
073100       END-IF.
073200   B330-FILE-POINT-EX.
073300   EXIT.
073400  *
073500  *-----------------------------------------------------------------*
073600   B340-FILE-URL.
073700  *-----------------------------------------------------------------*
073800       IF WK-N-URLFACT-CNT < 100
073900          ADD 1 TO WK-N-URLFACT-CNT
074000          SET WK-URL-IX TO WK-N-URLFACT-CNT
074100          MOVE WK-HLD-FACT-KEY(1:40) TO WK-URL-CONTEXT(WK-URL-IX)
074200          MOVE WK-HLD-FACT-VALUE     TO WK-URL-VALUE(WK-URL-IX)
074300       END-IF.
074400   B340-FILE-URL-EX.
074500   EXIT.
074600  *
074700  *-----------------------------------------------------------------*
074800   B350-FILE-FXFILE.
074900  *-----------------------------------------------------------------*
075000       IF WK-N-FXFILE-CNT < 300
075100          ADD 1 TO WK-N-FXFILE-CNT
075200          SET WK-FXF-IX TO WK-N-FXFILE-CNT
075300          MOVE WK-HLD-FACT-VALUE     TO WK-FXF-PATH(WK-FXF-IX)
075400       END-IF.
075500   B350-FILE-FXFILE-EX.
075600   EXIT.
075700  *
075800  *-----------------------------------------------------------------*
075900   B360-FILE-FXFORMAT.
076000  *-----------------------------------------------------------------*
076100       IF WK-N-FXFORMAT-CNT < 300
076200          ADD 1 TO WK-N-FXFORMAT-CNT
076300          SET WK-FXO-IX TO WK-N-FXFORMAT-CNT
076400          MOVE WK-HLD-FACT-KEY       TO WK-FXO-PATH(WK-FXO-IX)
076500          MOVE WK-HLD-FACT-VALUE(1:40) TO WK-FXO-FORMAT(WK-FXO-IX)
076600       END-IF.
076700   B360-FILE-FXFORMAT-EX.
076800   EXIT.
076900  *
077000  *-----------------------------------------------------------------*
077100   B370-FILE-FXRIGHTS.
077200  *-----------------------------------------------------------------*
077300       IF WK-N-FXRIGHTS-CNT < 300
077400          ADD 1 TO WK-N-FXRIGHTS-CNT
077500          SET WK-FXR-IX TO WK-N-FXRIGHTS-CNT
077600          MOVE WK-HLD-FACT-KEY       TO WK-FXR-PATH(WK-FXR-IX)
077700          MOVE WK-HLD-FACT-VALUE(1:40) TO WK-FXR-RIGHTS(WK-FXR-IX)
077800       END-IF.
077900   B370-FILE-FXRIGHTS-EX.
078000   EXIT.
078100  *
078200  *-----------------------------------------------------------------*
078300   B380-FILE-OFPEXIST.
078400  *-----------------------------------------------------------------*
078500       MOVE WK-HLD-FACT-KEY(1:1)  TO WK-C-OFP-EXIST-FLAG.
078600   B380-FILE-OFPEXIST-EX.
078700   EXIT.
078800  *
078900  *-----------------------------------------------------------------*
079000   B390-FILE-OFPMAP.
079100  *-----------------------------------------------------------------*
079200       IF WK-N-OFPMAP-CNT < 300
079300          ADD 1 TO WK-N-OFPMAP-CNT
079400          SET WK-OFP-IX TO WK-N-OFPMAP-CNT
079500          MOVE WK-HLD-FACT-KEY       TO WK-OFP-LOGICAL(WK-OFP-IX)
079600          MOVE WK-HLD-FACT-VALUE     TO WK-OFP-PHYSICAL(WK-OFP-IX)
079700       END-IF.
079800   B390-FILE-OFPMAP-EX.
079900   EXIT.
080000  *
080100  *-----------------------------------------------------------------*
080200   B900-READ-AHEAD-BAGFACT.
080300  *-----------------------------------------------------------------*
080400       READ BAG-FACTS-FILE INTO WK-C-HOLD-BAGFACT
080500           AT END
080600              MOVE "Y"            TO WK-C-BAGFACT-EOF-SW
080700              MOVE SPACES         TO WK-C-HOLD-BAGFACT
080800       END-READ.
080900   B999-READ-AHEAD-BAGFACT-EX.
081000   EXIT.
081100  *
081200   EJECT
081300  *-----------------------------------------------------------------*
081400  * C000-EVALUATE-ONE-ROW - THE MAIN RULE-CATALOG LOOP.  RUNS ONCE  *
081500  * PER PACKAGE PER CATALOG ROW, IN CATALOG ORDER, SO A RULE'S      *
081600  * DEPENDENCY IS ALWAYS EVALUATED BEFORE THE RULE ITSELF.          *
081700  *-----------------------------------------------------------------*
081800   C000-EVALUATE-ONE-ROW.
081900  *-----------------------------------------------------------------*
082000       MOVE WK-CTLG-RULE-NO(WK-CTLG-IX) TO WK-C-CURRENT-RULE-NO.
082100       IF WK-CTLG-RULESET(WK-CTLG-IX) NOT = "COMMON"
082200          AND WK-CTLG-RULESET(WK-CTLG-IX) NOT = CTL-RULESET
082300          MOVE "*SKIP*"           TO WK-CTLG-RESULT(WK-CTLG-IX)
082400       ELSE
082500          PERFORM C050-CHECK-SCOPE
082600             THRU C059-CHECK-SCOPE-EX
082700          IF WK-CTLG-RSLT-NOTAPPL(WK-CTLG-IX)
082800             CONTINUE
082900          ELSE
083000             PERFORM C060-CHECK-DEPENDENCY
083100                THRU C069-CHECK-DEPENDENCY-EX
083200             IF WK-CTLG-RSLT-SKIPPED(WK-CTLG-IX)
083300                CONTINUE
083400             ELSE
083500                PERFORM C100-DISPATCH-ONE-RULE
083600                   THRU C199-DISPATCH-ONE-RULE-EX
083700             END-IF
083800          END-IF
083900          PERFORM C070-SET-COMPLIANT-FLAG
084000             THRU C079-SET-COMPLIANT-FLAG-EX
084100          PERFORM D000-WRITE-RULE-RESULT
084200             THRU D099-WRITE-RULE-RESULT-EX
084300       END-IF.
084400   C099-EVALUATE-ONE-ROW-EX.
084500   EXIT.
084600  *
084700  *-----------------------------------------------------------------*
084800  * C050-CHECK-SCOPE - RULE 2.1/3.1.1 ET AL: A RULE WHOSE SCOPE     *
084900  * NEITHER MATCHES THE PACKAGE TYPE NOR IS "ALL" IS NOT-APPLICABLE *
085000  * AND IS NEITHER EVALUATED NOR CALLED.  SCOPE "NONE" MARKS A      *
085100  * SCHEMA-VALIDATION ROW WHICH IS ALWAYS NOT-APPLICABLE HERE.      *
085200  *-----------------------------------------------------------------*
085300   C050-CHECK-SCOPE.
085400  *-----------------------------------------------------------------*
085500       IF WK-CTLG-SCOPE-NONE(WK-CTLG-IX)
085600          MOVE "NOTAPPL"          TO WK-CTLG-RESULT(WK-CTLG-IX)
085700       ELSE
085800          IF WK-CTLG-SCOPE-ALL(WK-CTLG-IX)
085900             OR WK-CTLG-SCOPE(WK-CTLG-IX) = WK-C-PACKAGE-TYPE
086000             CONTINUE
086100          ELSE
086200             MOVE "NOTAPPL"       TO WK-CTLG-RESULT(WK-CTLG-IX)
086300          END-IF
086400       END-IF.
086500   C059-CHECK-SCOPE-EX.
086600   EXIT.
086700  *
086800  *-----------------------------------------------------------------*
086900  * C060-CHECK-DEPENDENCY - IF THIS ROW DEPENDS ON ANOTHER RULE AND *
087000  * THAT RULE DID NOT END IN A CLEAN PASS, THIS ROW IS SKIPPED      *
087100  * RATHER THAN EVALUATED.                                          *
087200  *-----------------------------------------------------------------*
087300   C060-CHECK-DEPENDENCY.
087400  *-----------------------------------------------------------------*
087500       IF WK-CTLG-DEP-RULE(WK-CTLG-IX) = SPACES
087600          CONTINUE
087700       ELSE
087800          MOVE "N"                TO WK-N-DEP-FOUND-SW
087900          PERFORM C065-FIND-DEP-ROW
088000             THRU C065-FIND-DEP-ROW-EX
088100             VARYING WK-N-DEP-IX FROM 1 BY 1
088200                      UNTIL WK-N-DEP-IX > WK-CTLG-COUNT
088300                      OR WK-N-DEP-FOUND
088400       END-IF.
088500   C069-CHECK-DEPENDENCY-EX.
088600   EXIT.
088700  *
088800  *-----------------------------------------------------------------*
088900   C065-FIND-DEP-ROW.
089000  *-----------------------------------------------------------------*
089100       IF WK-CTLG-RULE-NO(WK-N-DEP-IX) = WK-CTLG-DEP-RULE(WK-CTLG-IX)
089200          MOVE "Y"                TO WK-N-DEP-FOUND-SW
089300          IF WK-CTLG-RESULT(WK-N-DEP-IX) NOT = "PASS"
089400             MOVE "SKIPPED"       TO WK-CTLG-RESULT(WK-CTLG-IX)
089500          END-IF
089600       END-IF.
089700   C065-FIND-DEP-ROW-EX.
089800   EXIT.
089900  *
090000  *-----------------------------------------------------------------*
090100  * C070-SET-COMPLIANT-FLAG AND THE PACKAGE-LEVEL COUNTERS - ONLY   *
090200  * AN EVALUATED-AND-FAILED RULE MAKES THE PACKAGE NON-COMPLIANT;   *
090300  * SKIPPED AND NOT-APPLICABLE ROWS ARE NOT COUNTED AS FAILURES.    *
090400  *-----------------------------------------------------------------*
090500   C070-SET-COMPLIANT-FLAG.
090600  *-----------------------------------------------------------------*
090700       EVALUATE TRUE
090800           WHEN WK-CTLG-RSLT-PASS(WK-CTLG-IX)
090900               ADD 1 TO WK-N-PKG-PASS-CNT WK-N-RUN-RUL-PASS
091000               ADD 1 TO WK-N-RUN-RUL-EVAL
091100           WHEN WK-CTLG-RSLT-FAIL(WK-CTLG-IX)
091200               ADD 1 TO WK-N-PKG-FAIL-CNT WK-N-RUN-RUL-FAIL
091300               ADD 1 TO WK-N-RUN-RUL-EVAL
091400               MOVE "N"         TO WK-C-PKG-COMPLIANT-SW
091500           WHEN WK-CTLG-RSLT-SKIPPED(WK-CTLG-IX)
091600                OR WK-CTLG-RSLT-SKIPDEP(WK-CTLG-IX)
091700               ADD 1 TO WK-N-PKG-SKIP-CNT WK-N-RUN-RUL-SKIP
091800           WHEN OTHER
091900               CONTINUE
092000       END-EVALUATE.
092100   C079-SET-COMPLIANT-FLAG-EX.
092200   EXIT.
092300  *
092400   EJECT
092500  *-----------------------------------------------------------------*
092600  * C100-DISPATCH-ONE-RULE - COMPOSITE ROWS (RULE NUMBERS THAT      *
092700  * REQUIRE MORE THAN ONE CALL INTO THE SAME PROGRAM) ARE ROUTED TO *
092800  * THEIR OWN PARAGRAPH; EVERY OTHER ROW GOES THROUGH THE GENERIC   *
092900  * SINGLE-CALL PATH.                                                *
093000  *-----------------------------------------------------------------*
093100   C100-DISPATCH-ONE-RULE.
093200  *-----------------------------------------------------------------*
093300       EVALUATE WK-C-CURRENT-RULE-NO
093400           WHEN "1.1.1"
093500               PERFORM C110-COMPOSITE-BAG-VALID
093600                  THRU C110-COMPOSITE-BAG-VALID-EX
093700           WHEN "3.2.2"
093800               PERFORM C120-COMPOSITE-FILE-INVENTORY-1
093900                  THRU C120-COMPOSITE-FILE-INVENTORY-1-EX
094000           WHEN "3.2.3"
094100               PERFORM C130-COMPOSITE-FILE-INVENTORY-2
094200                  THRU C130-COMPOSITE-FILE-INVENTORY-2-EX
094300           WHEN "3.3.2"
094400               PERFORM C140-COMPOSITE-OFP-BIJECTION
094500                  THRU C140-COMPOSITE-OFP-BIJECTION-EX
094600           WHEN OTHER
094700               PERFORM C150-CALL-RULE-PROGRAM
094800                  THRU C150-CALL-RULE-PROGRAM-EX
094900       END-EVALUATE.
095000   C199-DISPATCH-ONE-RULE-EX.
095100   EXIT.
095200  *
095300  *-----------------------------------------------------------------*
095400   C150-CALL-RULE-PROGRAM.
095500  *-----------------------------------------------------------------*
095600       MOVE WK-CTLG-OPTN-CD(WK-CTLG-IX)   TO WK-C-DPVRSLT-OPTNCD.
095700       MOVE WK-CTLG-RULE-NO(WK-CTLG-IX)   TO WK-C-DPVRSLT-RULENO.
095800       MOVE WK-C-PACKAGE-TYPE             TO WK-C-DPVRSLT-PKGTYPE.
095900       MOVE CTL-PREFIX                    TO WK-C-DPVRSLT-PREFIX.
096000       CALL WK-CTLG-PGM-NAME(WK-CTLG-IX)
096100               USING WK-C-PKGWS-RECORD, WK-C-DPVRSLT-RECORD.
096200       MOVE WK-C-DPVRSLT-STATUS           TO WK-CTLG-RESULT(WK-CTLG-IX).
096300       MOVE WK-N-DPVRSLT-MSG-CNT          TO WK-CTLG-MSG-CNT(WK-CTLG-IX).
096400       PERFORM C160-COPY-MESSAGES
096500          THRU C160-COPY-MESSAGES-EX
096600          VARYING WK-N-MSG-IX FROM 1 BY 1
096700                   UNTIL WK-N-MSG-IX > WK-N-DPVRSLT-MSG-CNT.
096800   C150-CALL-RULE-PROGRAM-EX.
096900   EXIT.
097000  *
097100  *-----------------------------------------------------------------*
097200   C160-COPY-MESSAGES.
097300  *-----------------------------------------------------------------*
097400       MOVE WK-C-DPVRSLT-MESSAGE(WK-N-MSG-IX)
097500                                   TO WK-CTLG-MESSAGE(WK-CTLG-IX,
097600                                                       WK-N-MSG-IX).
097700   C160-COPY-MESSAGES-EX.
097800   EXIT.
097900  *
098000  *-----------------------------------------------------------------*
098100  * C110-COMPOSITE-BAG-VALID - RULE 1.1.1 CALLS DPVMANFV TWICE:     *
098200  * OPTION BGVD (THE BAG-VALIDITY FLAG ITSELF) AND, ONLY WHEN THAT  *
098300  * PASSES, OPTION MFCP (PAYLOAD-VS-MANIFEST COMPLETENESS), KEPT AS *
098400  * AN INTERNAL PART OF 1.1.1'S UPSTREAM VERIFICATION.               *
098500  *-----------------------------------------------------------------*
098600   C110-COMPOSITE-BAG-VALID.
098700  *-----------------------------------------------------------------*
098800       PERFORM C900-INITIALIZE-ACCUM
098900          THRU C900-INITIALIZE-ACCUM-EX.
099000       MOVE "BGVD"              TO WK-C-DPVRSLT-OPTNCD.
099100       MOVE "1.1.1"             TO WK-C-DPVRSLT-RULENO.
099200       MOVE WK-C-PACKAGE-TYPE   TO WK-C-DPVRSLT-PKGTYPE.
099300       MOVE CTL-PREFIX          TO WK-C-DPVRSLT-PREFIX.
099400       CALL "DPVMANFV" USING WK-C-PKGWS-RECORD, WK-C-DPVRSLT-RECORD.
099500       PERFORM C910-MERGE-RESULT-INTO-ACCUM
099600          THRU C910-MERGE-RESULT-INTO-ACCUM-EX.
099700       IF WK-C-ACCUM-STATUS = "PASS"
099800          MOVE "MFCP"           TO WK-C-DPVRSLT-OPTNCD
099900          MOVE "1.1.1"          TO WK-C-DPVRSLT-RULENO
100000          MOVE WK-C-PACKAGE-TYPE TO WK-C-DPVRSLT-PKGTYPE
100100          MOVE CTL-PREFIX       TO WK-C-DPVRSLT-PREFIX
100200          CALL "DPVMANFV" USING WK-C-PKGWS-RECORD, WK-C-DPVRSLT-RECORD
100300          PERFORM C910-MERGE-RESULT-INTO-ACCUM
100400             THRU C910-MERGE-RESULT-INTO-ACCUM-EX
100500       END-IF.
100600       PERFORM C920-COPY-ACCUM-TO-CATALOG
100700          THRU C920-COPY-ACCUM-TO-CATALOG-EX.
100800   C110-COMPOSITE-BAG-VALID-EX.
100900   EXIT.
101000  *
101100  *-----------------------------------------------------------------*
101200  * C120-COMPOSITE-FILE-INVENTORY-1 - RULE 3.2.2 CALLS DPVFILXV     *
101300  * TWICE: OPTION FLPR (EVERY DECLARED FILEPATH IS PRESENT IN THE   *
101400  * PAYLOAD) AND OPTION FLDS (THE DECLARED SET IS A SUBSET OF THE   *
101500  * PAYLOAD).  BOTH SUB-CHECKS ARE ALWAYS EVALUATED.                 *
101600  *-----------------------------------------------------------------*
101700   C120-COMPOSITE-FILE-INVENTORY-1.
101800  *-----------------------------------------------------------------*
101900       PERFORM C900-INITIALIZE-ACCUM
102000          THRU C900-INITIALIZE-ACCUM-EX.
102100       MOVE "FLPR"              TO WK-C-DPVRSLT-OPTNCD.
102200       MOVE "3.2.2"             TO WK-C-DPVRSLT-RULENO.
102300       MOVE WK-C-PACKAGE-TYPE   TO WK-C-DPVRSLT-PKGTYPE.
102400       MOVE CTL-PREFIX          TO WK-C-DPVRSLT-PREFIX.
102500       CALL "DPVFILXV" USING WK-C-PKGWS-RECORD, WK-C-DPVRSLT-RECORD.
102600       PERFORM C910-MERGE-RESULT-INTO-ACCUM
102700          THRU C910-MERGE-RESULT-INTO-ACCUM-EX.
102800       MOVE "FLDS"              TO WK-C-DPVRSLT-OPTNCD.
102900       MOVE "3.2.2"             TO WK-C-DPVRSLT-RULENO.
103000       MOVE WK-C-PACKAGE-TYPE   TO WK-C-DPVRSLT-PKGTYPE.
103100       MOVE CTL-PREFIX          TO WK-C-DPVRSLT-PREFIX.
103200       CALL "DPVFILXV" USING WK-C-PKGWS-RECORD, WK-C-DPVRSLT-RECORD.
103300       PERFORM C910-MERGE-RESULT-INTO-ACCUM
103400          THRU C910-MERGE-RESULT-INTO-ACCUM-EX.
103500       PERFORM C920-COPY-ACCUM-TO-CATALOG
103600          THRU C920-COPY-ACCUM-TO-CATALOG-EX.
103700   C120-COMPOSITE-FILE-INVENTORY-1-EX.
103800   EXIT.
103900  *
104000  *-----------------------------------------------------------------*
104100  * C130-COMPOSITE-FILE-INVENTORY-2 - RULE 3.2.3 CALLS DPVFILXV     *
104200  * TWICE: OPTION FLDP (NO DUPLICATE DECLARED FILEPATHS) AND OPTION *
104300  * FLPS (EVERY PAYLOAD FILE IS PRESENT IN THE DECLARED SET).       *
104400  *-----------------------------------------------------------------*
104500   C130-COMPOSITE-FILE-INVENTORY-2.
104600  *-----------------------------------------------------------------*
104700       PERFORM C900-INITIALIZE-ACCUM
104800          THRU C900-INITIALIZE-ACCUM-EX.
104900       MOVE "FLDP"              TO WK-C-DPVRSLT-OPTNCD.
105000       MOVE "3.2.3"             TO WK-C-DPVRSLT-RULENO.
105100       MOVE WK-C-PACKAGE-TYPE   TO WK-C-DPVRSLT-PKGTYPE.
105200       MOVE CTL-PREFIX          TO WK-C-DPVRSLT-PREFIX.
105300       CALL "DPVFILXV" USING WK-C-PKGWS-RECORD, WK-C-DPVRSLT-RECORD.
105400       PERFORM C910-MERGE-RESULT-INTO-ACCUM
105500          THRU C910-MERGE-RESULT-INTO-ACCUM-EX.
105600       MOVE "FLPS"              TO WK-C-DPVRSLT-OPTNCD.
105700       MOVE "3.2.3"             TO WK-C-DPVRSLT-RULENO.
105800       MOVE WK-C-PACKAGE-TYPE   TO WK-C-DPVRSLT-PKGTYPE.
105900       MOVE CTL-PREFIX          TO WK-C-DPVRSLT-PREFIX.
106000       CALL "DPVFILXV" USING WK-C-PKGWS-RECORD, WK-C-DPVRSLT-RECORD.
106100       PERFORM C910-MERGE-RESULT-INTO-ACCUM
106200          THRU C910-MERGE-RESULT-INTO-ACCUM-EX.
106300       PERFORM C920-COPY-ACCUM-TO-CATALOG
106400          THRU C920-COPY-ACCUM-TO-CATALOG-EX.
106500   C130-COMPOSITE-FILE-INVENTORY-2-EX.
106600   EXIT.
106700  *
106800  *-----------------------------------------------------------------*
106900  * C140-COMPOSITE-OFP-BIJECTION - RULE 3.3.2 CALLS DPVOFPCK FOUR   *
107000  * TIMES, ONE PER DIRECTION OF THE ORIGINAL-FILEPATHS MAPPING'S    *
107100  * COMPLETENESS (OFC1 THROUGH OFC4).                                *
107200  *-----------------------------------------------------------------*
107300   C140-COMPOSITE-OFP-BIJECTION.
107400  *-----------------------------------------------------------------*
107500       PERFORM C900-INITIALIZE-ACCUM
107600          THRU C900-INITIALIZE-ACCUM-EX.
107700       PERFORM C145-CALL-ONE-OFP-DIRECTION
107800          THRU C145-CALL-ONE-OFP-DIRECTION-EX
107900          VARYING WK-N-MSG-IX FROM 1 BY 1
108000                   UNTIL WK-N-MSG-IX > 4.
108100       PERFORM C920-COPY-ACCUM-TO-CATALOG
108200          THRU C920-COPY-ACCUM-TO-CATALOG-EX.
108300   C140-COMPOSITE-OFP-BIJECTION-EX.
108400   EXIT.
108500  *
108600  *-----------------------------------------------------------------*
108700   C145-CALL-ONE-OFP-DIRECTION.
108800  *-----------------------------------------------------------------*
108900       EVALUATE WK-N-MSG-IX
109000           WHEN 1 MOVE "OFC1"    TO WK-C-DPVRSLT-OPTNCD
109100           WHEN 2 MOVE "OFC2"    TO WK-C-DPVRSLT-OPTNCD
109200           WHEN 3 MOVE "OFC3"    TO WK-C-DPVRSLT-OPTNCD
109300           WHEN 4 MOVE "OFC4"    TO WK-C-DPVRSLT-OPTNCD
109400       END-EVALUATE.
109500       MOVE "3.3.2"             TO WK-C-DPVRSLT-RULENO.
109600       MOVE WK-C-PACKAGE-TYPE   TO WK-C-DPVRSLT-PKGTYPE.
109700       MOVE CTL-PREFIX          TO WK-C-DPVRSLT-PREFIX.
109800       CALL "DPVOFPCK" USING WK-C-PKGWS-RECORD, WK-C-DPVRSLT-RECORD.
109900       PERFORM C910-MERGE-RESULT-INTO-ACCUM
110000          THRU C910-MERGE-RESULT-INTO-ACCUM-EX.
110100   C145-CALL-ONE-OFP-DIRECTION-EX.
110200   EXIT.
110300  *
110400  *-----------------------------------------------------------------*
110500   C900-INITIALIZE-ACCUM.
110600  *-----------------------------------------------------------------*
110700       MOVE "PASS"              TO WK-C-ACCUM-STATUS.
110800       MOVE ZERO                TO WK-N-ACCUM-MSG-CNT.
110900   C900-INITIALIZE-ACCUM-EX.
111000   EXIT.
111100  *
111200  *-----------------------------------------------------------------*
111300  * C910-MERGE-RESULT-INTO-ACCUM - THE FINAL STATUS IS FAIL IF ANY  *
111400  * SUB-CALL FAILED, ELSE PASS; EACH SUB-CALL'S MESSAGES ARE         *
111500  * APPENDED IN ORDER, CAPPED AT THE 5-SLOT MESSAGE TABLE.           *
111600  *-----------------------------------------------------------------*
111700   C910-MERGE-RESULT-INTO-ACCUM.
111800  *-----------------------------------------------------------------*
111900       IF WK-C-DPVRSLT-STATUS = "FAIL"
112000          MOVE "FAIL"           TO WK-C-ACCUM-STATUS
112100       END-IF.
112200       PERFORM C915-APPEND-ONE-MESSAGE
112300          THRU C915-APPEND-ONE-MESSAGE-EX
112400          VARYING WK-N-DEP-IX FROM 1 BY 1
112500                   UNTIL WK-N-DEP-IX > WK-N-DPVRSLT-MSG-CNT.
112600   C910-MERGE-RESULT-INTO-ACCUM-EX.
112700   EXIT.
112800  *
112900  *-----------------------------------------------------------------*
113000   C915-APPEND-ONE-MESSAGE.
113100  *-----------------------------------------------------------------*
113200       IF WK-N-ACCUM-MSG-CNT < 5
113300          ADD 1 TO WK-N-ACCUM-MSG-CNT
113400          MOVE WK-C-DPVRSLT-MESSAGE(WK-N-DEP-IX)
113500                               TO WK-C-ACCUM-MESSAGE(WK-N-ACCUM-MSG-CNT)
113600       END-IF.
113700   C915-APPEND-ONE-MESSAGE-EX.
113800   EXIT.
113900  *
114000  *-----------------------------------------------------------------*
114100   C920-COPY-ACCUM-TO-CATALOG.
114200  *-----------------------------------------------------------------*
114300       MOVE WK-C-ACCUM-STATUS   TO WK-CTLG-RESULT(WK-CTLG-IX).
114400       MOVE WK-N-ACCUM-MSG-CNT  TO WK-CTLG-MSG-CNT(WK-CTLG-IX).
114500       PERFORM C925-COPY-ONE-ACCUM-MESSAGE
114600          THRU C925-COPY-ONE-ACCUM-MESSAGE-EX
114700          VARYING WK-N-MSG-IX FROM 1 BY 1
114800                   UNTIL WK-N-MSG-IX > WK-N-ACCUM-MSG-CNT.
114900   C920-COPY-ACCUM-TO-CATALOG-EX.
115000   EXIT.
115100  *
115200  *-----------------------------------------------------------------*
115300   C925-COPY-ONE-ACCUM-MESSAGE.
115400  *-----------------------------------------------------------------*
115500       MOVE WK-C-ACCUM-MESSAGE(WK-N-MSG-IX)
115600                                   TO WK-CTLG-MESSAGE(WK-CTLG-IX,
115700                                                       WK-N-MSG-IX).
115800   C925-COPY-ONE-ACCUM-MESSAGE-EX.
115900   EXIT.
116000  *
116100   EJECT
116200  *-----------------------------------------------------------------*
116300  * D000-WRITE-RULE-RESULT - ONE DETAIL LINE PER MESSAGE WHEN THE   *
116400  * ROW FAILED, ELSE ONE LINE CARRYING THE STATUS ALONE.  SKIPDEP   *
116500  * PRINTS AS PASS ON THE REPORT (THE DEPENDENT STILL SEES SKIPDEP  *
116600  * INTERNALLY THROUGH WK-CTLG-RESULT FOR ITS OWN DEPENDENCY TEST). *
116700  * THE "*SKIP*" MARKER (RULE SET NOT SELECTED FOR THIS RUN) IS NOT *
116800  * REPORTED AT ALL.                                                 *
116900  *-----------------------------------------------------------------*
117000   D000-WRITE-RULE-RESULT.
117100  *-----------------------------------------------------------------*
117200       IF WK-CTLG-RESULT(WK-CTLG-IX) = "*SKIP*"
117300          CONTINUE
117400       ELSE
117500          MOVE SPACES              TO WK-C-RPT-RULE-BUILD
117600          MOVE WK-CTLG-RULE-NO(WK-CTLG-IX) TO WK-C-RPT-RULE-NO
117700          MOVE WK-C-PACKAGE-ID     TO RPT-PACKAGE
117800          MOVE WK-C-RPT-RULE-BUILD TO RPT-RULE
117900          IF WK-CTLG-RSLT-SKIPDEP(WK-CTLG-IX)
118000             MOVE "PASS"           TO RPT-STATUS
118100          ELSE
118200             MOVE WK-CTLG-RESULT(WK-CTLG-IX) TO RPT-STATUS
118300          END-IF
118400          IF WK-CTLG-RSLT-FAIL(WK-CTLG-IX)
118500             AND WK-CTLG-MSG-CNT(WK-CTLG-IX) > 0
118600             PERFORM D010-WRITE-ONE-MESSAGE-LINE
118700                THRU D010-WRITE-ONE-MESSAGE-LINE-EX
118800                VARYING WK-N-MSG-IX FROM 1 BY 1
118900                         UNTIL WK-N-MSG-IX >
119000                                WK-CTLG-MSG-CNT(WK-CTLG-IX)
119100          ELSE
119200             MOVE SPACES           TO RPT-MESSAGE
119300             WRITE DPV-RPT-RECORD
119400          END-IF
119500       END-IF.
119600   D099-WRITE-RULE-RESULT-EX.
119700   EXIT.
119800  *
119900  *-----------------------------------------------------------------*
120000   D010-WRITE-ONE-MESSAGE-LINE.
120100  *-----------------------------------------------------------------*
120200       MOVE WK-CTLG-MESSAGE(WK-CTLG-IX, WK-N-MSG-IX) TO RPT-MESSAGE.
120300       WRITE DPV-RPT-RECORD.
120400   D010-WRITE-ONE-MESSAGE-LINE-EX.
120500   EXIT.
120600  *
120700   EJECT
120800  *-----------------------------------------------------------------*
120900   E100-WRITE-PACKAGE-HEADING.
121000  *-----------------------------------------------------------------*
121100       MOVE WK-C-PACKAGE-ID     TO RPTH-PACKAGE.
121200       MOVE WK-C-PACKAGE-TYPE   TO RPTH-TYPE.
121300       WRITE DPV-RPT-RECORD
121400           AFTER ADVANCING TOP-OF-FORM.
121500   E199-WRITE-PACKAGE-HEADING-EX.
121600   EXIT.
121700  *
121800  *-----------------------------------------------------------------*
121900   E200-WRITE-PACKAGE-SUMMARY.
122000  *-----------------------------------------------------------------*
122100       MOVE WK-C-PACKAGE-ID     TO RPTS-PACKAGE.
122200       IF WK-C-PKG-IS-COMPLIANT
122300          MOVE "Y"              TO RPTS-COMPLIANT
122400       ELSE
122500          MOVE "N"              TO RPTS-COMPLIANT
122600       END-IF.
122700       MOVE WK-N-PKG-PASS-CNT   TO RPTS-PASS-CNT.
122800       MOVE WK-N-PKG-FAIL-CNT   TO RPTS-FAIL-CNT.
122900       MOVE WK-N-PKG-SKIP-CNT   TO RPTS-SKIP-CNT.
123000       WRITE DPV-RPT-RECORD
123100           AFTER ADVANCING 2 LINES.
123200   E299-WRITE-PACKAGE-SUMMARY-EX.
123300   EXIT.
123400  *
123500  *-----------------------------------------------------------------*
123600   E900-WRITE-RUN-TOTALS.
123700  *-----------------------------------------------------------------*
123800       MOVE WK-N-RUN-PKG-PROC    TO RPTT-PKG-PROC.
123900       MOVE WK-N-RUN-PKG-COMP    TO RPTT-PKG-COMP.
124000       MOVE WK-N-RUN-PKG-NONCOMP TO RPTT-PKG-NONCOMP.
124100       MOVE WK-N-RUN-RUL-EVAL    TO RPTT-RUL-EVAL.
124200       MOVE WK-N-RUN-RUL-PASS    TO RPTT-RUL-PASS.
124300       MOVE WK-N-RUN-RUL-FAIL    TO RPTT-RUL-FAIL.
124400       MOVE WK-N-RUN-RUL-SKIP    TO RPTT-RUL-SKIP.
124500       WRITE DPV-RPT-RECORD
124600           AFTER ADVANCING TOP-OF-FORM.
124700   E999-WRITE-RUN-TOTALS-EX.
124800   EXIT.
124900  *
125000  *-----------------------------------------------------------------*
125100   Y900-ABNORMAL-TERMINATION.
125200  *-----------------------------------------------------------------*
125300       MOVE 9999                TO WK-N-ABEND-CD.
125400       MOVE "DPVDRV01 ABENDED - SEE DISPLAYED MESSAGES ABOVE"
125500                                TO WK-C-ABEND-TEXT.
125600       PERFORM Z000-END-PROGRAM-ROUTINE
125700          THRU Z999-END-PROGRAM-ROUTINE-EX.
125800       SET UPSI-SWITCH-0 TO ON.
125900       GOBACK.
126000   Y999-ABNORMAL-TERMINATION-EX.
126100   EXIT.
126200  *
126300  *-----------------------------------------------------------------*
126400   Z000-END-PROGRAM-ROUTINE.
126500  *-----------------------------------------------------------------*
126600       CLOSE RUN-CONTROL-FILE
126700             VALID-LICENSE-FILE
126800             BAG-FACTS-FILE
126900             VALIDATION-REPORT-FILE.
127000   Z999-END-PROGRAM-ROUTINE-EX.
127100   EXIT.
127200  *
127300  ******************************************************************
127400  *************** END OF PROGRAM SOURCE - DPVDRV01 ****************
127500  ******************************************************************
