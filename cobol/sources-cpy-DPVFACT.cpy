000010******************************************************************
000020*    COPYBOOK   :  DPVFACT                                       *
000030*    DESCRIPTION:  BAG-FACTS INPUT RECORD - ONE FACT EXTRACTED   *
000040*                  FROM AN ARCHIVAL DEPOSIT PACKAGE ("BAG") BY   *
000050*                  THE UPSTREAM EXTRACTION SHELL.                *
000060*    FIXED LENGTH:  160 BYTES.                                   *
000070******************************************************************
000080*
000090*=================================================================
000100* HISTORY OF MODIFICATION:
000110*=================================================================
000120*|USER    |DATE      | TAG      | DESCRIPTION                   |
000130*-----------------------------------------------------------------
000140*|RDNJVK  |14/03/2005| D1CREC1  | INITIAL VERSION - DANS BAG    |
000150*|        |          |          | VALIDATION - E-REQ 20044      |
000160*|RDNMHT  |09/09/2011| D3CPOL1  | ADD POSLIST CONTINUATION VIEW |
000170*|        |          |          | FOR POLYGONS SPANNING RECORDS |
000180*-----------------------------------------------------------------
000190*
000200 01  DPV-FACT-RECORD.
000210     05  FACT-TYPE                   PIC X(08).
000220*                                   RECORD TYPE CODE - SEE BELOW
000230     05  FACT-KEY                    PIC X(40).
000240*                                   TYPE-DEPENDENT KEY
000250     05  FACT-VALUE                  PIC X(112).
000260*                                   TYPE-DEPENDENT VALUE
000270*
000280*-----------------------------------------------------------------
000290* FACT-TYPE CODES (FACT-TYPE / KEY MEANING / VALUE MEANING) :
000300*   BAGHDR   - KEY=PACKAGE ID       - VALUE=DEPOSIT OR MIGRATION
000310*   BAGVALID - KEY=VALID/INVALID    - VALUE=ERROR TEXT IF INVALID
000320*   BAGINFO  - KEY=TAG NAME         - VALUE=TAG VALUE (*MISSING*
000330*                                     KEY MEANS BAG-INFO ABSENT)
000340*   MANIFEST - KEY=ALGORITHM        - VALUE=UNUSED
000350*   MANFILE  - KEY=ALGORITHM        - VALUE=PAYLOAD PATH LISTED
000360*   DIRENT   - KEY=F OR D           - VALUE=RELATIVE PATH
000370*   DDMLIC   - KEY=URI OR XSI-TYPE  - VALUE=LICENSE TEXT/URI
000380*   DDMID    - KEY=DAI/ISNI/ORCID/  - VALUE=THE IDENTIFIER
000390*              DOI/URN/ARCHIS
000400*   RHOLDER  - KEY=ELEMENT OR ROLE  - VALUE=RIGHTSHOLDER TEXT
000410*   POSLIST  - KEY=POLYGON SEQ NO   - VALUE=COORDINATE LIST
000420*              (+SUFFIX=CONTINUED)   (SPACE SEPARATED, MAY SPAN
000430*                                     SEVERAL RECORDS)
000440*   SRSNAME  - KEY=MULTISURFACE SEQ - VALUE=SRSNAME OF A POLYGON
000450*   POINT    - KEY=RD OR ANY        - VALUE=COORDINATE PAIR
000460*   URL      - KEY=CONTEXT (HREF)   - VALUE=URL/URI TO VALIDATE
000470*   FXFILE   - KEY=UNUSED           - VALUE=DECLARED FILEPATH
000480*   FXFORMAT - KEY=FILEPATH         - VALUE=DECLARED FORMAT
000490*   FXRIGHTS - KEY=FILEPATH         - VALUE=DECLARED ACCESS RIGHT
000500*   OFPEXIST - KEY=Y/N/U            - VALUE=UNUSED
000510*   OFPMAP   - KEY=LOGICAL PATH     - VALUE=PHYSICAL PATH
000520*-----------------------------------------------------------------
000530*
000540 01  DPV-FACT-KEY-NUMERIC REDEFINES DPV-FACT-RECORD.
000550     05  FKN-FACT-TYPE               PIC X(08).
000560     05  FKN-SEQ-NO                  PIC 9(04).
000570     05  FKN-CONTINUATION            PIC X(01).
000580     05  FILLER                      PIC X(35).
000590     05  FKN-VALUE                   PIC X(112).
000600*
000610 01  DPV-FACT-PATH-VIEW REDEFINES DPV-FACT-RECORD.
000620     05  FPV-FACT-TYPE               PIC X(08).
000630     05  FPV-DIR-IND                 PIC X(01).
000640     05  FILLER                      PIC X(39).
000650     05  FPV-PATH                    PIC X(112).
