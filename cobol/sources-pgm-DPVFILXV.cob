000100  *************************
000200  IDENTIFICATION DIVISION.
000300  *************************
000400  PROGRAM-ID.     DPVFILXV.
000500  AUTHOR.         P Q SMIT.
000600  INSTALLATION.   DANS BATCH SERVICES.
000700  DATE-WRITTEN.   12 APR 2005.
000800  DATE-COMPILED.
000900  SECURITY.       UNCLASSIFIED.
001000  *
001100  *DESCRIPTION :  THIS RULE PROGRAM RECONCILES THE DECLARED FILE LIST
001200  *               (THE FXFILE/FXFORMAT/FXRIGHTS FACTS) AGAINST THE
001300  *               ACTUAL PAYLOAD (THE DIRENT "F" ENTRIES UNDER data/)
001400  *               THAT WERE LOADED INTO WK-C-PKGWS-RECORD BY DPVDRV01.
001500  *               CALLED ONCE PER APPLICABLE RULE, PER PACKAGE - THE
001600  *               CHECK OPTION CODE (WK-C-DPVRSLT-OPTNCD) SELECTS WHICH
001700  *               OF THE SIX CHECKS TO RUN.  WHEN AN ORIGINAL-FILEPATHS
001800  *               MAPPING IS PRESENT FOR THE PACKAGE, THE DECLARED SIDE
001900  *               IS TRANSLATED FROM LOGICAL TO PHYSICAL PATHS THROUGH
002000  *               THAT MAPPING BEFORE IT IS EVER COMPARED TO THE
002100  *               PAYLOAD - DPVOFPCK CHECKS THE MAPPING ITSELF AND IS A
002200  *               SEPARATE PROGRAM.
002300  *
002400  *=================================================================
002500  * HISTORY OF MODIFICATION:
002600  *=================================================================
002700  *|USER    |DATE      | TAG      | DESCRIPTION                   |
002800  *-----------------------------------------------------------------
002900  *|RDNPQS  |12/04/2005| D1CREC1  | INITIAL VERSION - E-REQ 20046  |
003000  *|RDNMHT  |22/10/2011| D3COFPX1 | ADD ORIGINAL-FILEPATHS         |
003100  *|        |          |          | TRANSLATION BEFORE DECLARED/   |
003200  *|        |          |          | PAYLOAD COMPARISON - E-REQ     |
003300  *|        |          |          | 20402                          |
003400  *-----------------------------------------------------------------
003500  *
003600   EJECT
003700  **********************
003800   ENVIRONMENT DIVISION.
003900  **********************
004000   CONFIGURATION SECTION.
004100   SOURCE-COMPUTER.  IBM-AS400.
004200   OBJECT-COMPUTER.  IBM-AS400.
004300   SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400  *
004500   INPUT-OUTPUT SECTION.
004600   FILE-CONTROL.
004700  *                 NO FILES - ALL FACTS ARRIVE VIA THE LINKAGE
004800  *                 PACKAGE-WORK-SET PASSED IN FROM DPVDRV01.
004900  *
005000   EJECT
005100  ***************
005200   DATA DIVISION.
005300  ***************
005400   FILE SECTION.
005500  **************
005600  *                 NO FD - SEE FILE-CONTROL NOTE ABOVE.
005700  *
005800  *************************
005900   WORKING-STORAGE SECTION.
006000  *************************
006100   01  FILLER                  PIC X(24) VALUE
006200       "** PROGRAM DPVFILXV **".
006300  *
006400  *------------------ PROGRAM WORKING STORAGE ---------------------*
006500   01  WK-N-WORK-AREA.
006600       05  WK-N-EMPTY-COUNT        PIC 9(04) COMP VALUE ZERO.
006700       05  WK-N-MISSING-COUNT      PIC 9(04) COMP VALUE ZERO.
006800       05  WK-N-EXTRA-COUNT        PIC 9(04) COMP VALUE ZERO.
006900       05  WK-N-DUP-COUNT          PIC 9(04) COMP VALUE ZERO.
007000       05  WK-N-BADRIGHT-COUNT     PIC 9(04) COMP VALUE ZERO.
007100       05  WK-N-GENERIC-LEN        PIC 9(03) COMP VALUE ZERO.
007200       05  WK-N-FAILLIST-LEN       PIC 9(02) COMP VALUE ZERO.
007300       05  WK-N-EARLIER-IX         PIC 9(04) COMP VALUE ZERO.
007400       05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
007500           88  WK-C-FOUND                    VALUE "Y".
007600  *
007700  *    -- REDEFINES 1: THE MESSAGE-BUILD AREA VIEWED AS TWO HALVES,
007800  *    -- SAME CONVENTION AS DPVMANFV AND DPVDDMV.                    --
007900   01  WK-C-MSG-BUILD              PIC X(88)  VALUE SPACES.
008000   01  WK-C-MSG-HALVES REDEFINES WK-C-MSG-BUILD.
008100       05  WK-C-MSG-FIRST-HALF     PIC X(44).
008200       05  WK-C-MSG-SECOND-HALF    PIC X(44).
008300  *
008400  *    -- A RUNNING COMMA-SEPARATED LIST OF THE FILEPATHS OR RIGHTS
008500  *    -- VALUES A CHECK HAS FLAGGED, BUILT BY Y200-APPEND-TO-FAILLIST.--
008600   01  WK-C-FAILLIST-BUILD         PIC X(80)  VALUE SPACES.
008700  *
008800  *    -- REDEFINES 2: A 112-BYTE GENERIC WORK VALUE, VIEWED AS A
008900  *    -- CHARACTER TABLE SO ITS TRUE (TRAILING-SPACE-TRIMMED) LENGTH
009000  *    -- CAN BE LOCATED A CHARACTER AT A TIME.  USED FOR FILEPATHS AND
009100  *    -- ACCESS-RIGHTS VALUES IN TURN.                                --
009200   01  WK-C-GENERIC-VALUE          PIC X(112) VALUE SPACES.
009300   01  WK-C-GENERIC-CHARS REDEFINES WK-C-GENERIC-VALUE.
009400       05  WK-C-GENERIC-CHAR OCCURS 112 TIMES
009500                                   PIC X(01).
009600  *
009700  *    -- REDEFINES 3: A MISSING/EXTRA/DUPLICATE COUNTER SEEN AS A
009800  *    -- ZERO-SUPPRESSED PRINT AREA FOR THE COMPLETENESS MESSAGES.    --
009900   01  WK-N-COUNT-DISPLAY          PIC 9(04) VALUE ZERO.
010000   01  WK-N-COUNT-EDIT REDEFINES WK-N-COUNT-DISPLAY
010100                                   PIC ZZZ9.
010200  *
010300  *    -- REDEFINES 4: A WORKING COPY OF ONE DIRENT PATH, VIEWED AS
010400  *    -- ITS FIRST FIVE BYTES (FOR THE "UNDER data/" TEST) PLUS THE
010500  *    -- REMAINDER OF THE PATH - SAME IDIOM AS DPVMANFV.              --
010600   01  WK-C-PATH-CHECK-WORK        PIC X(112) VALUE SPACES.
010700   01  WK-C-PATH-CHECK-SPLIT REDEFINES WK-C-PATH-CHECK-WORK.
010800       05  WK-C-PATH-PREFIX-CHECK  PIC X(05).
010900       05  FILLER                  PIC X(107).
011000  *
011100  *    -- ONE TRANSLATED (LOGICAL-TO-PHYSICAL) COPY OF EACH FXFILE
011200  *    -- ENTRY'S PATH, BUILT ONCE PER CHECK BY G100-BUILD-XLATE-TABLE
011300  *    -- BEFORE THE DECLARED SIDE IS EVER COMPARED TO THE PAYLOAD.    --
011400   01  WK-C-XLATE-DECLARED-TABLE.
011500       05  WK-C-XLATE-DECLARED-PATH OCCURS 300 TIMES
011600                                   PIC X(112) VALUE SPACES.
011700  *
011800  *    -- ONE SWITCH PER FXFILE ENTRY, USED SO A REPEATED DUPLICATE
011900  *    -- VALUE ONLY PRODUCES ONE NAME IN THE 3.2.3 FAIL MESSAGE.      --
012000   01  WK-C-DUP-REPORTED-TABLE.
012100       05  WK-C-DUP-REPORTED-SW OCCURS 300 TIMES
012200                                   PIC X(01) VALUE "N".
012300  *
012400  ****************
012500   LINKAGE SECTION.
012600  ****************
012700   COPY DPVPKGWS.
012800  *
012900   COPY DPVRSLT.
013000  *
013100   EJECT
013200  ****************************************************
013300   PROCEDURE DIVISION USING WK-C-PKGWS-RECORD,
013400                            WK-C-DPVRSLT-RECORD.
013500  ****************************************************
013600   MAIN-MODULE.
013700       PERFORM A000-PROCESS-CALLED-ROUTINE
013800          THRU A099-PROCESS-CALLED-ROUTINE-EX.
013900       PERFORM Z000-END-PROGRAM-ROUTINE
014000          THRU Z999-END-PROGRAM-ROUTINE-EX.
014100       EXIT PROGRAM.
014200  *
014300  *-----------------------------------------------------------------*
014400   A000-PROCESS-CALLED-ROUTINE.
014500  *-----------------------------------------------------------------*
014600       MOVE "PASS"             TO WK-C-DPVRSLT-STATUS.
014700       MOVE ZERO               TO WK-N-DPVRSLT-MSG-CNT.
014800       EVALUATE WK-C-DPVRSLT-OPTNCD
014900           WHEN "FLPR"
015000               PERFORM C100-CHECK-FILEPATH-PRESENT
015100                  THRU C199-CHECK-FILEPATH-PRESENT-EX
015200           WHEN "FLDS"
015300               PERFORM C200-CHECK-DESCRIBED-SUBSET
015400                  THRU C299-CHECK-DESCRIBED-SUBSET-EX
015500           WHEN "FLDP"
015600               PERFORM C300-CHECK-NO-DUPLICATES
015700                  THRU C399-CHECK-NO-DUPLICATES-EX
015800           WHEN "FLPS"
015900               PERFORM C400-CHECK-PAYLOAD-SUBSET
016000                  THRU C499-CHECK-PAYLOAD-SUBSET-EX
016100           WHEN "FLFM"
016200               PERFORM C500-CHECK-FORMATS
016300                  THRU C599-CHECK-FORMATS-EX
016400           WHEN "FLRT"
016500               PERFORM C600-CHECK-ACCESS-RIGHTS
016600                  THRU C699-CHECK-ACCESS-RIGHTS-EX
016700           WHEN OTHER
016800               MOVE "DPVFILXV CALLED WITH AN UNKNOWN OPTION CODE"
016900                                   TO WK-C-MSG-BUILD
017000               PERFORM Y100-ADD-ONE-MESSAGE
017100                  THRU Y199-ADD-ONE-MESSAGE-EX
017200       END-EVALUATE.
017300   A099-PROCESS-CALLED-ROUTINE-EX.
017400   EXIT.
017500  *
017600  *-----------------------------------------------------------------*
017700  *    RULE 3.2.2 PART 1 - EVERY FXFILE RECORD MUST HAVE A NON-EMPTY
017800  *    VALUE (THE FILEPATH ATTRIBUTE OF ONE DECLARED FILE ELEMENT).
017900  *-----------------------------------------------------------------*
018000   C100-CHECK-FILEPATH-PRESENT.
018100  *-----------------------------------------------------------------*
018200       MOVE ZERO               TO WK-N-EMPTY-COUNT.
018300       PERFORM B100-COUNT-EMPTY-FILEPATH
018400          THRU B199-COUNT-EMPTY-FILEPATH-EX
018500          VARYING WK-FXF-IX FROM 1 BY 1
018600                   UNTIL WK-FXF-IX > WK-N-FXFILE-CNT.
018700       IF WK-N-EMPTY-COUNT > 0
018800          MOVE WK-N-EMPTY-COUNT TO WK-N-COUNT-DISPLAY
018900          MOVE SPACES           TO WK-C-MSG-BUILD
019000          MOVE WK-N-COUNT-EDIT  TO WK-C-MSG-BUILD(1:4)
019100          MOVE " FILE ELEMENT(S) DO NOT HAVE A FILEPATH ATTRIBUTE"
019200                                TO WK-C-MSG-BUILD(5:49)
019300          PERFORM Y100-ADD-ONE-MESSAGE
019400             THRU Y199-ADD-ONE-MESSAGE-EX
019500       END-IF.
019600   C199-CHECK-FILEPATH-PRESENT-EX.
019700   EXIT.
019800  *
019900  *-----------------------------------------------------------------*
020000   B100-COUNT-EMPTY-FILEPATH.
020100  *-----------------------------------------------------------------*
020200       IF WK-FXF-PATH(WK-FXF-IX) = SPACES
020300          ADD 1 TO WK-N-EMPTY-COUNT
020400       END-IF.
020500   B199-COUNT-EMPTY-FILEPATH-EX.
020600   EXIT.
020700  *
020800  *-----------------------------------------------------------------*
020900  *    BUILDS WK-C-XLATE-DECLARED-PATH, ONE ENTRY PER FXFILE RECORD,
021000  *    HOLDING THE PHYSICAL PATH THE DECLARED (LOGICAL) VALUE MAPS TO
021100  *    WHEN AN ORIGINAL-FILEPATHS MAPPING EXISTS FOR THE PACKAGE, OR
021200  *    THE DECLARED VALUE ITSELF WHEN NO MAPPING EXISTS (OR NONE OF
021300  *    ITS ENTRIES MATCH - DPVOFPCK REPORTS THAT SEPARATELY).
021400  *-----------------------------------------------------------------*
021500   G100-BUILD-XLATE-TABLE.
021600  *-----------------------------------------------------------------*
021700       PERFORM G110-XLATE-ONE-ENTRY
021800          THRU G119-XLATE-ONE-ENTRY-EX
021900          VARYING WK-FXF-IX FROM 1 BY 1
022000                   UNTIL WK-FXF-IX > WK-N-FXFILE-CNT.
022100   G109-BUILD-XLATE-TABLE-EX.
022200   EXIT.
022300  *
022400  *-----------------------------------------------------------------*
022500   G110-XLATE-ONE-ENTRY.
022600  *-----------------------------------------------------------------*
022700       MOVE WK-FXF-PATH(WK-FXF-IX) TO WK-C-XLATE-DECLARED-PATH(WK-FXF-IX).
022800       IF WK-C-OFP-EXISTS
022900          MOVE SPACES              TO WK-C-GENERIC-VALUE
023000          PERFORM G120-FIND-XLATE-MAPPING
023100             THRU G129-FIND-XLATE-MAPPING-EX
023200             VARYING WK-OFP-IX FROM 1 BY 1
023300                      UNTIL WK-OFP-IX > WK-N-OFPMAP-CNT
023400                      OR WK-C-GENERIC-VALUE NOT = SPACES
023500          IF WK-C-GENERIC-VALUE NOT = SPACES
023600             MOVE WK-C-GENERIC-VALUE TO WK-C-XLATE-DECLARED-PATH(WK-FXF-IX)
023700          END-IF
023800       END-IF.
023900   G119-XLATE-ONE-ENTRY-EX.
024000   EXIT.
024100  *
024200  *-----------------------------------------------------------------*
024300   G120-FIND-XLATE-MAPPING.
024400  *-----------------------------------------------------------------*
024500       IF WK-OFP-LOGICAL(WK-OFP-IX) = WK-FXF-PATH(WK-FXF-IX)
024600          MOVE WK-OFP-PHYSICAL(WK-OFP-IX) TO WK-C-GENERIC-VALUE
024700       END-IF.
024800   G129-FIND-XLATE-MAPPING-EX.
024900   EXIT.
025000  *
025100  *-----------------------------------------------------------------*
025200  *    RULE 3.2.2 PART 2 - EVERY DECLARED (TRANSLATED) PATH MUST BE A
025300  *    PAYLOAD PATH - ONLY FILES ACTUALLY PRESENT UNDER data/ MAY BE
025400  *    DESCRIBED IN THE DECLARED FILE LIST.
025500  *-----------------------------------------------------------------*
025600   C200-CHECK-DESCRIBED-SUBSET.
025700  *-----------------------------------------------------------------*
025800       PERFORM G100-BUILD-XLATE-TABLE
025900          THRU G109-BUILD-XLATE-TABLE-EX.
026000       MOVE ZERO               TO WK-N-EXTRA-COUNT.
026100       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
026200       MOVE ZERO               TO WK-N-FAILLIST-LEN.
026300       PERFORM E100-CHECK-ONE-DECLARED-IN-PAYLOAD
026400          THRU E199-CHECK-ONE-DECLARED-IN-PAYLOAD-EX
026500          VARYING WK-FXF-IX FROM 1 BY 1
026600                   UNTIL WK-FXF-IX > WK-N-FXFILE-CNT.
026700       IF WK-N-EXTRA-COUNT > 0
026800          MOVE "DECLARED FILEPATH(S) NOT FOUND IN PAYLOAD: "
026900                                TO WK-C-MSG-FIRST-HALF
027000          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
027100                                TO WK-C-MSG-SECOND-HALF
027200          PERFORM Y100-ADD-ONE-MESSAGE
027300             THRU Y199-ADD-ONE-MESSAGE-EX
027400       END-IF.
027500   C299-CHECK-DESCRIBED-SUBSET-EX.
027600   EXIT.
027700  *
027800  *-----------------------------------------------------------------*
027900   E100-CHECK-ONE-DECLARED-IN-PAYLOAD.
028000  *-----------------------------------------------------------------*
028100       IF WK-FXF-PATH(WK-FXF-IX) NOT = SPACES
028200          MOVE "N"              TO WK-C-FOUND-SW
028300          PERFORM E110-SEARCH-DIRENT-FOR-XLATE
028400             THRU E119-SEARCH-DIRENT-FOR-XLATE-EX
028500             VARYING WK-DIR-IX FROM 1 BY 1
028600                      UNTIL WK-DIR-IX > WK-N-DIRENT-CNT
028700                      OR WK-C-FOUND
028800          IF NOT WK-C-FOUND
028900             ADD 1 TO WK-N-EXTRA-COUNT
029000             MOVE WK-C-XLATE-DECLARED-PATH(WK-FXF-IX) TO WK-C-GENERIC-VALUE
029100             PERFORM D100-TRIM-GENERIC-VALUE
029200                THRU D199-TRIM-GENERIC-VALUE-EX
029300             PERFORM Y200-APPEND-TO-FAILLIST
029400                THRU Y299-APPEND-TO-FAILLIST-EX
029500          END-IF
029600       END-IF.
029700   E199-CHECK-ONE-DECLARED-IN-PAYLOAD-EX.
029800   EXIT.
029900  *
030000  *-----------------------------------------------------------------*
030100   E110-SEARCH-DIRENT-FOR-XLATE.
030200  *-----------------------------------------------------------------*
030300       MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-PATH-CHECK-WORK.
030400       IF WK-DIR-IS-FILE(WK-DIR-IX)
030500             AND WK-C-PATH-PREFIX-CHECK = "data/"
030600             AND WK-DIR-PATH(WK-DIR-IX) = WK-C-XLATE-DECLARED-PATH(WK-FXF-IX)
030700          MOVE "Y"              TO WK-C-FOUND-SW
030800       END-IF.
030900   E119-SEARCH-DIRENT-FOR-XLATE-EX.
031000   EXIT.
031100  *
031200  *-----------------------------------------------------------------*
031300   D100-TRIM-GENERIC-VALUE.
031400  *-----------------------------------------------------------------*
031500       MOVE 112                TO WK-N-GENERIC-LEN.
031600       PERFORM D110-TRIM-GENERIC-SCAN
031700          THRU D119-TRIM-GENERIC-SCAN-EX
031800          VARYING WK-N-GENERIC-LEN FROM 112 BY -1
031900                   UNTIL WK-N-GENERIC-LEN = 0
032000                   OR WK-C-GENERIC-CHAR(WK-N-GENERIC-LEN) NOT = SPACE.
032100   D199-TRIM-GENERIC-VALUE-EX.
032200   EXIT.
032300  *
032400  *-----------------------------------------------------------------*
032500   D110-TRIM-GENERIC-SCAN.
032600  *-----------------------------------------------------------------*
032700       CONTINUE.
032800   D119-TRIM-GENERIC-SCAN-EX.
032900   EXIT.
033000  *
033100  *-----------------------------------------------------------------*
033200  *    RULE 3.2.3 PART 1 - NO TWO FXFILE RECORDS MAY DECLARE THE SAME
033300  *    (UNTRANSLATED) PATH.
033400  *-----------------------------------------------------------------*
033500   C300-CHECK-NO-DUPLICATES.
033600  *-----------------------------------------------------------------*
033700       PERFORM G200-RESET-DUP-REPORTED-SW
033800          THRU G209-RESET-DUP-REPORTED-SW-EX
033900          VARYING WK-FXF-IX FROM 1 BY 1
034000                   UNTIL WK-FXF-IX > WK-N-FXFILE-CNT.
034100       MOVE ZERO               TO WK-N-DUP-COUNT.
034200       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
034300       MOVE ZERO               TO WK-N-FAILLIST-LEN.
034400       PERFORM B300-CHECK-ONE-FOR-DUPLICATE
034500          THRU B399-CHECK-ONE-FOR-DUPLICATE-EX
034600          VARYING WK-FXF-IX FROM 1 BY 1
034700                   UNTIL WK-FXF-IX > WK-N-FXFILE-CNT.
034800       IF WK-N-DUP-COUNT > 0
034900          MOVE "DUPLICATE DECLARED FILEPATH(S): "
035000                                TO WK-C-MSG-FIRST-HALF
035100          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
035200                                TO WK-C-MSG-SECOND-HALF
035300          PERFORM Y100-ADD-ONE-MESSAGE
035400             THRU Y199-ADD-ONE-MESSAGE-EX
035500       END-IF.
035600   C399-CHECK-NO-DUPLICATES-EX.
035700   EXIT.
035800  *
035900  *-----------------------------------------------------------------*
036000   G200-RESET-DUP-REPORTED-SW.
036100  *-----------------------------------------------------------------*
036200       MOVE "N"                TO WK-C-DUP-REPORTED-SW(WK-FXF-IX).
036300   G209-RESET-DUP-REPORTED-SW-EX.
036400   EXIT.
036500  *
036600  *-----------------------------------------------------------------*
036700   B300-CHECK-ONE-FOR-DUPLICATE.
036800  *-----------------------------------------------------------------*
036900       IF WK-FXF-PATH(WK-FXF-IX) NOT = SPACES
037000          PERFORM G210-FIND-EARLIER-DUP
037100             THRU G219-FIND-EARLIER-DUP-EX
037200             VARYING WK-N-EARLIER-IX FROM 1 BY 1
037300                      UNTIL WK-N-EARLIER-IX >= WK-FXF-IX
037400                      OR WK-FXF-PATH(WK-N-EARLIER-IX) =
037500                         WK-FXF-PATH(WK-FXF-IX)
037600          IF WK-N-EARLIER-IX < WK-FXF-IX
037700             IF WK-C-DUP-REPORTED-SW(WK-N-EARLIER-IX) NOT = "Y"
037800                ADD 1 TO WK-N-DUP-COUNT
037900                MOVE WK-FXF-PATH(WK-FXF-IX) TO WK-C-GENERIC-VALUE
038000                PERFORM D100-TRIM-GENERIC-VALUE
038100                   THRU D199-TRIM-GENERIC-VALUE-EX
038200                PERFORM Y200-APPEND-TO-FAILLIST
038300                   THRU Y299-APPEND-TO-FAILLIST-EX
038400                MOVE "Y"        TO WK-C-DUP-REPORTED-SW(WK-N-EARLIER-IX)
038500             END-IF
038600          END-IF
038700       END-IF.
038800   B399-CHECK-ONE-FOR-DUPLICATE-EX.
038900   EXIT.
039000  *
039100  *-----------------------------------------------------------------*
039200   G210-FIND-EARLIER-DUP.
039300  *-----------------------------------------------------------------*
039400       CONTINUE.
039500   G219-FIND-EARLIER-DUP-EX.
039600   EXIT.
039700  *
039800  *-----------------------------------------------------------------*
039900  *    RULE 3.2.3 PART 2 - EVERY PAYLOAD PATH MUST APPEAR AMONG THE
040000  *    DECLARED (TRANSLATED) PATHS.
040100  *-----------------------------------------------------------------*
040200   C400-CHECK-PAYLOAD-SUBSET.
040300  *-----------------------------------------------------------------*
040400       PERFORM G100-BUILD-XLATE-TABLE
040500          THRU G109-BUILD-XLATE-TABLE-EX.
040600       MOVE ZERO               TO WK-N-MISSING-COUNT.
040700       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
040800       MOVE ZERO               TO WK-N-FAILLIST-LEN.
040900       PERFORM E200-CHECK-ONE-PAYLOAD-IN-DECLARED
041000          THRU E299-CHECK-ONE-PAYLOAD-IN-DECLARED-EX
041100          VARYING WK-DIR-IX FROM 1 BY 1
041200                   UNTIL WK-DIR-IX > WK-N-DIRENT-CNT.
041300       IF WK-N-MISSING-COUNT > 0
041400          MOVE "PAYLOAD FILE(S) NOT IN DECLARED LIST: "
041500                                TO WK-C-MSG-FIRST-HALF
041600          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
041700                                TO WK-C-MSG-SECOND-HALF
041800          PERFORM Y100-ADD-ONE-MESSAGE
041900             THRU Y199-ADD-ONE-MESSAGE-EX
042000       END-IF.
042100   C499-CHECK-PAYLOAD-SUBSET-EX.
042200   EXIT.
042300  *
042400  *-----------------------------------------------------------------*
042500   E200-CHECK-ONE-PAYLOAD-IN-DECLARED.
042600  *-----------------------------------------------------------------*
042700       MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-PATH-CHECK-WORK.
042800       IF WK-DIR-IS-FILE(WK-DIR-IX)
042900             AND WK-C-PATH-PREFIX-CHECK = "data/"
043000          MOVE "N"              TO WK-C-FOUND-SW
043100          PERFORM E210-SEARCH-XLATE-FOR-DIRENT
043200             THRU E219-SEARCH-XLATE-FOR-DIRENT-EX
043300             VARYING WK-FXF-IX FROM 1 BY 1
043400                      UNTIL WK-FXF-IX > WK-N-FXFILE-CNT
043500                      OR WK-C-FOUND
043600          IF NOT WK-C-FOUND
043700             ADD 1 TO WK-N-MISSING-COUNT
043800             MOVE WK-DIR-PATH(WK-DIR-IX) TO WK-C-GENERIC-VALUE
043900             PERFORM D100-TRIM-GENERIC-VALUE
044000                THRU D199-TRIM-GENERIC-VALUE-EX
044100             PERFORM Y200-APPEND-TO-FAILLIST
044200                THRU Y299-APPEND-TO-FAILLIST-EX
044300          END-IF
044400       END-IF.
044500   E299-CHECK-ONE-PAYLOAD-IN-DECLARED-EX.
044600   EXIT.
044700  *
044800  *-----------------------------------------------------------------*
044900   E210-SEARCH-XLATE-FOR-DIRENT.
045000  *-----------------------------------------------------------------*
045100       IF WK-FXF-PATH(WK-FXF-IX) NOT = SPACES
045200             AND WK-C-XLATE-DECLARED-PATH(WK-FXF-IX) = WK-DIR-PATH(WK-DIR-IX)
045300          MOVE "Y"              TO WK-C-FOUND-SW
045400       END-IF.
045500   E219-SEARCH-XLATE-FOR-DIRENT-EX.
045600   EXIT.
045700  *
045800  *-----------------------------------------------------------------*
045900  *    FORMATS - LEGACY AUXILIARY CHECK KEPT FROM THE FULL VALIDATOR
046000  *    RULE SET: EVERY DECLARED PATH SHOULD CARRY AN FXFORMAT RECORD.
046100  *-----------------------------------------------------------------*
046200   C500-CHECK-FORMATS.
046300  *-----------------------------------------------------------------*
046400       MOVE ZERO               TO WK-N-MISSING-COUNT.
046500       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
046600       MOVE ZERO               TO WK-N-FAILLIST-LEN.
046700       PERFORM E300-CHECK-ONE-FORMAT
046800          THRU E399-CHECK-ONE-FORMAT-EX
046900          VARYING WK-FXF-IX FROM 1 BY 1
047000                   UNTIL WK-FXF-IX > WK-N-FXFILE-CNT.
047100       IF WK-N-MISSING-COUNT > 0
047200          MOVE "DECLARED FILEPATH(S) HAVE NO FORMAT RECORD: "
047300                                TO WK-C-MSG-FIRST-HALF
047400          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
047500                                TO WK-C-MSG-SECOND-HALF
047600          PERFORM Y100-ADD-ONE-MESSAGE
047700             THRU Y199-ADD-ONE-MESSAGE-EX
047800       END-IF.
047900   C599-CHECK-FORMATS-EX.
048000   EXIT.
048100  *
048200  *-----------------------------------------------------------------*
048300   E300-CHECK-ONE-FORMAT.
048400  *-----------------------------------------------------------------*
048500       IF WK-FXF-PATH(WK-FXF-IX) NOT = SPACES
048600          MOVE "N"              TO WK-C-FOUND-SW
048700          PERFORM E310-SEARCH-FORMAT-TABLE
048800             THRU E319-SEARCH-FORMAT-TABLE-EX
048900             VARYING WK-FXO-IX FROM 1 BY 1
049000                      UNTIL WK-FXO-IX > WK-N-FXFORMAT-CNT
049100                      OR WK-C-FOUND
049200          IF NOT WK-C-FOUND
049300             ADD 1 TO WK-N-MISSING-COUNT
049400             MOVE WK-FXF-PATH(WK-FXF-IX) TO WK-C-GENERIC-VALUE
049500             PERFORM D100-TRIM-GENERIC-VALUE
049600                THRU D199-TRIM-GENERIC-VALUE-EX
049700             PERFORM Y200-APPEND-TO-FAILLIST
049800                THRU Y299-APPEND-TO-FAILLIST-EX
049900          END-IF
050000       END-IF.
050100   E399-CHECK-ONE-FORMAT-EX.
050200   EXIT.
050300  *
050400  *-----------------------------------------------------------------*
050500   E310-SEARCH-FORMAT-TABLE.
050600  *-----------------------------------------------------------------*
050700       IF WK-FXO-PATH(WK-FXO-IX) = WK-FXF-PATH(WK-FXF-IX)
050800          MOVE "Y"              TO WK-C-FOUND-SW
050900       END-IF.
051000   E319-SEARCH-FORMAT-TABLE-EX.
051100   EXIT.
051200  *
051300  *-----------------------------------------------------------------*
051400  *    ACCESS RIGHTS - EVERY FXRIGHTS VALUE MUST BE ONE OF THE THREE
051500  *    RECOGNIZED CODES.
051600  *-----------------------------------------------------------------*
051700   C600-CHECK-ACCESS-RIGHTS.
051800  *-----------------------------------------------------------------*
051900       MOVE ZERO               TO WK-N-BADRIGHT-COUNT.
052000       MOVE SPACES              TO WK-C-FAILLIST-BUILD.
052100       MOVE ZERO               TO WK-N-FAILLIST-LEN.
052200       PERFORM B600-CHECK-ONE-RIGHTS-VALUE
052300          THRU B699-CHECK-ONE-RIGHTS-VALUE-EX
052400          VARYING WK-FXR-IX FROM 1 BY 1
052500                   UNTIL WK-FXR-IX > WK-N-FXRIGHTS-CNT.
052600       IF WK-N-BADRIGHT-COUNT > 0
052700          MOVE "ACCESS RIGHTS VALUE(S) NOT RECOGNIZED: "
052800                                TO WK-C-MSG-FIRST-HALF
052900          MOVE WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
053000                                TO WK-C-MSG-SECOND-HALF
053100          PERFORM Y100-ADD-ONE-MESSAGE
053200             THRU Y199-ADD-ONE-MESSAGE-EX
053300       END-IF.
053400   C699-CHECK-ACCESS-RIGHTS-EX.
053500   EXIT.
053600  *
053700  *-----------------------------------------------------------------*
053800   B600-CHECK-ONE-RIGHTS-VALUE.
053900  *-----------------------------------------------------------------*
054000       IF WK-FXR-RIGHTS(WK-FXR-IX) NOT = "ANONYMOUS"
054100             AND WK-FXR-RIGHTS(WK-FXR-IX) NOT = "RESTRICTED_REQUEST"
054200             AND WK-FXR-RIGHTS(WK-FXR-IX) NOT = "NONE"
054300          ADD 1 TO WK-N-BADRIGHT-COUNT
054400          MOVE WK-FXR-RIGHTS(WK-FXR-IX) TO WK-C-GENERIC-VALUE
054500          PERFORM D100-TRIM-GENERIC-VALUE
054600             THRU D199-TRIM-GENERIC-VALUE-EX
054700          PERFORM Y200-APPEND-TO-FAILLIST
054800             THRU Y299-APPEND-TO-FAILLIST-EX
054900       END-IF.
055000   B699-CHECK-ONE-RIGHTS-VALUE-EX.
055100   EXIT.
055200  *
055300  *-----------------------------------------------------------------*
055400  *    APPENDS THE TRIMMED VALUE NOW SITTING IN WK-C-GENERIC-VALUE
055500  *    (LENGTH WK-N-GENERIC-LEN) ONTO THE COMMA-SEPARATED FAILLIST.
055600  *-----------------------------------------------------------------*
055700   Y200-APPEND-TO-FAILLIST.
055800  *-----------------------------------------------------------------*
055900       IF WK-N-GENERIC-LEN > 0
056000          IF WK-N-FAILLIST-LEN > 0
056100             STRING WK-C-FAILLIST-BUILD(1:WK-N-FAILLIST-LEN)
056200                                            DELIMITED BY SIZE
056300                    ", "                    DELIMITED BY SIZE
056400                    WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
056500                                            DELIMITED BY SIZE
056600               INTO WK-C-FAILLIST-BUILD
056700             COMPUTE WK-N-FAILLIST-LEN =
056800                     WK-N-FAILLIST-LEN + 2 + WK-N-GENERIC-LEN
056900          ELSE
057000             MOVE WK-C-GENERIC-VALUE(1:WK-N-GENERIC-LEN)
057100                                            TO WK-C-FAILLIST-BUILD
057200             MOVE WK-N-GENERIC-LEN          TO WK-N-FAILLIST-LEN
057300          END-IF
057400       END-IF.
057500   Y299-APPEND-TO-FAILLIST-EX.
057600   EXIT.
057700  *
057800  *-----------------------------------------------------------------*
057900   Y100-ADD-ONE-MESSAGE.
058000  *-----------------------------------------------------------------*
058100       MOVE "FAIL"              TO WK-C-DPVRSLT-STATUS.
058200       IF WK-N-DPVRSLT-MSG-CNT < 5
058300          ADD 1 TO WK-N-DPVRSLT-MSG-CNT
058400          MOVE WK-C-MSG-BUILD  TO
058500               WK-C-DPVRSLT-MESSAGE(WK-N-DPVRSLT-MSG-CNT)
058600       END-IF.
058700   Y199-ADD-ONE-MESSAGE-EX.
058800   EXIT.
058900  *
059000  *-----------------------------------------------------------------*
059100   Y900-ABNORMAL-TERMINATION.
059200  *-----------------------------------------------------------------*
059300       PERFORM Z000-END-PROGRAM-ROUTINE
059400          THRU Z999-END-PROGRAM-ROUTINE-EX.
059500       EXIT PROGRAM.
059600  *
059700  *-----------------------------------------------------------------*
059800   Z000-END-PROGRAM-ROUTINE.
059900  *-----------------------------------------------------------------*
060000       CONTINUE.
060100   Z999-END-PROGRAM-ROUTINE-EX.
060200   EXIT.
060300  *
060400  ******************************************************************
060500  *************** END OF PROGRAM SOURCE - DPVFILXV ****************
060600  ******************************************************************
